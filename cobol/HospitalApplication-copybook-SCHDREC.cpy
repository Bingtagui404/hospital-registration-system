000100******************************************************************
000200*    SCHDREC  -  DOCTOR WORK SCHEDULE MASTER RECORD LAYOUT       *
000300*    FIXED SEQUENTIAL FILE, ASCENDING SCH-ID.  LOADED WHOLE INTO *
000400*    THE SCHEDULE TABLE (SEE GRBUPDT/SCHDUPDT WORKING-STORAGE)   *
000500*    ON EVERY RUN - LOOKUPS BY DOCTOR/DATE/SLOT ARE DONE AGAINST *
000600*    THE IN-MEMORY TABLE, NOT AGAINST THE FILE.  ONE ACTIVE      *
000700*    RECORD PER (SCH-DOC-ID, SCH-WORK-DATE, SCH-TIME-SLOT).      *
000800*                                                                *
000900*    11/09/93  JS   ORIGINAL LAYOUT                              *
001000*    08/14/96  JS   ADDED SCH-REMAIN-QUOTA, SPLIT OUT OF TOTAL   *
001100*    06/18/97  JS   ADDED SCH-STATUS FOR LOGICAL DELETE - REQ 4471
001200*    02/09/99  RTC  Y2K REVIEW - SCH-WORK-DATE IS ALREADY 4-DIGIT
001300******************************************************************
001400 01  SCHDREC-REC.
001500     05  SCH-ID                  PIC 9(07).
001600     05  SCH-DOC-ID              PIC 9(05).
001700     05  SCH-WORK-DATE           PIC 9(08).
001800     05  SCH-TIME-SLOT           PIC X(02).
001900         88  SCH-SLOT-AM            VALUE "AM".
002000         88  SCH-SLOT-PM            VALUE "PM".
002100     05  SCH-TOTAL-QUOTA         PIC 9(03).
002200     05  SCH-REMAIN-QUOTA        PIC 9(03).
002300     05  SCH-FEE                 PIC 9(05)V99.
002400     05  SCH-STATUS              PIC 9(01).
002500         88  SCH-OPEN               VALUE 1.
002600         88  SCH-SUSPENDED          VALUE 0.
002650     05  FILLER                  PIC X(04).
002700
002800*----------------------------------------------------------------
002900* ALTERNATE VIEW - DOCTOR/DATE/SLOT KEY AREA.  GRBUPDT AND
003000* SCHDUPDT BOTH STAMP THE IN-MEMORY SCHEDULE TABLE OFF THIS
003100* VIEW (110-LOAD-ONE-SCHEDULE) AS EACH MASTER RECORD IS READ
003200*----------------------------------------------------------------
003300 01  SCHDREC-SLOT-KEY-VIEW REDEFINES SCHDREC-REC.
003400     05  SSK-SCH-ID              PIC 9(07).
003500     05  SSK-DOC-ID              PIC 9(05).
003600     05  SSK-WORK-DATE           PIC 9(08).
003700     05  SSK-TIME-SLOT           PIC X(02).
003800     05  SSK-REST                PIC X(14).
