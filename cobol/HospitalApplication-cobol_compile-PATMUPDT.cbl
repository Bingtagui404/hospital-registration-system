000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PATMUPDT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/08/08.
000700 DATE-COMPILED. 01/08/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*    PATIENT MASTER MAINTENANCE - ENROLL, UPDATE, AND SELF-
001100*    SERVICE LOGIN CHECK (REQ 12, 13, 14, 15).  SAME WHOLE-TABLE
001200*    LOAD/APPLY/RESPILL SHAPE AS SCHDUPDT.
001300*
001400*    CHANGE LOG
001500*    ----------
001600*    01/08/08  JS   ORIGINAL - ENROLL/UPDATE ONLY
001700*    04/02/08  JS   ADDED LOGIN-CHECK REQUEST TYPE - REQ 5511
001800*    11/09/09  MM   NO-OP COMMENT PASS, NO LOGIC CHANGED
001900******************************************************************
002000 ENVIRONMENT DIVISION.
002100 CONFIGURATION SECTION.
002200 SOURCE-COMPUTER. IBM-390.
002300 OBJECT-COMPUTER. IBM-390.
002400 SPECIAL-NAMES.
002500     C01 IS TOP-OF-FORM.
002600 INPUT-OUTPUT SECTION.
002700 FILE-CONTROL.
002800     SELECT SYSOUT
002900     ASSIGN TO UT-S-SYSOUT
003000       ORGANIZATION IS SEQUENTIAL.
003100*
003200     SELECT PATMTRXN
003300     ASSIGN TO UT-S-PATMTRXN
003400       ACCESS MODE IS SEQUENTIAL
003500       FILE STATUS IS MFCODE.
003600*
003700     SELECT PATIMSTR-IN
003800     ASSIGN TO UT-S-PATIIN
003900       ACCESS MODE IS SEQUENTIAL
004000       FILE STATUS IS SICODE.
004100*
004200     SELECT PATIMSTR-OUT
004300     ASSIGN TO UT-S-PATIOUT
004400       ACCESS MODE IS SEQUENTIAL
004500       FILE STATUS IS SOCODE.
004600*
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  SYSOUT
005000     RECORDING MODE IS F
005100     LABEL RECORDS ARE STANDARD
005200     RECORD CONTAINS 132 CHARACTERS
005300     BLOCK CONTAINS 0 RECORDS
005400     DATA RECORD IS SYSOUT-REC.
005500 01  SYSOUT-REC  PIC X(132).
005600*
005700****** PATIENT MAINTENANCE TRANSACTION - ENROLL/UPDATE/LOGIN-
005800****** CHECK, ONE REQUEST PER RECORD
005900 FD  PATMTRXN
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 195 CHARACTERS
006300     BLOCK CONTAINS 0 RECORDS
006400     DATA RECORD IS PATMTRXN-REC.
006500 01  PATMTRXN-REC.
006600     05  PATM-CODE               PIC X(01).
006700         88  PATM-IS-ENROLL         VALUE "E".
006800         88  PATM-IS-UPDATE         VALUE "U".
006900         88  PATM-IS-LOGIN          VALUE "L".
007000     05  PATM-PAT-ID             PIC 9(07).
007100     05  PATM-NAME               PIC X(20).
007200     05  PATM-ID-CARD            PIC X(18).
007300     05  PATM-PHONE              PIC X(11).
007400     05  PATM-GENDER             PIC X(01).
007500     05  PATM-AGE                PIC 9(03).
007600     05  PATM-ADDRESS            PIC X(50).
007700     05  PATM-HISTORY            PIC X(60).
007800     05  PATM-PASSWORD           PIC X(20).
007900     05  FILLER                  PIC X(04).
008000*
008100****** FLAT VIEW OF THE MAINTENANCE TRANSACTION - THE ABEND
008200****** ROUTINE ECHOES THE WHOLE INCOMING RECORD AS ONE FIELD
008300 01  PATMTRXN-FLAT-VIEW REDEFINES PATMTRXN-REC.
008400     05  TFV-WHOLE-RECORD        PIC X(195).
008500*
008600 FD  PATIMSTR-IN
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 194 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS PATIREC-REC.
009200     COPY PATIREC.
009300*
009400 FD  PATIMSTR-OUT
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 194 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS PATIMSTR-OUT-REC.
010000 01  PATIMSTR-OUT-REC          PIC X(194).
010100*
010200 WORKING-STORAGE SECTION.
010300 01  FILE-STATUS-CODES.
010400     05  MFCODE                  PIC X(2).
010500         88 NO-MORE-MAINT           VALUE "10".
010600     05  SICODE                  PIC X(2).
010700         88 NO-MORE-PATIIN          VALUE "10".
010800     05  SOCODE                  PIC X(2).
010900     05  FILLER                  PIC X(01).
011000*
011100 77  MORE-MAINT-SW               PIC X(1) VALUE "Y".
011200     88  NO-MORE-MAINT-RECS         VALUE "N".
011300*
011400 77  WS-NEXT-PAT-ID              PIC 9(07).
011500*
011600 77  WS-FOUND-SW                 PIC X(01).
011700     88  WS-FOUND                   VALUE "Y".
011800     88  WS-NOT-FOUND               VALUE "N".
011900*
012000 77  WS-SUB                      PIC S9(4) COMP.
012100*
012200 01  PATI-TABLE.
012300     05  PATI-TAB-CNT            PIC S9(4) COMP VALUE ZERO.
012400     05  FILLER                  PIC X(01).
012500     05  PATI-TAB-ENTRY OCCURS 2000 TIMES INDEXED BY PAT-IDX.
012600         10  PT-PAT-ID           PIC 9(07).
012700         10  PT-NAME             PIC X(20).
012800         10  PT-ID-CARD          PIC X(18).
012900         10  PT-PHONE            PIC X(11).
013000         10  PT-GENDER           PIC X(01).
013100         10  PT-AGE              PIC 9(03).
013200         10  PT-ADDRESS          PIC X(50).
013300         10  PT-HISTORY          PIC X(60).
013400         10  PT-PASSWORD         PIC X(20).
013500         10  FILLER              PIC X(04).
013600*
013700 01  WS-PATI-OUT-REC.
013800     05  WO-PAT-ID               PIC 9(07).
013900     05  WO-NAME                 PIC X(20).
014000     05  WO-ID-CARD              PIC X(18).
014100     05  WO-PHONE                PIC X(11).
014200     05  WO-GENDER               PIC X(01).
014300     05  WO-AGE                  PIC 9(03).
014400     05  WO-ADDRESS              PIC X(50).
014500     05  WO-HISTORY              PIC X(60).
014600     05  WO-PASSWORD             PIC X(20).
014700     05  FILLER                  PIC X(04).
014800*
014900****** ALTERNATE VIEW OF THE OUTPUT AREA - LOGIN CREDENTIAL
015000****** BYTES ONLY.  660-WRITE-ONE-PATIENT STAMPS PHONE/PASSWORD
015100****** THROUGH THIS VIEW SO THE SAME TWO FIELDS THAT DRIVE THE
015200****** LOGON MATCH ARE NEVER TOUCHED BY NAME ANYWHERE ELSE
015300 01  WS-PATI-CREDENTIAL-VIEW REDEFINES WS-PATI-OUT-REC.
015400     05  WCV-FRONT               PIC X(45).
015500     05  WCV-PHONE               PIC X(11).
015600     05  WCV-MIDDLE              PIC X(114).
015700     05  WCV-PASSWORD            PIC X(20).
015800*
015900 01  WS-OUTPUT-LOG-REC.
016000     05  FILLER                  PIC X(01) VALUE SPACE.
016100     05  LOG-CODE-O              PIC X(01).
016200     05  FILLER                  PIC X(02) VALUE SPACES.
016300     05  LOG-PAT-ID-O            PIC 9(07).
016400     05  FILLER                  PIC X(02) VALUE SPACES.
016500     05  LOG-RESULT-O            PIC X(10).
016600     05  FILLER                  PIC X(02) VALUE SPACES.
016700     05  LOG-DETAIL-O            PIC X(40).
016800     05  FILLER                  PIC X(67) VALUE SPACES.
016900*
017000 01  COUNTERS-AND-ACCUMULATORS.
017100     05  RECORDS-READ            PIC S9(7) COMP.
017200     05  MAINT-ACCEPTED-CNT      PIC S9(7) COMP.
017300     05  MAINT-REJECTED-CNT      PIC S9(7) COMP.
017400     05  WS-REJECT-REASON        PIC X(40).
017500     05  FILLER                  PIC X(01).
017600*
017700     COPY ABENDREC.
017800*
017900 PROCEDURE DIVISION.
018000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018100     PERFORM 200-MAINLINE THRU 200-EXIT
018200             UNTIL NO-MORE-MAINT-RECS.
018300     PERFORM 999-CLEANUP THRU 999-EXIT.
018400     MOVE ZERO TO RETURN-CODE.
018500     GOBACK.
018600*
018700 000-HOUSEKEEPING.
018800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018900     DISPLAY "******** BEGIN JOB PATMUPDT ********".
019000     OPEN INPUT  PATMTRXN, PATIMSTR-IN.
019100     OPEN OUTPUT PATIMSTR-OUT, SYSOUT.
019200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
019300     PERFORM 100-LOAD-PATIENT-TABLE THRU 100-EXIT.
019400     PERFORM 900-READ-MAINT THRU 900-EXIT.
019500 000-EXIT.
019600     EXIT.
019700*
019800 100-LOAD-PATIENT-TABLE.
019900     MOVE "100-LOAD-PATIENT-TABLE" TO PARA-NAME.
020000     MOVE ZERO TO WS-NEXT-PAT-ID.
020100     PERFORM 110-LOAD-ONE-PATIENT THRU 110-EXIT
020200         UNTIL NO-MORE-PATIIN.
020300     ADD 1 TO WS-NEXT-PAT-ID.
020400 100-EXIT.
020500     EXIT.
020600*
020700 110-LOAD-ONE-PATIENT.
020800     MOVE "110-LOAD-ONE-PATIENT" TO PARA-NAME.
020900     READ PATIMSTR-IN
021000         AT END
021100         MOVE "10" TO SICODE
021200     NOT AT END
021300         ADD 1 TO PATI-TAB-CNT
021400         SET PAT-IDX TO PATI-TAB-CNT
021500         MOVE PAT-ID          TO PT-PAT-ID(PAT-IDX)
021600         MOVE PAT-NAME        TO PT-NAME(PAT-IDX)
021700         MOVE PAT-ID-CARD     TO PT-ID-CARD(PAT-IDX)
021800         MOVE PCV-PHONE       TO PT-PHONE(PAT-IDX)
021900         MOVE PAT-GENDER      TO PT-GENDER(PAT-IDX)
022000         MOVE PAT-AGE         TO PT-AGE(PAT-IDX)
022100         MOVE PAT-ADDRESS     TO PT-ADDRESS(PAT-IDX)
022200         MOVE PAT-HISTORY     TO PT-HISTORY(PAT-IDX)
022300         MOVE PCV-PASSWORD    TO PT-PASSWORD(PAT-IDX)
022400         IF PAT-ID > WS-NEXT-PAT-ID
022500             MOVE PAT-ID TO WS-NEXT-PAT-ID
022600         END-IF
022700     END-READ.
022800 110-EXIT.
022900     EXIT.
023000*
023100 200-MAINLINE.
023200     MOVE "200-MAINLINE" TO PARA-NAME.
023300     PERFORM 210-DISPATCH-MAINT THRU 210-EXIT.
023400     PERFORM 900-READ-MAINT THRU 900-EXIT.
023500 200-EXIT.
023600     EXIT.
023700*
023800 210-DISPATCH-MAINT.
023900     MOVE "210-DISPATCH-MAINT" TO PARA-NAME.
024000     EVALUATE TRUE
024100         WHEN PATM-IS-ENROLL
024200             PERFORM 300-PROCESS-ENROLL THRU 300-EXIT
024300         WHEN PATM-IS-UPDATE
024400             PERFORM 400-PROCESS-UPDATE THRU 400-EXIT
024500         WHEN PATM-IS-LOGIN
024600             PERFORM 600-CHECK-CREDENTIALS THRU 600-EXIT
024700         WHEN OTHER
024800             MOVE "UNKNOWN MAINTENANCE CODE" TO WS-REJECT-REASON
024900             PERFORM 510-LOG-REJECTED THRU 510-EXIT
025000     END-EVALUATE.
025100 210-EXIT.
025200     EXIT.
025300*
025400****** ENROLL - REJECT ON DUPLICATE ID-CARD OR DUPLICATE PHONE
025500****** ACROSS THE WHOLE FILE (REQ 12, 13)
025600 300-PROCESS-ENROLL.
025700     MOVE "300-PROCESS-ENROLL" TO PARA-NAME.
025800     MOVE ZERO TO WS-SUB.
025900     PERFORM 320-CHECK-PHONE-UNIQUE THRU 320-EXIT.
026000     IF WS-FOUND
026100         MOVE "PHONE ALREADY ENROLLED" TO WS-REJECT-REASON
026200         PERFORM 510-LOG-REJECTED THRU 510-EXIT
026300         GO TO 300-EXIT
026400     END-IF.
026500     PERFORM 330-CHECK-IDCARD-UNIQUE THRU 330-EXIT.
026600     IF WS-FOUND
026700         MOVE "ID CARD ALREADY ENROLLED" TO WS-REJECT-REASON
026800         PERFORM 510-LOG-REJECTED THRU 510-EXIT
026900         GO TO 300-EXIT
027000     END-IF.
027100*
027200     IF PATI-TAB-CNT NOT LESS THAN 2000
027300         MOVE "** PATIENT TABLE OVERFLOW" TO ABEND-REASON
027400         MOVE TFV-WHOLE-RECORD(1:20) TO ACTUAL-VAL
027500         GO TO 1000-ABEND-RTN
027600     END-IF.
027700     ADD 1 TO PATI-TAB-CNT.
027800     SET PAT-IDX TO PATI-TAB-CNT.
027900     MOVE WS-NEXT-PAT-ID       TO PT-PAT-ID(PAT-IDX).
028000     ADD 1 TO WS-NEXT-PAT-ID.
028100     MOVE PATM-NAME            TO PT-NAME(PAT-IDX).
028200     MOVE PATM-ID-CARD         TO PT-ID-CARD(PAT-IDX).
028300     MOVE PATM-PHONE           TO PT-PHONE(PAT-IDX).
028400     MOVE PATM-GENDER          TO PT-GENDER(PAT-IDX).
028500     MOVE PATM-AGE             TO PT-AGE(PAT-IDX).
028600     MOVE PATM-ADDRESS         TO PT-ADDRESS(PAT-IDX).
028700     MOVE PATM-HISTORY         TO PT-HISTORY(PAT-IDX).
028800     MOVE PATM-PASSWORD        TO PT-PASSWORD(PAT-IDX).
028900     MOVE "PATIENT ENROLLED" TO WS-REJECT-REASON.
029000     PERFORM 500-LOG-ACCEPTED THRU 500-EXIT.
029100 300-EXIT.
029200     EXIT.
029300*
029400****** WS-SUB CARRIES THE INDEX OF THE PATIENT BEING UPDATED SO
029500****** IT DOES NOT COLLIDE WITH ITSELF - ZERO ON AN ENROLL
029600 320-CHECK-PHONE-UNIQUE.
029700     MOVE "320-CHECK-PHONE-UNIQUE" TO PARA-NAME.
029800     SET WS-NOT-FOUND TO TRUE.
029900     IF PATI-TAB-CNT = ZERO
030000         GO TO 320-EXIT
030100     END-IF.
030200     PERFORM 325-CHECK-ONE-PHONE THRU 325-EXIT
030300         VARYING PAT-IDX FROM 1 BY 1
030400         UNTIL PAT-IDX > PATI-TAB-CNT.
030500 320-EXIT.
030600     EXIT.
030700*
030800 325-CHECK-ONE-PHONE.
030900     MOVE "325-CHECK-ONE-PHONE" TO PARA-NAME.
031000     IF PAT-IDX NOT EQUAL TO WS-SUB
031100        AND PT-PHONE(PAT-IDX) = PATM-PHONE
031200         SET WS-FOUND TO TRUE
031300     END-IF.
031400 325-EXIT.
031500     EXIT.
031600*
031700 330-CHECK-IDCARD-UNIQUE.
031800     MOVE "330-CHECK-IDCARD-UNIQUE" TO PARA-NAME.
031900     SET WS-NOT-FOUND TO TRUE.
032000     IF PATI-TAB-CNT = ZERO
032100         GO TO 330-EXIT
032200     END-IF.
032300     PERFORM 335-CHECK-ONE-IDCARD THRU 335-EXIT
032400         VARYING PAT-IDX FROM 1 BY 1
032500         UNTIL PAT-IDX > PATI-TAB-CNT.
032600 330-EXIT.
032700     EXIT.
032800*
032900 335-CHECK-ONE-IDCARD.
033000     MOVE "335-CHECK-ONE-IDCARD" TO PARA-NAME.
033100     IF PAT-IDX NOT EQUAL TO WS-SUB
033200        AND PT-ID-CARD(PAT-IDX) = PATM-ID-CARD
033300         SET WS-FOUND TO TRUE
033400     END-IF.
033500 335-EXIT.
033600     EXIT.
033700*
033800****** UPDATE - RECORD MUST EXIST, NEW PHONE/ID-CARD MUST NOT
033900****** COLLIDE WITH A DIFFERENT PATIENT (REQ 15)
034000 400-PROCESS-UPDATE.
034100     MOVE "400-PROCESS-UPDATE" TO PARA-NAME.
034200     PERFORM 410-FIND-PATIENT THRU 410-EXIT.
034300     IF WS-NOT-FOUND
034400         MOVE "PATIENT NOT FOUND" TO WS-REJECT-REASON
034500         PERFORM 510-LOG-REJECTED THRU 510-EXIT
034600         GO TO 400-EXIT
034700     END-IF.
034800*
034900     MOVE PAT-IDX TO WS-SUB.
035000     PERFORM 320-CHECK-PHONE-UNIQUE THRU 320-EXIT.
035100     IF WS-FOUND
035200         MOVE "PHONE ALREADY ENROLLED" TO WS-REJECT-REASON
035300         PERFORM 510-LOG-REJECTED THRU 510-EXIT
035400         GO TO 400-EXIT
035500     END-IF.
035600     PERFORM 330-CHECK-IDCARD-UNIQUE THRU 330-EXIT.
035700     IF WS-FOUND
035800         MOVE "ID CARD ALREADY ENROLLED" TO WS-REJECT-REASON
035900         PERFORM 510-LOG-REJECTED THRU 510-EXIT
036000         GO TO 400-EXIT
036100     END-IF.
036200*
036300     SET PAT-IDX TO WS-SUB.
036400     MOVE PATM-NAME            TO PT-NAME(PAT-IDX).
036500     MOVE PATM-ID-CARD         TO PT-ID-CARD(PAT-IDX).
036600     MOVE PATM-PHONE           TO PT-PHONE(PAT-IDX).
036700     MOVE PATM-GENDER          TO PT-GENDER(PAT-IDX).
036800     MOVE PATM-AGE             TO PT-AGE(PAT-IDX).
036900     MOVE PATM-ADDRESS         TO PT-ADDRESS(PAT-IDX).
037000     MOVE PATM-HISTORY         TO PT-HISTORY(PAT-IDX).
037100     MOVE PATM-PASSWORD        TO PT-PASSWORD(PAT-IDX).
037200     MOVE "PATIENT UPDATED" TO WS-REJECT-REASON.
037300     PERFORM 500-LOG-ACCEPTED THRU 500-EXIT.
037400 400-EXIT.
037500     EXIT.
037600*
037700 410-FIND-PATIENT.
037800     MOVE "410-FIND-PATIENT" TO PARA-NAME.
037900     SET WS-NOT-FOUND TO TRUE.
038000     IF PATI-TAB-CNT = ZERO
038100         GO TO 410-EXIT
038200     END-IF.
038300     SET PAT-IDX TO 1.
038400     SEARCH PATI-TAB-ENTRY
038500         AT END
038600             SET WS-NOT-FOUND TO TRUE
038700         WHEN PT-PAT-ID(PAT-IDX) = PATM-PAT-ID
038800             SET WS-FOUND TO TRUE
038900     END-SEARCH.
039000 410-EXIT.
039100     EXIT.
039200*
039300****** LOGIN CHECK - PHONE AND PASSWORD MUST MATCH THE SAME
039400****** PATIENT EXACTLY (REQ 14) - NOTHING IS WRITTEN BACK TO
039500****** THE MASTER, THIS IS A READ-ONLY LOOKUP
039600 600-CHECK-CREDENTIALS.
039700     MOVE "600-CHECK-CREDENTIALS" TO PARA-NAME.
039800     SET WS-NOT-FOUND TO TRUE.
039900     PERFORM 610-CHECK-ONE-CREDENTIAL THRU 610-EXIT
040000         VARYING PAT-IDX FROM 1 BY 1
040100         UNTIL PAT-IDX > PATI-TAB-CNT.
040200     IF WS-FOUND
040300         MOVE "LOGIN OK" TO WS-REJECT-REASON
040400         PERFORM 500-LOG-ACCEPTED THRU 500-EXIT
040500     ELSE
040600         MOVE "LOGIN REJECTED" TO WS-REJECT-REASON
040700         PERFORM 510-LOG-REJECTED THRU 510-EXIT
040800     END-IF.
040900 600-EXIT.
041000     EXIT.
041100*
041200 610-CHECK-ONE-CREDENTIAL.
041300     MOVE "610-CHECK-ONE-CREDENTIAL" TO PARA-NAME.
041400     IF PT-PHONE(PAT-IDX) = PATM-PHONE
041500        AND PT-PASSWORD(PAT-IDX) = PATM-PASSWORD
041600         SET WS-FOUND TO TRUE
041700     END-IF.
041800 610-EXIT.
041900     EXIT.
042000*
042100 500-LOG-ACCEPTED.
042200     MOVE "500-LOG-ACCEPTED" TO PARA-NAME.
042300     ADD 1 TO MAINT-ACCEPTED-CNT.
042400     MOVE SPACES TO WS-OUTPUT-LOG-REC.
042500     MOVE PATM-CODE TO LOG-CODE-O.
042600     IF PATM-IS-LOGIN
042700         MOVE ZERO TO LOG-PAT-ID-O
042800     ELSE
042900         MOVE PT-PAT-ID(PAT-IDX) TO LOG-PAT-ID-O
043000     END-IF.
043100     MOVE "ACCEPTED" TO LOG-RESULT-O.
043200     MOVE WS-REJECT-REASON TO LOG-DETAIL-O.
043300     WRITE SYSOUT-REC FROM WS-OUTPUT-LOG-REC.
043400 500-EXIT.
043500     EXIT.
043600*
043700 510-LOG-REJECTED.
043800     MOVE "510-LOG-REJECTED" TO PARA-NAME.
043900     ADD 1 TO MAINT-REJECTED-CNT.
044000     MOVE SPACES TO WS-OUTPUT-LOG-REC.
044100     MOVE PATM-CODE TO LOG-CODE-O.
044200     MOVE PATM-PAT-ID TO LOG-PAT-ID-O.
044300     MOVE "REJECTED" TO LOG-RESULT-O.
044400     MOVE WS-REJECT-REASON TO LOG-DETAIL-O.
044500     WRITE SYSOUT-REC FROM WS-OUTPUT-LOG-REC.
044600 510-EXIT.
044700     EXIT.
044800*
044900 650-WRITE-PATIENT-MASTER.
045000     MOVE "650-WRITE-PATIENT-MASTER" TO PARA-NAME.
045100     PERFORM 660-WRITE-ONE-PATIENT THRU 660-EXIT
045200         VARYING PAT-IDX FROM 1 BY 1
045300         UNTIL PAT-IDX > PATI-TAB-CNT.
045400 650-EXIT.
045500     EXIT.
045600*
045700 660-WRITE-ONE-PATIENT.
045800     MOVE "660-WRITE-ONE-PATIENT" TO PARA-NAME.
045900     MOVE PT-PAT-ID(PAT-IDX)    TO WO-PAT-ID.
046000     MOVE PT-NAME(PAT-IDX)      TO WO-NAME.
046100     MOVE PT-ID-CARD(PAT-IDX)   TO WO-ID-CARD.
046200     MOVE PT-PHONE(PAT-IDX)     TO WCV-PHONE.
046300     MOVE PT-GENDER(PAT-IDX)    TO WO-GENDER.
046400     MOVE PT-AGE(PAT-IDX)       TO WO-AGE.
046500     MOVE PT-ADDRESS(PAT-IDX)   TO WO-ADDRESS.
046600     MOVE PT-HISTORY(PAT-IDX)   TO WO-HISTORY.
046700     MOVE PT-PASSWORD(PAT-IDX)  TO WCV-PASSWORD.
046800     WRITE PATIMSTR-OUT-REC FROM WS-PATI-OUT-REC.
046900 660-EXIT.
047000     EXIT.
047100*
047200*
047300 700-CLOSE-FILES.
047400     MOVE "700-CLOSE-FILES" TO PARA-NAME.
047500     CLOSE PATMTRXN, PATIMSTR-IN, PATIMSTR-OUT, SYSOUT.
047600 700-EXIT.
047700     EXIT.
047800*
047900 900-READ-MAINT.
048000     MOVE "900-READ-MAINT" TO PARA-NAME.
048100     READ PATMTRXN
048200         AT END
048300         MOVE "N" TO MORE-MAINT-SW
048400     NOT AT END
048500         ADD 1 TO RECORDS-READ
048600     END-READ.
048700 900-EXIT.
048800     EXIT.
048900*
049000 999-CLEANUP.
049100     MOVE "999-CLEANUP" TO PARA-NAME.
049200     PERFORM 650-WRITE-PATIENT-MASTER THRU 650-EXIT.
049300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
049400     DISPLAY "** MAINTENANCE RECORDS READ **".
049500     DISPLAY RECORDS-READ.
049600     DISPLAY "** MAINTENANCE ACCEPTED **".
049700     DISPLAY MAINT-ACCEPTED-CNT.
049800     DISPLAY "** MAINTENANCE REJECTED **".
049900     DISPLAY MAINT-REJECTED-CNT.
050000     DISPLAY "******** NORMAL END OF JOB PATMUPDT ********".
050100 999-EXIT.
050200     EXIT.
050300*
050400 1000-ABEND-RTN.
050500     WRITE SYSOUT-REC FROM ABEND-REC.
050600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
050700     DISPLAY "*** ABNORMAL END OF JOB-PATMUPDT ***" UPON CONSOLE.
050800     DIVIDE ZERO-VAL INTO ONE-VAL.
