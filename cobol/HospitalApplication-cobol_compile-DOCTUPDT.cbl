000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DOCTUPDT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/22/08.
000700 DATE-COMPILED. 01/22/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*    DOCTOR MASTER MAINTENANCE - ADD/UPDATE/DELETE, PLUS THE
001100*    LIST-BY-DEPARTMENT REQUEST USED WHEN A DEPARTMENT PAGE IS
001200*    BUILT FOR SCHEDULING (REQ 17).  SAME WHOLE-TABLE LOAD/
001300*    APPLY/RESPILL SHAPE AS THE OTHER MASTER-MAINTENANCE JOBS.
001400*
001500*    CHANGE LOG
001600*    ----------
001700*    01/22/08  JS   ORIGINAL - ADD/UPDATE/DELETE ONLY
001800*    04/09/08  JS   ADDED LIST-BY-DEPARTMENT REQUEST - REQ 5512
001900*    11/09/09  MM   NO-OP COMMENT PASS, NO LOGIC CHANGED
002000******************************************************************
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SOURCE-COMPUTER. IBM-390.
002400 OBJECT-COMPUTER. IBM-390.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700 INPUT-OUTPUT SECTION.
002800 FILE-CONTROL.
002900     SELECT SYSOUT
003000     ASSIGN TO UT-S-SYSOUT
003100       ORGANIZATION IS SEQUENTIAL.
003200*
003300     SELECT DOCTTRXN
003400     ASSIGN TO UT-S-DOCTTRXN
003500       ACCESS MODE IS SEQUENTIAL
003600       FILE STATUS IS MFCODE.
003700*
003800     SELECT DOCTMSTR-IN
003900     ASSIGN TO UT-S-DOCTIN
004000       ACCESS MODE IS SEQUENTIAL
004100       FILE STATUS IS SICODE.
004200*
004300     SELECT DOCTMSTR-OUT
004400     ASSIGN TO UT-S-DOCTOUT
004500       ACCESS MODE IS SEQUENTIAL
004600       FILE STATUS IS SOCODE.
004700*
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  SYSOUT
005100     RECORDING MODE IS F
005200     LABEL RECORDS ARE STANDARD
005300     RECORD CONTAINS 132 CHARACTERS
005400     BLOCK CONTAINS 0 RECORDS
005500     DATA RECORD IS SYSOUT-REC.
005600 01  SYSOUT-REC  PIC X(132).
005700*
005800****** DOCTOR MAINTENANCE TRANSACTION - ADD/UPDATE/DELETE/LIST
005900****** ONE REQUEST PER RECORD
006000 FD  DOCTTRXN
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 107 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS DOCTTRXN-REC.
006600 01  DOCTTRXN-REC.
006700     05  DOCTM-CODE              PIC X(01).
006800         88  DOCTM-IS-ADD           VALUE "A".
006900         88  DOCTM-IS-UPDATE        VALUE "U".
007000         88  DOCTM-IS-DELETE        VALUE "D".
007100         88  DOCTM-IS-LIST          VALUE "L".
007200     05  DOCTM-DOC-ID            PIC 9(05).
007300     05  DOCTM-DEPT-ID           PIC 9(05).
007400     05  DOCTM-NAME              PIC X(20).
007500     05  DOCTM-GENDER            PIC X(01).
007600     05  DOCTM-TITLE             PIC X(20).
007700     05  DOCTM-SPECIALTY         PIC X(40).
007800     05  DOCTM-PHONE             PIC X(11).
007900     05  FILLER                  PIC X(04).
008000*
008100****** FLAT VIEW OF THE MAINTENANCE TRANSACTION - THE ABEND
008200****** ROUTINE ECHOES THE WHOLE INCOMING RECORD AS ONE FIELD
008300 01  DOCTTRXN-FLAT-VIEW REDEFINES DOCTTRXN-REC.
008400     05  TFV-WHOLE-RECORD        PIC X(103).
008500*
008600 FD  DOCTMSTR-IN
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 107 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS DOCTREC-REC.
009200     COPY DOCTREC.
009300*
009400 FD  DOCTMSTR-OUT
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 107 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS DOCTMSTR-OUT-REC.
010000 01  DOCTMSTR-OUT-REC          PIC X(107).
010100*
010200 WORKING-STORAGE SECTION.
010300 01  FILE-STATUS-CODES.
010400     05  MFCODE                  PIC X(2).
010500         88 NO-MORE-MAINT           VALUE "10".
010600     05  SICODE                  PIC X(2).
010700         88 NO-MORE-DOCTIN          VALUE "10".
010800     05  SOCODE                  PIC X(2).
010900     05  FILLER                  PIC X(01).
011000*
011100 77  MORE-MAINT-SW               PIC X(1) VALUE "Y".
011200     88  NO-MORE-MAINT-RECS         VALUE "N".
011300*
011400 77  WS-NEXT-DOC-ID              PIC 9(05).
011500*
011600 77  WS-FOUND-SW                 PIC X(01).
011700     88  WS-FOUND                   VALUE "Y".
011800     88  WS-NOT-FOUND               VALUE "N".
011900*
012000 77  WS-SUB                      PIC S9(4) COMP.
012100*
012200 01  DOCT-TABLE.
012300     05  DOCT-TAB-CNT            PIC S9(4) COMP VALUE ZERO.
012400     05  FILLER                  PIC X(01).
012500     05  DOCT-TAB-ENTRY OCCURS 300 TIMES INDEXED BY DOC-IDX.
012600         10  DT-DOC-ID           PIC 9(05).
012700         10  DT-DEPT-ID          PIC 9(05).
012800         10  DT-NAME             PIC X(20).
012900         10  DT-GENDER           PIC X(01).
013000         10  DT-TITLE            PIC X(20).
013100         10  DT-SPECIALTY        PIC X(40).
013200         10  DT-PHONE            PIC X(11).
013300         10  DT-STATUS           PIC 9(01).
013400             88  DT-ACTIVE           VALUE 1.
013500             88  DT-INACTIVE         VALUE 0.
013600         10  FILLER              PIC X(04).
013700*
013800 01  WS-DOCT-OUT-REC.
013900     05  WO-DOC-ID               PIC 9(05).
014000     05  WO-DEPT-ID              PIC 9(05).
014100     05  WO-NAME                 PIC X(20).
014200     05  WO-GENDER               PIC X(01).
014300     05  WO-TITLE                PIC X(20).
014400     05  WO-SPECIALTY            PIC X(40).
014500     05  WO-PHONE                PIC X(11).
014600     05  WO-STATUS               PIC 9(01).
014700     05  FILLER                  PIC X(04).
014800*
014900****** ALTERNATE VIEW - KEY AREA ONLY, SAME SPLIT AS
015000****** DOCTREC-KEY-VIEW ON THE MASTER ITSELF.  660-WRITE-ONE-
015100****** DOCTOR STAMPS THE OUTGOING RECORD'S KEY BYTES THROUGH
015200****** THIS VIEW SO THE WRITE SIDE MIRRORS THE READ SIDE
015300 01  WS-DOCT-KEY-VIEW REDEFINES WS-DOCT-OUT-REC.
015400     05  WKV-DOC-ID              PIC 9(05).
015500     05  WKV-DOC-DEPT-ID         PIC 9(05).
015600     05  WKV-REST                PIC X(93).
015700*
015800 01  WS-DOCT-DETAIL-LINE.
015900     05  FILLER                  PIC X(01) VALUE SPACE.
016000     05  DOCT-DOC-ID-O           PIC 9(05).
016100     05  FILLER                  PIC X(02) VALUE SPACES.
016200     05  DOCT-NAME-O             PIC X(20).
016300     05  FILLER                  PIC X(02) VALUE SPACES.
016400     05  DOCT-TITLE-O            PIC X(20).
016500     05  FILLER                  PIC X(02) VALUE SPACES.
016600     05  DOCT-SPECIALTY-O        PIC X(40).
016700     05  FILLER                  PIC X(38) VALUE SPACES.
016800*
016900 01  WS-OUTPUT-LOG-REC.
017000     05  FILLER                  PIC X(01) VALUE SPACE.
017100     05  LOG-CODE-O              PIC X(01).
017200     05  FILLER                  PIC X(02) VALUE SPACES.
017300     05  LOG-DOC-ID-O            PIC 9(05).
017400     05  FILLER                  PIC X(02) VALUE SPACES.
017500     05  LOG-RESULT-O            PIC X(10).
017600     05  FILLER                  PIC X(02) VALUE SPACES.
017700     05  LOG-DETAIL-O            PIC X(40).
017800     05  FILLER                  PIC X(69) VALUE SPACES.
017900*
018000 01  COUNTERS-AND-ACCUMULATORS.
018100     05  RECORDS-READ            PIC S9(7) COMP.
018200     05  MAINT-ACCEPTED-CNT      PIC S9(7) COMP.
018300     05  MAINT-REJECTED-CNT      PIC S9(7) COMP.
018400     05  WS-REJECT-REASON        PIC X(40).
018500     05  FILLER                  PIC X(01).
018600*
018700     COPY ABENDREC.
018800*
018900 PROCEDURE DIVISION.
019000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019100     PERFORM 200-MAINLINE THRU 200-EXIT
019200             UNTIL NO-MORE-MAINT-RECS.
019300     PERFORM 999-CLEANUP THRU 999-EXIT.
019400     MOVE ZERO TO RETURN-CODE.
019500     GOBACK.
019600*
019700 000-HOUSEKEEPING.
019800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019900     DISPLAY "******** BEGIN JOB DOCTUPDT ********".
020000     OPEN INPUT  DOCTTRXN, DOCTMSTR-IN.
020100     OPEN OUTPUT DOCTMSTR-OUT, SYSOUT.
020200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
020300     PERFORM 100-LOAD-DOCTOR-TABLE THRU 100-EXIT.
020400     PERFORM 900-READ-MAINT THRU 900-EXIT.
020500 000-EXIT.
020600     EXIT.
020700*
020800 100-LOAD-DOCTOR-TABLE.
020900     MOVE "100-LOAD-DOCTOR-TABLE" TO PARA-NAME.
021000     MOVE ZERO TO WS-NEXT-DOC-ID.
021100     PERFORM 110-LOAD-ONE-DOCTOR THRU 110-EXIT
021200         UNTIL NO-MORE-DOCTIN.
021300     ADD 1 TO WS-NEXT-DOC-ID.
021400 100-EXIT.
021500     EXIT.
021600*
021700 110-LOAD-ONE-DOCTOR.
021800     MOVE "110-LOAD-ONE-DOCTOR" TO PARA-NAME.
021900     READ DOCTMSTR-IN
022000         AT END
022100         MOVE "10" TO SICODE
022200     NOT AT END
022300         ADD 1 TO DOCT-TAB-CNT
022400         SET DOC-IDX TO DOCT-TAB-CNT
022500         MOVE DKV-DOC-ID      TO DT-DOC-ID(DOC-IDX)
022600         MOVE DKV-DOC-DEPT-ID TO DT-DEPT-ID(DOC-IDX)
022700         MOVE DOC-NAME        TO DT-NAME(DOC-IDX)
022800         MOVE DOC-GENDER      TO DT-GENDER(DOC-IDX)
022900         MOVE DOC-TITLE       TO DT-TITLE(DOC-IDX)
023000         MOVE DOC-SPECIALTY   TO DT-SPECIALTY(DOC-IDX)
023100         MOVE DOC-PHONE       TO DT-PHONE(DOC-IDX)
023200         MOVE DOC-STATUS      TO DT-STATUS(DOC-IDX)
023300         IF DOC-ID > WS-NEXT-DOC-ID
023400             MOVE DOC-ID TO WS-NEXT-DOC-ID
023500         END-IF
023600     END-READ.
023700 110-EXIT.
023800     EXIT.
023900*
024000 200-MAINLINE.
024100     MOVE "200-MAINLINE" TO PARA-NAME.
024200     PERFORM 210-DISPATCH-MAINT THRU 210-EXIT.
024300     PERFORM 900-READ-MAINT THRU 900-EXIT.
024400 200-EXIT.
024500     EXIT.
024600*
024700 210-DISPATCH-MAINT.
024800     MOVE "210-DISPATCH-MAINT" TO PARA-NAME.
024900     EVALUATE TRUE
025000         WHEN DOCTM-IS-ADD
025100             PERFORM 300-PROCESS-ADD THRU 300-EXIT
025200         WHEN DOCTM-IS-UPDATE
025300             PERFORM 400-PROCESS-UPDATE THRU 400-EXIT
025400         WHEN DOCTM-IS-DELETE
025500             PERFORM 500-PROCESS-DELETE THRU 500-EXIT
025600         WHEN DOCTM-IS-LIST
025700             PERFORM 700-LIST-BY-DEPARTMENT THRU 700-EXIT
025800         WHEN OTHER
025900             MOVE "UNKNOWN MAINTENANCE CODE" TO WS-REJECT-REASON
026000             PERFORM 510-LOG-REJECTED THRU 510-EXIT
026100     END-EVALUATE.
026200 210-EXIT.
026300     EXIT.
026400*
026500****** ADD (REQ 17) - NO UNIQUENESS RULE OF ITS OWN BEYOND THE
026600****** ASSIGNED DOC-ID, WHICH THIS JOB GENERATES
026700 300-PROCESS-ADD.
026800     MOVE "300-PROCESS-ADD" TO PARA-NAME.
026900     IF DOCT-TAB-CNT NOT LESS THAN 300
027000         MOVE "** DOCTOR TABLE OVERFLOW" TO ABEND-REASON
027100         MOVE TFV-WHOLE-RECORD(1:20) TO ACTUAL-VAL
027200         GO TO 1000-ABEND-RTN
027300     END-IF.
027400     ADD 1 TO DOCT-TAB-CNT.
027500     SET DOC-IDX TO DOCT-TAB-CNT.
027600     MOVE WS-NEXT-DOC-ID       TO DT-DOC-ID(DOC-IDX).
027700     ADD 1 TO WS-NEXT-DOC-ID.
027800     MOVE DOCTM-DEPT-ID        TO DT-DEPT-ID(DOC-IDX).
027900     MOVE DOCTM-NAME           TO DT-NAME(DOC-IDX).
028000     MOVE DOCTM-GENDER         TO DT-GENDER(DOC-IDX).
028100     MOVE DOCTM-TITLE          TO DT-TITLE(DOC-IDX).
028200     MOVE DOCTM-SPECIALTY      TO DT-SPECIALTY(DOC-IDX).
028300     MOVE DOCTM-PHONE          TO DT-PHONE(DOC-IDX).
028400     SET DT-ACTIVE(DOC-IDX)    TO TRUE.
028500     MOVE "DOCTOR ADDED" TO WS-REJECT-REASON.
028600     PERFORM 520-LOG-ACCEPTED THRU 520-EXIT.
028700 300-EXIT.
028800     EXIT.
028900*
029000****** UPDATE (REQ 17) - RECORD MUST EXIST
029100 400-PROCESS-UPDATE.
029200     MOVE "400-PROCESS-UPDATE" TO PARA-NAME.
029300     PERFORM 410-FIND-DOCTOR THRU 410-EXIT.
029400     IF WS-NOT-FOUND
029500         MOVE "DOCTOR NOT FOUND" TO WS-REJECT-REASON
029600         PERFORM 510-LOG-REJECTED THRU 510-EXIT
029700         GO TO 400-EXIT
029800     END-IF.
029900     MOVE DOCTM-DEPT-ID        TO DT-DEPT-ID(DOC-IDX).
030000     MOVE DOCTM-NAME           TO DT-NAME(DOC-IDX).
030100     MOVE DOCTM-GENDER         TO DT-GENDER(DOC-IDX).
030200     MOVE DOCTM-TITLE          TO DT-TITLE(DOC-IDX).
030300     MOVE DOCTM-SPECIALTY      TO DT-SPECIALTY(DOC-IDX).
030400     MOVE DOCTM-PHONE          TO DT-PHONE(DOC-IDX).
030500     MOVE "DOCTOR UPDATED" TO WS-REJECT-REASON.
030600     PERFORM 520-LOG-ACCEPTED THRU 520-EXIT.
030700 400-EXIT.
030800     EXIT.
030900*
031000 410-FIND-DOCTOR.
031100     MOVE "410-FIND-DOCTOR" TO PARA-NAME.
031200     SET WS-NOT-FOUND TO TRUE.
031300     IF DOCT-TAB-CNT = ZERO
031400         GO TO 410-EXIT
031500     END-IF.
031600     SET DOC-IDX TO 1.
031700     SEARCH DOCT-TAB-ENTRY
031800         AT END
031900             SET WS-NOT-FOUND TO TRUE
032000         WHEN DT-DOC-ID(DOC-IDX) = DOCTM-DOC-ID
032100             SET WS-FOUND TO TRUE
032200     END-SEARCH.
032300 410-EXIT.
032400     EXIT.
032500*
032600****** DELETE IS LOGICAL - STATUS SET TO ZERO (REQ 17)
032700 500-PROCESS-DELETE.
032800     MOVE "500-PROCESS-DELETE" TO PARA-NAME.
032900     PERFORM 410-FIND-DOCTOR THRU 410-EXIT.
033000     IF WS-NOT-FOUND
033100         MOVE "DOCTOR NOT FOUND" TO WS-REJECT-REASON
033200         PERFORM 510-LOG-REJECTED THRU 510-EXIT
033300         GO TO 500-EXIT
033400     END-IF.
033500     SET DT-INACTIVE(DOC-IDX) TO TRUE.
033600     MOVE "DOCTOR DELETED" TO WS-REJECT-REASON.
033700     PERFORM 520-LOG-ACCEPTED THRU 520-EXIT.
033800 500-EXIT.
033900     EXIT.
034000*
034100 520-LOG-ACCEPTED.
034200     MOVE "520-LOG-ACCEPTED" TO PARA-NAME.
034300     ADD 1 TO MAINT-ACCEPTED-CNT.
034400     MOVE SPACES TO WS-OUTPUT-LOG-REC.
034500     MOVE DOCTM-CODE TO LOG-CODE-O.
034600     MOVE DT-DOC-ID(DOC-IDX) TO LOG-DOC-ID-O.
034700     MOVE "ACCEPTED" TO LOG-RESULT-O.
034800     MOVE WS-REJECT-REASON TO LOG-DETAIL-O.
034900     WRITE SYSOUT-REC FROM WS-OUTPUT-LOG-REC.
035000 520-EXIT.
035100     EXIT.
035200*
035300 510-LOG-REJECTED.
035400     MOVE "510-LOG-REJECTED" TO PARA-NAME.
035500     ADD 1 TO MAINT-REJECTED-CNT.
035600     MOVE SPACES TO WS-OUTPUT-LOG-REC.
035700     MOVE DOCTM-CODE TO LOG-CODE-O.
035800     MOVE DOCTM-DOC-ID TO LOG-DOC-ID-O.
035900     MOVE "REJECTED" TO LOG-RESULT-O.
036000     MOVE WS-REJECT-REASON TO LOG-DETAIL-O.
036100     WRITE SYSOUT-REC FROM WS-OUTPUT-LOG-REC.
036200 510-EXIT.
036300     EXIT.
036400*
036500****** LIST-BY-DEPARTMENT - ACTIVE DOCTORS FOR THE REQUESTED
036600****** DEPARTMENT, IN MASTER (ASCENDING DOC-ID) ORDER (REQ 17)
036700 700-LIST-BY-DEPARTMENT.
036800     MOVE "700-LIST-BY-DEPARTMENT" TO PARA-NAME.
036900     PERFORM 710-LIST-ONE-DOCTOR THRU 710-EXIT
037000         VARYING DOC-IDX FROM 1 BY 1
037100         UNTIL DOC-IDX > DOCT-TAB-CNT.
037200 700-EXIT.
037300     EXIT.
037400*
037500 710-LIST-ONE-DOCTOR.
037600     MOVE "710-LIST-ONE-DOCTOR" TO PARA-NAME.
037700     IF DT-ACTIVE(DOC-IDX)
037800        AND DT-DEPT-ID(DOC-IDX) = DOCTM-DEPT-ID
037900         MOVE DT-DOC-ID(DOC-IDX)     TO DOCT-DOC-ID-O
038000         MOVE DT-NAME(DOC-IDX)       TO DOCT-NAME-O
038100         MOVE DT-TITLE(DOC-IDX)      TO DOCT-TITLE-O
038200         MOVE DT-SPECIALTY(DOC-IDX)  TO DOCT-SPECIALTY-O
038300         WRITE SYSOUT-REC FROM WS-DOCT-DETAIL-LINE
038400     END-IF.
038500 710-EXIT.
038600     EXIT.
038700*
038800 650-WRITE-DOCTOR-MASTER.
038900     MOVE "650-WRITE-DOCTOR-MASTER" TO PARA-NAME.
039000     PERFORM 660-WRITE-ONE-DOCTOR THRU 660-EXIT
039100         VARYING DOC-IDX FROM 1 BY 1
039200         UNTIL DOC-IDX > DOCT-TAB-CNT.
039300 650-EXIT.
039400     EXIT.
039500*
039600 660-WRITE-ONE-DOCTOR.
039700     MOVE "660-WRITE-ONE-DOCTOR" TO PARA-NAME.
039800     MOVE DT-DOC-ID(DOC-IDX)     TO WKV-DOC-ID.
039900     MOVE DT-DEPT-ID(DOC-IDX)    TO WKV-DOC-DEPT-ID.
040000     MOVE DT-NAME(DOC-IDX)       TO WO-NAME.
040100     MOVE DT-GENDER(DOC-IDX)     TO WO-GENDER.
040200     MOVE DT-TITLE(DOC-IDX)      TO WO-TITLE.
040300     MOVE DT-SPECIALTY(DOC-IDX)  TO WO-SPECIALTY.
040400     MOVE DT-PHONE(DOC-IDX)      TO WO-PHONE.
040500     MOVE DT-STATUS(DOC-IDX)     TO WO-STATUS.
040600     WRITE DOCTMSTR-OUT-REC FROM WS-DOCT-OUT-REC.
040700 660-EXIT.
040800     EXIT.
040900*
041000 700-CLOSE-FILES.
041100     MOVE "700-CLOSE-FILES" TO PARA-NAME.
041200     CLOSE DOCTTRXN, DOCTMSTR-IN, DOCTMSTR-OUT, SYSOUT.
041300 700-CLOSE-EXIT.
041400     EXIT.
041500*
041600 900-READ-MAINT.
041700     MOVE "900-READ-MAINT" TO PARA-NAME.
041800     READ DOCTTRXN
041900         AT END
042000         MOVE "N" TO MORE-MAINT-SW
042100     NOT AT END
042200         ADD 1 TO RECORDS-READ
042300     END-READ.
042400 900-EXIT.
042500     EXIT.
042600*
042700 999-CLEANUP.
042800     MOVE "999-CLEANUP" TO PARA-NAME.
042900     PERFORM 650-WRITE-DOCTOR-MASTER THRU 650-EXIT.
043000     PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
043100     DISPLAY "** MAINTENANCE RECORDS READ **".
043200     DISPLAY RECORDS-READ.
043300     DISPLAY "** MAINTENANCE ACCEPTED **".
043400     DISPLAY MAINT-ACCEPTED-CNT.
043500     DISPLAY "** MAINTENANCE REJECTED **".
043600     DISPLAY MAINT-REJECTED-CNT.
043700     DISPLAY "******** NORMAL END OF JOB DOCTUPDT ********".
043800 999-EXIT.
043900     EXIT.
044000*
044100 1000-ABEND-RTN.
044200     WRITE SYSOUT-REC FROM ABEND-REC.
044300     PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
044400     DISPLAY "*** ABNORMAL END OF JOB-DOCTUPDT ***" UPON CONSOLE.
044500     DIVIDE ZERO-VAL INTO ONE-VAL.
