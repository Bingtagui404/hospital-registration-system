000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DEPTUPDT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/15/08.
000700 DATE-COMPILED. 01/15/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*    HOSPITAL DEPARTMENT MASTER MAINTENANCE - ADD/UPDATE/DELETE
001100*    (REQ 16).  SAME WHOLE-TABLE LOAD/APPLY/RESPILL SHAPE AS
001200*    SCHDUPDT AND PATMUPDT.
001300*
001400*    CHANGE LOG
001500*    ----------
001600*    01/15/08  JS   ORIGINAL
001700*    11/09/09  MM   NO-OP COMMENT PASS, NO LOGIC CHANGED
001800******************************************************************
001900 ENVIRONMENT DIVISION.
002000 CONFIGURATION SECTION.
002100 SOURCE-COMPUTER. IBM-390.
002200 OBJECT-COMPUTER. IBM-390.
002300 SPECIAL-NAMES.
002400     C01 IS TOP-OF-FORM.
002500 INPUT-OUTPUT SECTION.
002600 FILE-CONTROL.
002700     SELECT SYSOUT
002800     ASSIGN TO UT-S-SYSOUT
002900       ORGANIZATION IS SEQUENTIAL.
003000*
003100     SELECT DEPTTRXN
003200     ASSIGN TO UT-S-DEPTTRXN
003300       ACCESS MODE IS SEQUENTIAL
003400       FILE STATUS IS MFCODE.
003500*
003600     SELECT DEPTMSTR-IN
003700     ASSIGN TO UT-S-DEPTIN
003800       ACCESS MODE IS SEQUENTIAL
003900       FILE STATUS IS SICODE.
004000*
004100     SELECT DEPTMSTR-OUT
004200     ASSIGN TO UT-S-DEPTOUT
004300       ACCESS MODE IS SEQUENTIAL
004400       FILE STATUS IS SOCODE.
004500*
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  SYSOUT
004900     RECORDING MODE IS F
005000     LABEL RECORDS ARE STANDARD
005100     RECORD CONTAINS 132 CHARACTERS
005200     BLOCK CONTAINS 0 RECORDS
005300     DATA RECORD IS SYSOUT-REC.
005400 01  SYSOUT-REC  PIC X(132).
005500*
005600****** DEPARTMENT MAINTENANCE TRANSACTION - ADD/UPDATE/DELETE,
005700****** ONE REQUEST PER RECORD
005800 FD  DEPTTRXN
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 90 CHARACTERS
006200     BLOCK CONTAINS 0 RECORDS
006300     DATA RECORD IS DEPTTRXN-REC.
006400 01  DEPTTRXN-REC.
006500     05  DEPTM-CODE              PIC X(01).
006600         88  DEPTM-IS-ADD           VALUE "A".
006700         88  DEPTM-IS-UPDATE        VALUE "U".
006800         88  DEPTM-IS-DELETE        VALUE "D".
006900     05  DEPTM-DEPT-ID           PIC 9(05).
007000     05  DEPTM-NAME              PIC X(30).
007100     05  DEPTM-DESC              PIC X(50).
007200     05  FILLER                  PIC X(04).
007300*
007400****** FLAT VIEW OF THE MAINTENANCE TRANSACTION - THE ABEND
007500****** ROUTINE ECHOES THE WHOLE INCOMING RECORD AS ONE FIELD
007600 01  DEPTTRXN-FLAT-VIEW REDEFINES DEPTTRXN-REC.
007700     05  DFV-WHOLE-RECORD        PIC X(86).
007800*
007900 FD  DEPTMSTR-IN
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 90 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS DEPTREC-REC.
008500     COPY DEPTREC.
008600*
008700 FD  DEPTMSTR-OUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 90 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS DEPTMSTR-OUT-REC.
009300 01  DEPTMSTR-OUT-REC          PIC X(90).
009400*
009500 WORKING-STORAGE SECTION.
009600 01  FILE-STATUS-CODES.
009700     05  MFCODE                  PIC X(2).
009800         88 NO-MORE-MAINT           VALUE "10".
009900     05  SICODE                  PIC X(2).
010000         88 NO-MORE-DEPTIN          VALUE "10".
010100     05  SOCODE                  PIC X(2).
010200     05  FILLER                  PIC X(01).
010300*
010400 77  MORE-MAINT-SW               PIC X(1) VALUE "Y".
010500     88  NO-MORE-MAINT-RECS         VALUE "N".
010600*
010700 77  WS-NEXT-DEPT-ID             PIC 9(05).
010800*
010900 77  WS-FOUND-SW                 PIC X(01).
011000     88  WS-FOUND                   VALUE "Y".
011100     88  WS-NOT-FOUND               VALUE "N".
011200*
011300 77  WS-SUB                      PIC S9(4) COMP.
011400*
011500 01  DEPT-TABLE.
011600     05  DEPT-TAB-CNT            PIC S9(4) COMP VALUE ZERO.
011700     05  FILLER                  PIC X(01).
011800     05  DEPT-TAB-ENTRY OCCURS 50 TIMES INDEXED BY DEPT-IDX.
011900         10  DP-DEPT-ID          PIC 9(05).
012000         10  DP-NAME             PIC X(30).
012100         10  DP-DESC             PIC X(50).
012200         10  DP-STATUS           PIC 9(01).
012300             88  DP-ACTIVE           VALUE 1.
012400             88  DP-INACTIVE         VALUE 0.
012500         10  FILLER              PIC X(04).
012600*
012700 01  WS-DEPT-OUT-REC.
012800     05  WO-DEPT-ID              PIC 9(05).
012900     05  WO-NAME                 PIC X(30).
013000     05  WO-DESC                 PIC X(50).
013100     05  WO-STATUS               PIC 9(01).
013200     05  FILLER                  PIC X(04).
013300*
013400****** ALTERNATE VIEW OF THE OUTPUT AREA - SAME KEY/NAME SPLIT
013500****** AS DEPTREC-COMPARE-VIEW ON THE MASTER ITSELF.  660-WRITE-
013600****** ONE-DEPARTMENT STAMPS THE OUTGOING RECORD THROUGH THIS
013700****** VIEW SO THE WRITE SIDE MIRRORS THE READ SIDE
013800 01  WS-DEPT-COMPARE-VIEW REDEFINES WS-DEPT-OUT-REC.
013900     05  DCV-DEPT-ID             PIC 9(05).
014000     05  DCV-NAME                PIC X(30).
014100     05  DCV-REST                PIC X(51).
014200*
014300 01  WS-OUTPUT-LOG-REC.
014400     05  FILLER                  PIC X(01) VALUE SPACE.
014500     05  LOG-CODE-O              PIC X(01).
014600     05  FILLER                  PIC X(02) VALUE SPACES.
014700     05  LOG-DEPT-ID-O           PIC 9(05).
014800     05  FILLER                  PIC X(02) VALUE SPACES.
014900     05  LOG-RESULT-O            PIC X(10).
015000     05  FILLER                  PIC X(02) VALUE SPACES.
015100     05  LOG-DETAIL-O            PIC X(40).
015200     05  FILLER                  PIC X(69) VALUE SPACES.
015300*
015400 01  COUNTERS-AND-ACCUMULATORS.
015500     05  RECORDS-READ            PIC S9(7) COMP.
015600     05  MAINT-ACCEPTED-CNT      PIC S9(7) COMP.
015700     05  MAINT-REJECTED-CNT      PIC S9(7) COMP.
015800     05  WS-REJECT-REASON        PIC X(40).
015900     05  FILLER                  PIC X(01).
016000*
016100     COPY ABENDREC.
016200*
016300 PROCEDURE DIVISION.
016400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016500     PERFORM 200-MAINLINE THRU 200-EXIT
016600             UNTIL NO-MORE-MAINT-RECS.
016700     PERFORM 999-CLEANUP THRU 999-EXIT.
016800     MOVE ZERO TO RETURN-CODE.
016900     GOBACK.
017000*
017100 000-HOUSEKEEPING.
017200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017300     DISPLAY "******** BEGIN JOB DEPTUPDT ********".
017400     OPEN INPUT  DEPTTRXN, DEPTMSTR-IN.
017500     OPEN OUTPUT DEPTMSTR-OUT, SYSOUT.
017600     INITIALIZE COUNTERS-AND-ACCUMULATORS.
017700     PERFORM 100-LOAD-DEPARTMENT-TABLE THRU 100-EXIT.
017800     PERFORM 900-READ-MAINT THRU 900-EXIT.
017900 000-EXIT.
018000     EXIT.
018100*
018200 100-LOAD-DEPARTMENT-TABLE.
018300     MOVE "100-LOAD-DEPARTMENT-TABLE" TO PARA-NAME.
018400     MOVE ZERO TO WS-NEXT-DEPT-ID.
018500     PERFORM 110-LOAD-ONE-DEPARTMENT THRU 110-EXIT
018600         UNTIL NO-MORE-DEPTIN.
018700     ADD 1 TO WS-NEXT-DEPT-ID.
018800 100-EXIT.
018900     EXIT.
019000*
019100 110-LOAD-ONE-DEPARTMENT.
019200     MOVE "110-LOAD-ONE-DEPARTMENT" TO PARA-NAME.
019300     READ DEPTMSTR-IN
019400         AT END
019500         MOVE "10" TO SICODE
019600     NOT AT END
019700         ADD 1 TO DEPT-TAB-CNT
019800         SET DEPT-IDX TO DEPT-TAB-CNT
019900         MOVE DPCV-DEPT-ID     TO DP-DEPT-ID(DEPT-IDX)
020000         MOVE DPCV-NAME-AREA   TO DP-NAME(DEPT-IDX)
020100         MOVE DEPT-DESC        TO DP-DESC(DEPT-IDX)
020200         MOVE DEPT-STATUS      TO DP-STATUS(DEPT-IDX)
020300         IF DEPT-ID > WS-NEXT-DEPT-ID
020400             MOVE DEPT-ID TO WS-NEXT-DEPT-ID
020500         END-IF
020600     END-READ.
020700 110-EXIT.
020800     EXIT.
020900*
021000 200-MAINLINE.
021100     MOVE "200-MAINLINE" TO PARA-NAME.
021200     PERFORM 210-DISPATCH-MAINT THRU 210-EXIT.
021300     PERFORM 900-READ-MAINT THRU 900-EXIT.
021400 200-EXIT.
021500     EXIT.
021600*
021700 210-DISPATCH-MAINT.
021800     MOVE "210-DISPATCH-MAINT" TO PARA-NAME.
021900     EVALUATE TRUE
022000         WHEN DEPTM-IS-ADD
022100             PERFORM 300-PROCESS-ADD THRU 300-EXIT
022200         WHEN DEPTM-IS-UPDATE
022300             PERFORM 400-PROCESS-UPDATE THRU 400-EXIT
022400         WHEN DEPTM-IS-DELETE
022500             PERFORM 500-PROCESS-DELETE THRU 500-EXIT
022600         WHEN OTHER
022700             MOVE "UNKNOWN MAINTENANCE CODE" TO WS-REJECT-REASON
022800             PERFORM 510-LOG-REJECTED THRU 510-EXIT
022900     END-EVALUATE.
023000 210-EXIT.
023100     EXIT.
023200*
023300****** ADD - REJECT ON A DUPLICATE DEPARTMENT NAME AGAINST AN
023400****** ACTIVE DEPARTMENT (REQ 16)
023500 300-PROCESS-ADD.
023600     MOVE "300-PROCESS-ADD" TO PARA-NAME.
023700     MOVE ZERO TO WS-SUB.
023800     PERFORM 320-CHECK-NAME-UNIQUE THRU 320-EXIT.
023900     IF WS-FOUND
024000         MOVE "DEPARTMENT NAME IN USE" TO WS-REJECT-REASON
024100         PERFORM 510-LOG-REJECTED THRU 510-EXIT
024200         GO TO 300-EXIT
024300     END-IF.
024400*
024500     IF DEPT-TAB-CNT NOT LESS THAN 50
024600         MOVE "** DEPARTMENT TABLE OVERFLOW" TO ABEND-REASON
024700         MOVE DFV-WHOLE-RECORD(1:20)  TO ACTUAL-VAL
024800         GO TO 1000-ABEND-RTN
024900     END-IF.
025000     ADD 1 TO DEPT-TAB-CNT.
025100     SET DEPT-IDX TO DEPT-TAB-CNT.
025200     MOVE WS-NEXT-DEPT-ID      TO DP-DEPT-ID(DEPT-IDX).
025300     ADD 1 TO WS-NEXT-DEPT-ID.
025400     MOVE DEPTM-NAME           TO DP-NAME(DEPT-IDX).
025500     MOVE DEPTM-DESC           TO DP-DESC(DEPT-IDX).
025600     SET DP-ACTIVE(DEPT-IDX)   TO TRUE.
025700     MOVE "DEPARTMENT ADDED" TO WS-REJECT-REASON.
025800     PERFORM 520-LOG-ACCEPTED THRU 520-EXIT.
025900 300-EXIT.
026000     EXIT.
026100*
026200****** SHARED BY ADD AND UPDATE - WS-SUB CARRIES THE INDEX OF
026300****** THE RECORD BEING UPDATED (ZERO ON AN ADD)
026400 320-CHECK-NAME-UNIQUE.
026500     MOVE "320-CHECK-NAME-UNIQUE" TO PARA-NAME.
026600     SET WS-NOT-FOUND TO TRUE.
026700     IF DEPT-TAB-CNT = ZERO
026800         GO TO 320-EXIT
026900     END-IF.
027000     PERFORM 325-CHECK-ONE-NAME THRU 325-EXIT
027100         VARYING DEPT-IDX FROM 1 BY 1
027200         UNTIL DEPT-IDX > DEPT-TAB-CNT.
027300 320-EXIT.
027400     EXIT.
027500*
027600 325-CHECK-ONE-NAME.
027700     MOVE "325-CHECK-ONE-NAME" TO PARA-NAME.
027800     IF DEPT-IDX NOT EQUAL TO WS-SUB
027900        AND DP-ACTIVE(DEPT-IDX)
028000        AND DP-NAME(DEPT-IDX) = DEPTM-NAME
028100         SET WS-FOUND TO TRUE
028200     END-IF.
028300 325-EXIT.
028400     EXIT.
028500*
028600****** UPDATE - RECORD MUST EXIST, NEW NAME MUST NOT COLLIDE
028700****** WITH A DIFFERENT ACTIVE DEPARTMENT
028800 400-PROCESS-UPDATE.
028900     MOVE "400-PROCESS-UPDATE" TO PARA-NAME.
029000     PERFORM 410-FIND-DEPARTMENT THRU 410-EXIT.
029100     IF WS-NOT-FOUND
029200         MOVE "DEPARTMENT NOT FOUND" TO WS-REJECT-REASON
029300         PERFORM 510-LOG-REJECTED THRU 510-EXIT
029400         GO TO 400-EXIT
029500     END-IF.
029600*
029700     MOVE DEPT-IDX TO WS-SUB.
029800     PERFORM 320-CHECK-NAME-UNIQUE THRU 320-EXIT.
029900     IF WS-FOUND
030000         MOVE "DEPARTMENT NAME IN USE" TO WS-REJECT-REASON
030100         PERFORM 510-LOG-REJECTED THRU 510-EXIT
030200         GO TO 400-EXIT
030300     END-IF.
030400*
030500     SET DEPT-IDX TO WS-SUB.
030600     MOVE DEPTM-NAME           TO DP-NAME(DEPT-IDX).
030700     MOVE DEPTM-DESC           TO DP-DESC(DEPT-IDX).
030800     MOVE "DEPARTMENT UPDATED" TO WS-REJECT-REASON.
030900     PERFORM 520-LOG-ACCEPTED THRU 520-EXIT.
031000 400-EXIT.
031100     EXIT.
031200*
031300 410-FIND-DEPARTMENT.
031400     MOVE "410-FIND-DEPARTMENT" TO PARA-NAME.
031500     SET WS-NOT-FOUND TO TRUE.
031600     IF DEPT-TAB-CNT = ZERO
031700         GO TO 410-EXIT
031800     END-IF.
031900     SET DEPT-IDX TO 1.
032000     SEARCH DEPT-TAB-ENTRY
032100         AT END
032200             SET WS-NOT-FOUND TO TRUE
032300         WHEN DP-DEPT-ID(DEPT-IDX) = DEPTM-DEPT-ID
032400             SET WS-FOUND TO TRUE
032500     END-SEARCH.
032600 410-EXIT.
032700     EXIT.
032800*
032900****** DELETE IS LOGICAL - STATUS SET TO ZERO (REQ 16)
033000 500-PROCESS-DELETE.
033100     MOVE "500-PROCESS-DELETE" TO PARA-NAME.
033200     PERFORM 410-FIND-DEPARTMENT THRU 410-EXIT.
033300     IF WS-NOT-FOUND
033400         MOVE "DEPARTMENT NOT FOUND" TO WS-REJECT-REASON
033500         PERFORM 510-LOG-REJECTED THRU 510-EXIT
033600         GO TO 500-EXIT
033700     END-IF.
033800     SET DP-INACTIVE(DEPT-IDX) TO TRUE.
033900     MOVE "DEPARTMENT DELETED" TO WS-REJECT-REASON.
034000     PERFORM 520-LOG-ACCEPTED THRU 520-EXIT.
034100 500-EXIT.
034200     EXIT.
034300*
034400 520-LOG-ACCEPTED.
034500     MOVE "520-LOG-ACCEPTED" TO PARA-NAME.
034600     ADD 1 TO MAINT-ACCEPTED-CNT.
034700     MOVE SPACES TO WS-OUTPUT-LOG-REC.
034800     MOVE DEPTM-CODE TO LOG-CODE-O.
034900     MOVE DP-DEPT-ID(DEPT-IDX) TO LOG-DEPT-ID-O.
035000     MOVE "ACCEPTED" TO LOG-RESULT-O.
035100     MOVE WS-REJECT-REASON TO LOG-DETAIL-O.
035200     WRITE SYSOUT-REC FROM WS-OUTPUT-LOG-REC.
035300 520-EXIT.
035400     EXIT.
035500*
035600 510-LOG-REJECTED.
035700     MOVE "510-LOG-REJECTED" TO PARA-NAME.
035800     ADD 1 TO MAINT-REJECTED-CNT.
035900     MOVE SPACES TO WS-OUTPUT-LOG-REC.
036000     MOVE DEPTM-CODE TO LOG-CODE-O.
036100     MOVE DEPTM-DEPT-ID TO LOG-DEPT-ID-O.
036200     MOVE "REJECTED" TO LOG-RESULT-O.
036300     MOVE WS-REJECT-REASON TO LOG-DETAIL-O.
036400     WRITE SYSOUT-REC FROM WS-OUTPUT-LOG-REC.
036500 510-EXIT.
036600     EXIT.
036700*
036800 650-WRITE-DEPARTMENT-MASTER.
036900     MOVE "650-WRITE-DEPARTMENT-MASTER" TO PARA-NAME.
037000     PERFORM 660-WRITE-ONE-DEPARTMENT THRU 660-EXIT
037100         VARYING DEPT-IDX FROM 1 BY 1
037200         UNTIL DEPT-IDX > DEPT-TAB-CNT.
037300 650-EXIT.
037400     EXIT.
037500*
037600 660-WRITE-ONE-DEPARTMENT.
037700     MOVE "660-WRITE-ONE-DEPARTMENT" TO PARA-NAME.
037800     MOVE DP-DEPT-ID(DEPT-IDX) TO DCV-DEPT-ID.
037900     MOVE DP-NAME(DEPT-IDX)    TO DCV-NAME.
038000     MOVE DP-DESC(DEPT-IDX)    TO WO-DESC.
038100     MOVE DP-STATUS(DEPT-IDX)  TO WO-STATUS.
038200     WRITE DEPTMSTR-OUT-REC FROM WS-DEPT-OUT-REC.
038300 660-EXIT.
038400     EXIT.
038500*
038600 700-CLOSE-FILES.
038700     MOVE "700-CLOSE-FILES" TO PARA-NAME.
038800     CLOSE DEPTTRXN, DEPTMSTR-IN, DEPTMSTR-OUT, SYSOUT.
038900 700-EXIT.
039000     EXIT.
039100*
039200 900-READ-MAINT.
039300     MOVE "900-READ-MAINT" TO PARA-NAME.
039400     READ DEPTTRXN
039500         AT END
039600         MOVE "N" TO MORE-MAINT-SW
039700     NOT AT END
039800         ADD 1 TO RECORDS-READ
039900     END-READ.
040000 900-EXIT.
040100     EXIT.
040200*
040300 999-CLEANUP.
040400     MOVE "999-CLEANUP" TO PARA-NAME.
040500     PERFORM 650-WRITE-DEPARTMENT-MASTER THRU 650-EXIT.
040600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
040700     DISPLAY "** MAINTENANCE RECORDS READ **".
040800     DISPLAY RECORDS-READ.
040900     DISPLAY "** MAINTENANCE ACCEPTED **".
041000     DISPLAY MAINT-ACCEPTED-CNT.
041100     DISPLAY "** MAINTENANCE REJECTED **".
041200     DISPLAY MAINT-REJECTED-CNT.
041300     DISPLAY "******** NORMAL END OF JOB DEPTUPDT ********".
041400 999-EXIT.
041500     EXIT.
041600*
041700 1000-ABEND-RTN.
041800     WRITE SYSOUT-REC FROM ABEND-REC.
041900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
042000     DISPLAY "*** ABNORMAL END OF JOB-DEPTUPDT ***" UPON CONSOLE.
042100     DIVIDE ZERO-VAL INTO ONE-VAL.
