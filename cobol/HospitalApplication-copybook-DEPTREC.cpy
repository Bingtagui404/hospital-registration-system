000100******************************************************************
000200*    DEPTREC  -  OUTPATIENT DEPARTMENT MASTER RECORD LAYOUT      *
000300*    FIXED SEQUENTIAL FILE, ONE RECORD PER HOSPITAL DEPARTMENT,  *
000400*    ASCENDING DEPT-ID.  MAINTAINED BY DEPTUPDT, READ BY GRBUPDT *
000500*    (TO STAMP THE DEPARTMENT ON A REGISTRATION) AND BY GRBLIST  *
000600*    (TO PRINT THE DEPARTMENT NAME ON THE SUMMARY REPORT).       *
000700*                                                                *
000800*    11/02/93  JS   ORIGINAL LAYOUT                              *
000900*    06/18/97  JS   ADDED DEPT-STATUS FOR LOGICAL DELETE - REQ 4471
001000*    02/09/99  RTC  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD   *
001100******************************************************************
001200 01  DEPTREC-REC.
001300     05  DEPT-ID                 PIC 9(05).
001400     05  DEPT-NAME               PIC X(30).
001500     05  DEPT-DESC               PIC X(50).
001600     05  DEPT-STATUS             PIC 9(01).
001700         88  DEPT-ACTIVE            VALUE 1.
001800         88  DEPT-INACTIVE          VALUE 0.
001900     05  FILLER                  PIC X(04).
002000
002100*----------------------------------------------------------------
002200* ALTERNATE VIEW - SPLITS THE RECORD INTO A KEY AREA AND A
002300* DESCRIPTIVE AREA.  DEPTUPDT 110-LOAD-ONE-DEPARTMENT STAMPS
002400* DP-DEPT-ID/DP-NAME OFF DPCV-DEPT-ID/DPCV-NAME-AREA AS EACH
002500* MASTER RECORD IS READ INTO THE IN-MEMORY DEPARTMENT TABLE
002600*----------------------------------------------------------------
002700 01  DEPTREC-COMPARE-VIEW REDEFINES DEPTREC-REC.
002800     05  DPCV-KEY-AREA.
002900         10  DPCV-DEPT-ID         PIC 9(05).
003000     05  DPCV-NAME-AREA           PIC X(30).
003100     05  DPCV-REST                PIC X(51).
