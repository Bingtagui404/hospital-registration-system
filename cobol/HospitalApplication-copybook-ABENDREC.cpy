000100******************************************************************
000200*    ABENDREC  -  SHARED ABEND TRACE / DIAGNOSTIC PRINT LINE     *
000300*    COPYD BY EVERY BATCH PROGRAM IN THE OUTPATIENT REGISTRATION*
000400*    SUITE SO A BAD RUN LEAVES ONE COMMON-LOOKING LINE ON SYSOUT*
000500*    FOR THE OPERATOR TO READ REGARDLESS OF WHICH STEP BLEW UP. *
000600*                                                                *
000700*    04/11/94  JS   ORIGINAL COPYBOOK - LIFTED OUT OF DALYUPDT   *
000800*    09/02/96  JS   ADDED EXPECTED-VAL/ACTUAL-VAL FOR BALANCING  *
000900*    03/14/99  RTC  Y2K - PARA-NAME WIDENED, NO DATE FIELDS HERE *
001000******************************************************************
001100 01  ABEND-TRACE-FIELDS.
001200     05  PARA-NAME              PIC X(31)  VALUE SPACES.
001300     05  ABEND-REASON           PIC X(60)  VALUE SPACES.
001400     05  EXPECTED-VAL           PIC X(20)  VALUE SPACES.
001500     05  ACTUAL-VAL             PIC X(20)  VALUE SPACES.
001600     05  FILLER                 PIC X(01)  VALUE SPACE.
001700
001800 01  ABEND-REC.
001900     05  FILLER                 PIC X(01)  VALUE SPACE.
002000     05  FILLER                 PIC X(10)  VALUE "*** ABEND ".
002100     05  ABR-PARA-O             PIC X(31)  VALUE SPACES.
002200     05  FILLER                 PIC X(02)  VALUE SPACES.
002300     05  ABR-REASON-O           PIC X(60)  VALUE SPACES.
002400     05  ABR-EXP-O              PIC X(20)  VALUE SPACES.
002500     05  ABR-ACT-O              PIC X(20)  VALUE SPACES.
002600*    PAD OUT TO A FULL 132-BYTE PRINT LINE
002700     05  FILLER                 PIC X(20)  VALUE SPACES.
002800
002900 01  ZERO-VAL                   PIC 9(1) VALUE ZERO.
003000 01  ONE-VAL                    PIC 9(1) VALUE 1.
