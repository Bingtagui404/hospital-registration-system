000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  REGNOGEN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/16/93.
000700 DATE-COMPILED. 11/16/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*    FORMATS A REGISTRATION NUMBER AND HANDS BACK THE NEXT QUEUE
001100*    NUMBER FOR A GRBUPDT BOOKING (REQ 2, REQ 3).  CALLER HAS
001200*    ALREADY SCANNED THE REGISTRATION TABLE FOR THE HIGHEST
001300*    REG-NO SEQUENCE ISSUED SO FAR TODAY AND THE HIGHEST QUEUE
001400*    NUMBER ISSUED SO FAR FOR THE SCHEDULE - THIS ROUTINE ONLY
001500*    DOES THE +1 AND THE EDITING, THE SAME SHAPE AS THE OLD
001600*    CLCLBCST COST-CALCULATION SUBROUTINE IT REPLACED.
001700*
001800*    REG-NO = "GH" + RUN-DATE (YYYYMMDD) + 6-DIGIT DAY SEQUENCE,
001900*    DAY SEQUENCE STARTS AT 000001.  QUEUE NUMBER STARTS AT 1.
002000*
002100*    CHANGE LOG
002200*    ----------
002300*    11/16/93  JS   ORIGINAL - REG-NO GENERATION ONLY
002400*    09/02/96  JS   ADDED QUEUE-NO OUTPUT PARM - REQ 3987
002500*    03/11/99  RTC  Y2K REVIEW - RUN-DATE ALREADY CARRIES CENTURY
002600*    01/26/09  MM   NO-OP COMMENT PASS, NO LOGIC CHANGED
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 INPUT-OUTPUT SECTION.
003300*
003400 DATA DIVISION.
003500 FILE SECTION.
003600*
003700 WORKING-STORAGE SECTION.
003800 77  WS-NEXT-SEQ                PIC 9(6) COMP-3.
003900*
004000 77  WS-NEXT-SEQ-ED             PIC 9(6).
004100*
004200 77  WS-NEXT-QUEUE              PIC 9(3) COMP-3.
004300*
004400 LINKAGE SECTION.
004500 01  REGNOGEN-PARMS.
004600     05  RNG-RUN-DATE           PIC 9(8).
004700     05  RNG-HIGH-SEQ-TODAY     PIC 9(6).
004800     05  RNG-HIGH-QUEUE-SCHED   PIC 9(3).
004900     05  RNG-GEN-REG-NO         PIC X(16).
005000     05  RNG-GEN-QUEUE-NO       PIC 9(3).
005100     05  FILLER                 PIC X(04).
005200*
005300 01  RETURN-CD                 PIC 9(4) COMP.
005400*
005500 PROCEDURE DIVISION USING REGNOGEN-PARMS, RETURN-CD.
005600     PERFORM 100-BUILD-REG-NO.
005700     PERFORM 200-BUILD-QUEUE-NO.
005800     MOVE ZERO TO RETURN-CD.
005900     GOBACK.
006000*
006100 100-BUILD-REG-NO.
006200     ADD 1 TO RNG-HIGH-SEQ-TODAY GIVING WS-NEXT-SEQ.            090296JS
006300     MOVE WS-NEXT-SEQ TO WS-NEXT-SEQ-ED.
006400     STRING "GH"                       DELIMITED BY SIZE
006500            RNG-RUN-DATE               DELIMITED BY SIZE
006600            WS-NEXT-SEQ-ED             DELIMITED BY SIZE
006700       INTO RNG-GEN-REG-NO.
006800*
006900 200-BUILD-QUEUE-NO.
007000     ADD 1 TO RNG-HIGH-QUEUE-SCHED GIVING WS-NEXT-QUEUE.
007100     MOVE WS-NEXT-QUEUE TO RNG-GEN-QUEUE-NO.
