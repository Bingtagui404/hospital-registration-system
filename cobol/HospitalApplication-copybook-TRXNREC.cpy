000100******************************************************************
000200*    TRXNREC  -  REGISTRATION TRANSACTION RECORD LAYOUT          *
000300*    FIXED SEQUENTIAL FILE, PROCESSING ORDER.  ONE RECORD PER    *
000400*    BOOK/CANCEL/FINISH REQUEST FED INTO GRBUPDT.  UNUSED KEY    *
000500*    FIELDS FOR A GIVEN TRX-TYPE ARE LEFT ZERO BY THE FEEDER JOB.
000600*                                                                *
000700*    11/16/93  JS   ORIGINAL LAYOUT (BOOK/CANCEL ONLY)           *
000800*    04/09/95  JS   ADDED FINISH TRANSACTION TYPE - REQ 2864     *
000900*    09/02/96  JS   ADDED TRX-RUN-DATE/TRX-RUN-TIME - CUTOFF     *
001000*                   RULE NEEDS THE PROCESSING CLOCK, NOT SYSTEM  *
001100*                   DATE, SO A RERUN REPRODUCES THE SAME RESULT  *
001200*    02/09/99  RTC  Y2K REVIEW - TRX-RUN-DATE ALREADY 4-DIGIT    *
001300******************************************************************
001400 01  TRXNREC-REC.
001500     05  TRX-TYPE                PIC X(06).
001600         88  TRX-IS-BOOK            VALUE "BOOK  ".
001700         88  TRX-IS-CANCEL          VALUE "CANCEL".
001800         88  TRX-IS-FINISH          VALUE "FINISH".
001900     05  TRX-PAT-ID               PIC 9(07).
002000     05  TRX-SCH-ID               PIC 9(07).
002100     05  TRX-REG-ID               PIC 9(07).
002200     05  TRX-RUN-DATE             PIC 9(08).
002300     05  TRX-RUN-TIME             PIC 9(04).
002400     05  FILLER                  PIC X(04).
