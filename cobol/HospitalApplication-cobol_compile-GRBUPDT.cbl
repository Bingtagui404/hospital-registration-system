000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GRBUPDT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/16/93.
000700 DATE-COMPILED. 11/16/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*    OUTPATIENT REGISTRATION ENGINE.  READS THE SCHEDULE MASTER
001100*    AND THE REGISTRATION DETAIL FILE INTO TABLES, THEN READS THE
001200*    REGISTRATION TRANSACTION FILE SEQUENTIALLY, APPLYING EACH
001300*    BOOK/CANCEL/FINISH REQUEST AGAINST THE TABLES.  ONE LINE IS
001400*    WRITTEN TO SYSOUT FOR EVERY TRANSACTION - ACCEPTED (WITH THE
001500*    GENERATED REG-NO/QUEUE-NO) OR REJECTED (WITH THE REASON).
001600*    AT END OF FILE THE UPDATED SCHEDULE MASTER AND THE FULL
001700*    REGISTRATION DETAIL FILE ARE RESPILLED.  GRBLIST PICKS UP
001800*    THE RESPILLED REGISTRATION FILE FOR THE STATISTICS REPORT.
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    11/16/93  JS   ORIGINAL - BOOK/CANCEL ONLY
002300*    04/09/95  JS   ADDED FINISH TRANSACTION - REQ 2864
002400*    09/02/96  JS   ADDED QUEUE-NO GENERATION - REQ 3987, MOVED
002500*                   REG-NO GENERATION OUT TO REGNOGEN SUBROUTINE
002600*    06/18/97  JS   DOC-DEPT-ID NOW PULLED FROM DOCTOR MASTER
002700*                   INSTEAD OF BEING KEYED ON THE TRANSACTION -
002800*                   REQ 4471 (DEPARTMENT LOGICAL DELETE)
002900*    03/11/99  RTC  Y2K REVIEW - ALL DATE FIELDS ALREADY 4-DIGIT
003000*    07/07/03  MM   RAISED REG-TAB OCCURS FROM 1500 TO 3000 -
003100*                   REQ 6120 (VOLUME GROWTH, TWO CAMPUSES)
003200*    01/26/09  MM   NO-OP COMMENT PASS, NO LOGIC CHANGED
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT SYSOUT
004300     ASSIGN TO UT-S-SYSOUT
004400       ORGANIZATION IS SEQUENTIAL.
004500*
004600     SELECT TRXNFILE
004700     ASSIGN TO UT-S-TRXNFILE
004800       ACCESS MODE IS SEQUENTIAL
004900       FILE STATUS IS TFCODE.
005000*
005100     SELECT SCHDMSTR-IN
005200     ASSIGN TO UT-S-SCHDIN
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS SICODE.
005500*
005600     SELECT SCHDMSTR-OUT
005700     ASSIGN TO UT-S-SCHDOUT
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS SOCODE.
006000*
006100     SELECT REGIMSTR-IN
006200     ASSIGN TO UT-S-REGIIN
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS RICODE.
006500*
006600     SELECT REGIMSTR-OUT
006700     ASSIGN TO UT-S-REGIOUT
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS ROCODE.
007000*
007100     SELECT DOCTMSTR
007200     ASSIGN TO UT-S-DOCTMSTR
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS DFCODE.
007500*
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  SYSOUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 132 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS SYSOUT-REC.
008400 01  SYSOUT-REC  PIC X(132).
008500*
008600****** TRANSACTION FILE - ONE BOOK/CANCEL/FINISH REQUEST PER
008700****** RECORD, PROCESSING ORDER.  SEE TRXNREC COPYBOOK.
008800 FD  TRXNFILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 43 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS TRXNREC-REC.
009400     COPY TRXNREC.
009500*
009600 FD  SCHDMSTR-IN
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 40 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS SCHDREC-REC.
010200     COPY SCHDREC.
010300*
010400 FD  SCHDMSTR-OUT
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 40 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS SCHDMSTR-OUT-REC.
011000 01  SCHDMSTR-OUT-REC          PIC X(40).
011100*
011200 FD  REGIMSTR-IN
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 80 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS REGIREC-REC.
011800     COPY REGIREC.
011900*
012000 FD  REGIMSTR-OUT
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 80 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS REGIMSTR-OUT-REC.
012600 01  REGIMSTR-OUT-REC          PIC X(80).
012700*
012800****** DOCTOR MASTER - READ WHOLE, JUST FOR THE DOC-ID/DOC-DEPT-ID
012900****** CROSS-REFERENCE NEEDED WHEN STAMPING A NEW REGISTRATION
013000 FD  DOCTMSTR
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 107 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS DOCTREC-REC.
013600     COPY DOCTREC.
013700*
013800 WORKING-STORAGE SECTION.
013900 01  FILE-STATUS-CODES.
014000     05  TFCODE                  PIC X(2).
014100         88 NO-MORE-TRXN            VALUE "10".
014200     05  SICODE                  PIC X(2).
014300         88 NO-MORE-SCHDIN          VALUE "10".
014400     05  SOCODE                  PIC X(2).
014500     05  RICODE                  PIC X(2).
014600         88 NO-MORE-REGIIN          VALUE "10".
014700     05  ROCODE                  PIC X(2).
014800     05  DFCODE                  PIC X(2).
014900         88 NO-MORE-DOCTIN          VALUE "10".
015000     05  FILLER                  PIC X(01).
015100*
015200 77  MORE-TRXN-SW                PIC X(1) VALUE "Y".
015300     88 NO-MORE-TRXN-RECS           VALUE "N".
015400*
015500 77  WS-HIGH-SEQ-TODAY           PIC 9(06).
015600*
015700 77  WS-HIGH-QUEUE-SCHED         PIC 9(03).
015800*
015900 77  WS-NEXT-REG-ID              PIC 9(07).
016000*
016100 77  WS-FOUND-SW                 PIC X(01).
016200     88  WS-FOUND                   VALUE "Y".
016300     88  WS-NOT-FOUND               VALUE "N".
016400*
016500 77  WS-SUB                      PIC S9(4) COMP.
016600*
016700 01  WS-RUN-DATE-TIME.
016800     05  WS-RUN-DATE             PIC 9(8).
016900     05  WS-RUN-TIME             PIC 9(4).
017000     05  FILLER                  PIC X(01).
017100*
017200****** SCHEDULE TABLE - LOADED WHOLE FROM SCHDMSTR-IN, WORKED
017300****** AGAINST IN MEMORY, RESPILLED TO SCHDMSTR-OUT AT THE END.
017400 01  SCHD-TABLE.
017500     05  SCHD-TAB-CNT            PIC S9(4) COMP VALUE ZERO.
017600     05  FILLER                  PIC X(01).
017700     05  SCHD-TAB-ENTRY OCCURS 500 TIMES INDEXED BY SCH-IDX.
017800         10  ST-SCH-ID           PIC 9(07).
017900         10  ST-DOC-ID           PIC 9(05).
018000         10  ST-WORK-DATE        PIC 9(08).
018100         10  ST-TIME-SLOT        PIC X(02).
018200         10  ST-TOTAL-QUOTA      PIC 9(03).
018300         10  ST-REMAIN-QUOTA     PIC 9(03).
018400         10  ST-FEE              PIC 9(05)V99.
018500         10  ST-STATUS           PIC 9(01).
018600             88  ST-OPEN             VALUE 1.
018700             88  ST-SUSPENDED        VALUE 0.
018800         10  FILLER              PIC X(04).
018900*
019000****** DOCTOR TABLE - LOADED WHOLE, ID/DEPT-ID CROSS-REFERENCE
019100 01  DOCT-TABLE.
019200     05  DOCT-TAB-CNT            PIC S9(4) COMP VALUE ZERO.
019300     05  FILLER                  PIC X(01).
019400     05  DOCT-TAB-ENTRY OCCURS 300 TIMES INDEXED BY DOC-IDX.
019500         10  DT-DOC-ID           PIC 9(05).
019600         10  DT-DEPT-ID          PIC 9(05).
019700         10  FILLER              PIC X(04).
019800*
019900****** REGISTRATION TABLE - LOADED FROM REGIMSTR-IN, GROWN BY
020000****** EVERY ACCEPTED BOOK, UPDATED IN PLACE BY CANCEL/FINISH,
020100****** RESPILLED WHOLE TO REGIMSTR-OUT AT THE END.
020200 01  REGI-TABLE.
020300     05  REGI-TAB-CNT            PIC S9(4) COMP VALUE ZERO.
020400     05  FILLER                  PIC X(01).
020500     05  REGI-TAB-ENTRY OCCURS 3000 TIMES INDEXED BY REG-IDX.
020600         10  RT-REG-ID           PIC 9(07).
020700         10  RT-REG-NO           PIC X(16).
020800         10  RT-REG-NO-DATE      PIC 9(08).
020900         10  RT-REG-NO-SEQ       PIC 9(06).
021000         10  RT-REG-PAT-ID       PIC 9(07).
021100         10  RT-REG-SCH-ID       PIC 9(07).
021200         10  RT-REG-DOC-ID       PIC 9(05).
021300         10  RT-REG-DEPT-ID      PIC 9(05).
021400         10  RT-REG-WORK-DATE    PIC 9(08).
021500         10  RT-REG-TIME-SLOT    PIC X(02).
021600         10  RT-REG-QUEUE-NO     PIC 9(03).
021700         10  RT-REG-FEE          PIC 9(05)V99.
021800         10  RT-REG-STATUS       PIC X(09).
021900             88  RT-BOOKED           VALUE "BOOKED   ".
022000             88  RT-CANCELLED        VALUE "CANCELLED".
022100             88  RT-FINISHED         VALUE "FINISHED ".
022200         10  FILLER              PIC X(04).
022300*
022400 01  WS-OUTPUT-LOG-REC.
022500     05  FILLER                  PIC X(01) VALUE SPACE.
022600     05  LOG-TRX-TYPE-O          PIC X(06).
022700     05  FILLER                  PIC X(02) VALUE SPACES.
022800     05  LOG-KEY1-O              PIC X(12).
022900     05  FILLER                  PIC X(02) VALUE SPACES.
023000     05  LOG-KEY2-O              PIC X(12).
023100     05  FILLER                  PIC X(02) VALUE SPACES.
023200     05  LOG-RESULT-O            PIC X(10).
023300     05  FILLER                  PIC X(02) VALUE SPACES.
023400     05  LOG-DETAIL-O            PIC X(40).
023500     05  FILLER                  PIC X(43) VALUE SPACES.
023600*
023700 01  WS-SCHD-OUT-REC.
023800     05  WO-SCH-ID               PIC 9(07).
023900     05  WO-DOC-ID               PIC 9(05).
024000     05  WO-WORK-DATE            PIC 9(08).
024100     05  WO-TIME-SLOT            PIC X(02).
024200     05  WO-TOTAL-QUOTA          PIC 9(03).
024300     05  WO-REMAIN-QUOTA         PIC 9(03).
024400     05  WO-FEE                  PIC 9(05)V99.
024500     05  WO-STATUS               PIC 9(01).
024600     05  FILLER                  PIC X(04).
024700*
024800 01  WS-REGI-OUT-REC.
024900     05  WR-REG-ID               PIC 9(07).
025000     05  WR-REG-NO               PIC X(16).
025100     05  WR-REG-PAT-ID           PIC 9(07).
025200     05  WR-REG-SCH-ID           PIC 9(07).
025300     05  WR-REG-DOC-ID           PIC 9(05).
025400     05  WR-REG-DEPT-ID          PIC 9(05).
025500     05  WR-REG-WORK-DATE        PIC 9(08).
025600     05  WR-REG-TIME-SLOT        PIC X(02).
025700     05  WR-REG-QUEUE-NO         PIC 9(03).
025800     05  WR-REG-FEE              PIC 9(05)V99.
025900     05  WR-REG-STATUS           PIC X(09).
026000     05  FILLER                  PIC X(04).
026100*
026200****** CUT-OFF TIME HOLDER - 420-CHECK-CUTOFF MOVES THE MORNING
026300****** OR AFTERNOON CUT-OFF HHMM IN HERE BEFORE COMPARING IT TO
026400****** THE INCOMING TRANSACTION RUN-TIME
026500 01  WS-CUTOFF-FIELDS.
026600     05  WS-CUTOFF-HHMM          PIC 9(04).
026700     05  FILLER                  PIC X(04).
026800*
026900 01  COUNTERS-AND-ACCUMULATORS.
027000     05  RECORDS-READ            PIC S9(7) COMP.
027100     05  TRX-ACCEPTED-CNT        PIC S9(7) COMP.
027200     05  TRX-REJECTED-CNT        PIC S9(7) COMP.
027300     05  WS-REJECT-REASON        PIC X(40).
027400     05  FILLER                  PIC X(01).
027500*
027600 01  CALC-CALL-RET-CODE          PIC S9(4) COMP.
027700 01  REGNOGEN-PARMS.
027800     05  RNG-RUN-DATE            PIC 9(8).
027900     05  RNG-HIGH-SEQ-TODAY      PIC 9(6).
028000     05  RNG-HIGH-QUEUE-SCHED    PIC 9(3).
028100     05  RNG-GEN-REG-NO          PIC X(16).
028200     05  RNG-GEN-QUEUE-NO        PIC 9(3).
028300     05  FILLER                  PIC X(04).
028400*
028500     COPY ABENDREC.
028600*
028700 PROCEDURE DIVISION.
028800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028900     PERFORM 200-MAINLINE THRU 200-EXIT
029000             UNTIL NO-MORE-TRXN-RECS.
029100     PERFORM 900-CLEANUP THRU 900-EXIT.
029200     MOVE ZERO TO RETURN-CODE.
029300     GOBACK.
029400*
029500 000-HOUSEKEEPING.
029600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029700     DISPLAY "******** BEGIN JOB GRBUPDT ********".
029800     ACCEPT WS-RUN-DATE-TIME FROM DATE.
029900     OPEN INPUT  TRXNFILE, SCHDMSTR-IN, REGIMSTR-IN, DOCTMSTR.
030000     OPEN OUTPUT SCHDMSTR-OUT, REGIMSTR-OUT, SYSOUT.
030100*
030200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
030300     PERFORM 100-LOAD-SCHEDULE-TABLE THRU 100-EXIT.
030400     PERFORM 150-LOAD-DOCTOR-TABLE   THRU 150-EXIT.
030500     PERFORM 160-LOAD-REGISTRATION-TABLE THRU 160-EXIT.
030600*
030700     READ TRXNFILE
030800         AT END
030900         MOVE "N" TO MORE-TRXN-SW
031000     END-READ.
031100     IF NOT NO-MORE-TRXN-RECS
031200         ADD 1 TO RECORDS-READ
031300         MOVE TRX-RUN-DATE OF TRXNREC-REC TO WS-RUN-DATE
031400         MOVE TRX-RUN-TIME OF TRXNREC-REC TO WS-RUN-TIME.
031500 000-EXIT.
031600     EXIT.
031700*
031800 100-LOAD-SCHEDULE-TABLE.
031900     MOVE "100-LOAD-SCHEDULE-TABLE" TO PARA-NAME.
032000     PERFORM 110-LOAD-ONE-SCHEDULE THRU 110-EXIT
032100         UNTIL NO-MORE-SCHDIN.
032200 100-EXIT.
032300     EXIT.
032400*
032500 110-LOAD-ONE-SCHEDULE.
032600     MOVE "110-LOAD-ONE-SCHEDULE" TO PARA-NAME.
032700     READ SCHDMSTR-IN
032800         AT END
032900         MOVE "10" TO SICODE
033000     NOT AT END
033100         ADD 1 TO SCHD-TAB-CNT
033200         SET SCH-IDX TO SCHD-TAB-CNT
033300         MOVE SSK-SCH-ID      TO ST-SCH-ID(SCH-IDX)
033400         MOVE SSK-DOC-ID      TO ST-DOC-ID(SCH-IDX)
033500         MOVE SSK-WORK-DATE   TO ST-WORK-DATE(SCH-IDX)
033600         MOVE SSK-TIME-SLOT   TO ST-TIME-SLOT(SCH-IDX)
033700         MOVE SCH-TOTAL-QUOTA TO ST-TOTAL-QUOTA(SCH-IDX)
033800         MOVE SCH-REMAIN-QUOTA TO ST-REMAIN-QUOTA(SCH-IDX)
033900         MOVE SCH-FEE         TO ST-FEE(SCH-IDX)
034000         MOVE SCH-STATUS      TO ST-STATUS(SCH-IDX)
034100     END-READ.
034200 110-EXIT.
034300     EXIT.
034400*
034500 150-LOAD-DOCTOR-TABLE.
034600     MOVE "150-LOAD-DOCTOR-TABLE" TO PARA-NAME.
034700     PERFORM 155-LOAD-ONE-DOCTOR THRU 155-EXIT
034800         UNTIL NO-MORE-DOCTIN.
034900 150-EXIT.
035000     EXIT.
035100*
035200 155-LOAD-ONE-DOCTOR.
035300     MOVE "155-LOAD-ONE-DOCTOR" TO PARA-NAME.
035400     READ DOCTMSTR
035500         AT END
035600         MOVE "10" TO DFCODE
035700     NOT AT END
035800         ADD 1 TO DOCT-TAB-CNT
035900         SET DOC-IDX TO DOCT-TAB-CNT
036000         MOVE DOC-ID          TO DT-DOC-ID(DOC-IDX)
036100         MOVE DOC-DEPT-ID     TO DT-DEPT-ID(DOC-IDX)
036200     END-READ.
036300 155-EXIT.
036400     EXIT.
036500*
036600 160-LOAD-REGISTRATION-TABLE.
036700     MOVE "160-LOAD-REGISTRATION-TABLE" TO PARA-NAME.
036800     MOVE ZERO TO WS-NEXT-REG-ID.
036900     PERFORM 165-LOAD-ONE-REGISTRATION THRU 165-EXIT
037000         UNTIL NO-MORE-REGIIN.
037100     ADD 1 TO WS-NEXT-REG-ID.
037200 160-EXIT.
037300     EXIT.
037400*
037500 165-LOAD-ONE-REGISTRATION.
037600     MOVE "165-LOAD-ONE-REGISTRATION" TO PARA-NAME.
037700     READ REGIMSTR-IN
037800         AT END
037900         MOVE "10" TO RICODE
038000     NOT AT END
038100         ADD 1 TO REGI-TAB-CNT
038200         SET REG-IDX TO REGI-TAB-CNT
038300         MOVE REG-ID          TO RT-REG-ID(REG-IDX)
038400         MOVE REG-NO          TO RT-REG-NO(REG-IDX)
038500         MOVE RNV-REG-NO-DATE TO RT-REG-NO-DATE(REG-IDX)
038600         MOVE RNV-REG-NO-SEQ  TO RT-REG-NO-SEQ(REG-IDX)
038700         MOVE REG-PAT-ID      TO RT-REG-PAT-ID(REG-IDX)
038800         MOVE REG-SCH-ID      TO RT-REG-SCH-ID(REG-IDX)
038900         MOVE REG-DOC-ID      TO RT-REG-DOC-ID(REG-IDX)
039000         MOVE REG-DEPT-ID     TO RT-REG-DEPT-ID(REG-IDX)
039100         MOVE REG-WORK-DATE   TO RT-REG-WORK-DATE(REG-IDX)
039200         MOVE REG-TIME-SLOT   TO RT-REG-TIME-SLOT(REG-IDX)
039300         MOVE REG-QUEUE-NO    TO RT-REG-QUEUE-NO(REG-IDX)
039400         MOVE REG-FEE         TO RT-REG-FEE(REG-IDX)
039500         MOVE REG-STATUS      TO RT-REG-STATUS(REG-IDX)
039600         IF RT-REG-ID(REG-IDX) > WS-NEXT-REG-ID
039700             MOVE RT-REG-ID(REG-IDX) TO WS-NEXT-REG-ID
039800         END-IF
039900     END-READ.
040000 165-EXIT.
040100     EXIT.
040200*
040300 200-MAINLINE.
040400     MOVE "200-MAINLINE" TO PARA-NAME.
040500     MOVE TRX-RUN-DATE OF TRXNREC-REC TO WS-RUN-DATE.
040600     MOVE TRX-RUN-TIME OF TRXNREC-REC TO WS-RUN-TIME.
040700     PERFORM 210-DISPATCH-TRX THRU 210-EXIT.
040800*
040900     READ TRXNFILE
041000         AT END
041100         MOVE "N" TO MORE-TRXN-SW
041200     NOT AT END
041300         ADD 1 TO RECORDS-READ
041400     END-READ.
041500 200-EXIT.
041600     EXIT.
041700*
041800 210-DISPATCH-TRX.
041900     MOVE "210-DISPATCH-TRX" TO PARA-NAME.
042000     EVALUATE TRUE
042100         WHEN TRX-IS-BOOK
042200             PERFORM 300-PROCESS-BOOK THRU 300-EXIT
042300         WHEN TRX-IS-CANCEL
042400             PERFORM 400-PROCESS-CANCEL THRU 400-EXIT
042500         WHEN TRX-IS-FINISH
042600             PERFORM 450-PROCESS-FINISH THRU 450-EXIT
042700         WHEN OTHER
042800             MOVE "UNKNOWN TRANSACTION TYPE" TO WS-REJECT-REASON
042900             PERFORM 510-LOG-REJECTED THRU 510-EXIT
043000     END-EVALUATE.
043100 210-EXIT.
043200     EXIT.
043300*
043400****** BOOK(PATIENT-ID, SCHEDULE-ID) - REQ 1, 2, 3, 4, 5
043500 300-PROCESS-BOOK.
043600     MOVE "300-PROCESS-BOOK" TO PARA-NAME.
043700     SET WS-NOT-FOUND TO TRUE.
043800     PERFORM 310-FIND-SCHEDULE THRU 310-EXIT.
043900     IF WS-NOT-FOUND
044000         MOVE "SCHEDULE NOT FOUND" TO WS-REJECT-REASON
044100         PERFORM 510-LOG-REJECTED THRU 510-EXIT
044200         GO TO 300-EXIT
044300     END-IF.
044400*
044500     IF NOT ST-OPEN(SCH-IDX)
044600         MOVE "SCHEDULE SUSPENDED" TO WS-REJECT-REASON
044700         PERFORM 510-LOG-REJECTED THRU 510-EXIT
044800         GO TO 300-EXIT
044900     END-IF.
045000*
045100     IF ST-REMAIN-QUOTA(SCH-IDX) = ZERO
045200         MOVE "SCHEDULE FULL" TO WS-REJECT-REASON
045300         PERFORM 510-LOG-REJECTED THRU 510-EXIT
045400         GO TO 300-EXIT
045500     END-IF.
045600*
045700     PERFORM 320-CHECK-DUPLICATE THRU 320-EXIT.
045800     IF WS-FOUND
045900         MOVE "DUPLICATE BOOKING" TO WS-REJECT-REASON
046000         PERFORM 510-LOG-REJECTED THRU 510-EXIT
046100         GO TO 300-EXIT
046200     END-IF.
046300*
046400     PERFORM 330-FIND-HIGH-SEQ-TODAY THRU 330-EXIT.
046500     PERFORM 340-FIND-HIGH-QUEUE-SCHED THRU 340-EXIT.
046600     PERFORM 350-CALL-REGNOGEN THRU 350-EXIT.
046700     PERFORM 360-APPEND-REGISTRATION THRU 360-EXIT.
046800     PERFORM 500-LOG-ACCEPTED THRU 500-EXIT.
046900 300-EXIT.
047000     EXIT.
047100*
047200 310-FIND-SCHEDULE.
047300     MOVE "310-FIND-SCHEDULE" TO PARA-NAME.
047400     SET WS-NOT-FOUND TO TRUE.
047500     SET SCH-IDX TO 1.
047600     SEARCH SCHD-TAB-ENTRY
047700         AT END
047800             SET WS-NOT-FOUND TO TRUE
047900         WHEN ST-SCH-ID(SCH-IDX) = TRX-SCH-ID OF TRXNREC-REC
048000             SET WS-FOUND TO TRUE
048100     END-SEARCH.
048200 310-EXIT.
048300     EXIT.
048400*
048500****** A PATIENT MAY HOLD AT MOST ONE BOOKED REGISTRATION PER
048600****** SCHEDULE - CANCELLED ONES DO NOT BLOCK RE-BOOKING (REQ 1)
048700 320-CHECK-DUPLICATE.
048800     MOVE "320-CHECK-DUPLICATE" TO PARA-NAME.
048900     SET WS-NOT-FOUND TO TRUE.
049000     IF REGI-TAB-CNT = ZERO
049100         GO TO 320-EXIT
049200     END-IF.
049300     PERFORM 325-CHECK-ONE-REG THRU 325-EXIT
049400         VARYING REG-IDX FROM 1 BY 1
049500         UNTIL REG-IDX > REGI-TAB-CNT.
049600 320-EXIT.
049700     EXIT.
049800*
049900 325-CHECK-ONE-REG.
050000     MOVE "325-CHECK-ONE-REG" TO PARA-NAME.
050100     IF RT-REG-PAT-ID(REG-IDX) = TRX-PAT-ID OF TRXNREC-REC
050200        AND RT-REG-SCH-ID(REG-IDX) = TRX-SCH-ID OF TRXNREC-REC
050300        AND RT-BOOKED(REG-IDX)
050400         SET WS-FOUND TO TRUE
050500     END-IF.
050600 325-EXIT.
050700     EXIT.
050800*
050900****** REG-NO = "GH" + RUN DATE + 1 + HIGHEST SEQUENCE ALREADY
051000****** ISSUED FOR THAT DATE (REQ 2)
051100 330-FIND-HIGH-SEQ-TODAY.
051200     MOVE "330-FIND-HIGH-SEQ-TODAY" TO PARA-NAME.
051300     MOVE ZERO TO WS-HIGH-SEQ-TODAY.
051400     IF REGI-TAB-CNT = ZERO
051500         GO TO 330-EXIT
051600     END-IF.
051700     PERFORM 335-CHECK-ONE-REG-NO THRU 335-EXIT
051800         VARYING REG-IDX FROM 1 BY 1
051900         UNTIL REG-IDX > REGI-TAB-CNT.
052000 330-EXIT.
052100     EXIT.
052200*
052300 335-CHECK-ONE-REG-NO.
052400     MOVE "335-CHECK-ONE-REG-NO" TO PARA-NAME.
052500     IF RT-REG-NO-DATE(REG-IDX) = WS-RUN-DATE
052600        AND RT-REG-NO-SEQ(REG-IDX) > WS-HIGH-SEQ-TODAY
052700         MOVE RT-REG-NO-SEQ(REG-IDX) TO WS-HIGH-SEQ-TODAY
052800     END-IF.
052900 335-EXIT.
053000     EXIT.
053100*
053200****** QUEUE NO = 1 + MAX(QUEUE-NO) OVER ANY STATUS FOR THE
053300****** SCHEDULE, NEVER REUSED (REQ 3)
053400 340-FIND-HIGH-QUEUE-SCHED.
053500     MOVE "340-FIND-HIGH-QUEUE-SCHED" TO PARA-NAME.
053600     MOVE ZERO TO WS-HIGH-QUEUE-SCHED.
053700     IF REGI-TAB-CNT = ZERO
053800         GO TO 340-EXIT
053900     END-IF.
054000     PERFORM 345-CHECK-ONE-QUEUE THRU 345-EXIT
054100         VARYING REG-IDX FROM 1 BY 1
054200         UNTIL REG-IDX > REGI-TAB-CNT.
054300 340-EXIT.
054400     EXIT.
054500*
054600 345-CHECK-ONE-QUEUE.
054700     MOVE "345-CHECK-ONE-QUEUE" TO PARA-NAME.
054800     IF RT-REG-SCH-ID(REG-IDX) = TRX-SCH-ID OF TRXNREC-REC
054900        AND RT-REG-QUEUE-NO(REG-IDX) > WS-HIGH-QUEUE-SCHED
055000         MOVE RT-REG-QUEUE-NO(REG-IDX) TO WS-HIGH-QUEUE-SCHED
055100     END-IF.
055200 345-EXIT.
055300     EXIT.
055400*
055500 350-CALL-REGNOGEN.
055600     MOVE "350-CALL-REGNOGEN" TO PARA-NAME.
055700     MOVE WS-RUN-DATE          TO RNG-RUN-DATE.
055800     MOVE WS-HIGH-SEQ-TODAY    TO RNG-HIGH-SEQ-TODAY.
055900     MOVE WS-HIGH-QUEUE-SCHED  TO RNG-HIGH-QUEUE-SCHED.
056000     MOVE ZERO TO CALC-CALL-RET-CODE.
056100     CALL "REGNOGEN" USING REGNOGEN-PARMS, CALC-CALL-RET-CODE.
056200     IF CALC-CALL-RET-CODE NOT EQUAL TO ZERO
056300         MOVE "** NON-ZERO RETURN-CODE FROM REGNOGEN"
056400                                  TO ABEND-REASON
056500         GO TO 1000-ABEND-RTN
056600     END-IF.
056700 350-EXIT.
056800     EXIT.
056900*
057000****** APPEND THE NEW REGISTRATION, DECREMENT SCHEDULE QUOTA
057100****** (REQ 4, 5)
057200 360-APPEND-REGISTRATION.
057300     MOVE "360-APPEND-REGISTRATION" TO PARA-NAME.
057400     IF REGI-TAB-CNT NOT LESS THAN 3000
057500         MOVE "REGISTRATION TABLE OVERFLOW" TO ABEND-REASON
057600         GO TO 1000-ABEND-RTN
057700     END-IF.
057800     ADD 1 TO REGI-TAB-CNT.
057900     SET REG-IDX TO REGI-TAB-CNT.
058000     MOVE WS-NEXT-REG-ID          TO RT-REG-ID(REG-IDX).
058100     ADD 1 TO WS-NEXT-REG-ID.
058200     MOVE RNG-GEN-REG-NO          TO RT-REG-NO(REG-IDX).
058300     MOVE WS-RUN-DATE             TO RT-REG-NO-DATE(REG-IDX).
058400     COMPUTE RT-REG-NO-SEQ(REG-IDX) = WS-HIGH-SEQ-TODAY + 1.
058500     MOVE TRX-PAT-ID OF TRXNREC-REC TO RT-REG-PAT-ID(REG-IDX).
058600     MOVE TRX-SCH-ID OF TRXNREC-REC TO RT-REG-SCH-ID(REG-IDX).
058700     MOVE ST-DOC-ID(SCH-IDX)      TO RT-REG-DOC-ID(REG-IDX).
058800     PERFORM 365-LOOKUP-DEPT-ID THRU 365-EXIT.
058900     MOVE ST-WORK-DATE(SCH-IDX)   TO RT-REG-WORK-DATE(REG-IDX).
059000     MOVE ST-TIME-SLOT(SCH-IDX)   TO RT-REG-TIME-SLOT(REG-IDX).
059100     MOVE RNG-GEN-QUEUE-NO        TO RT-REG-QUEUE-NO(REG-IDX).
059200     MOVE ST-FEE(SCH-IDX)         TO RT-REG-FEE(REG-IDX).
059300     SET RT-BOOKED(REG-IDX)       TO TRUE.
059400     SUBTRACT 1 FROM ST-REMAIN-QUOTA(SCH-IDX).
059500 360-EXIT.
059600     EXIT.
059700*
059800 365-LOOKUP-DEPT-ID.
059900     MOVE "365-LOOKUP-DEPT-ID" TO PARA-NAME.
060000     MOVE ZERO TO RT-REG-DEPT-ID(REG-IDX).
060100     SET DOC-IDX TO 1.
060200     SEARCH DOCT-TAB-ENTRY
060300         AT END
060400             MOVE ZERO TO RT-REG-DEPT-ID(REG-IDX)
060500         WHEN DT-DOC-ID(DOC-IDX) = ST-DOC-ID(SCH-IDX)
060600             MOVE DT-DEPT-ID(DOC-IDX) TO RT-REG-DEPT-ID(REG-IDX)
060700     END-SEARCH.
060800 365-EXIT.
060900     EXIT.
061000*
061100****** CANCEL(REG-ID) - REQ 6
061200 400-PROCESS-CANCEL.
061300     MOVE "400-PROCESS-CANCEL" TO PARA-NAME.
061400     SET WS-NOT-FOUND TO TRUE.
061500     PERFORM 410-FIND-REGISTRATION THRU 410-EXIT.
061600     IF WS-NOT-FOUND
061700         MOVE "REGISTRATION NOT FOUND" TO WS-REJECT-REASON
061800         PERFORM 510-LOG-REJECTED THRU 510-EXIT
061900         GO TO 400-EXIT
062000     END-IF.
062100*
062200     IF NOT RT-BOOKED(REG-IDX)
062300         MOVE "NOT IN BOOKED STATUS" TO WS-REJECT-REASON
062400         PERFORM 510-LOG-REJECTED THRU 510-EXIT
062500         GO TO 400-EXIT
062600     END-IF.
062700*
062800     PERFORM 420-CHECK-CUTOFF THRU 420-EXIT.
062900     IF WS-NOT-FOUND
063000         MOVE "PAST CANCELLATION CUT-OFF" TO WS-REJECT-REASON
063100         PERFORM 510-LOG-REJECTED THRU 510-EXIT
063200         GO TO 400-EXIT
063300     END-IF.
063400*
063500     SET RT-CANCELLED(REG-IDX) TO TRUE.
063600     PERFORM 430-RESTORE-QUOTA THRU 430-EXIT.
063700     PERFORM 500-LOG-ACCEPTED THRU 500-EXIT.
063800 400-EXIT.
063900     EXIT.
064000*
064100 410-FIND-REGISTRATION.
064200     MOVE "410-FIND-REGISTRATION" TO PARA-NAME.
064300     SET WS-NOT-FOUND TO TRUE.
064400     IF REGI-TAB-CNT = ZERO
064500         GO TO 410-EXIT
064600     END-IF.
064700     SET REG-IDX TO 1.
064800     SEARCH REGI-TAB-ENTRY
064900         AT END
065000             SET WS-NOT-FOUND TO TRUE
065100         WHEN RT-REG-ID(REG-IDX) = TRX-REG-ID OF TRXNREC-REC
065200             SET WS-FOUND TO TRUE
065300     END-SEARCH.
065400 410-EXIT.
065500     EXIT.
065600*
065700****** VISIT START = 08:00 (AM) OR 14:00 (PM) ON THE WORK DATE.
065800****** CANCEL ALLOWED ONLY AT-OR-BEFORE VISIT-START MINUS 1 HOUR
065900****** (REQ 6) - REUSES WS-FOUND-SW: FOUND = STILL IN TIME,
066000****** NOT-FOUND = PAST THE CUT-OFF
066100 420-CHECK-CUTOFF.
066200     MOVE "420-CHECK-CUTOFF" TO PARA-NAME.
066300     IF RT-REG-TIME-SLOT(REG-IDX) = "AM"
066400         MOVE 0700 TO WS-CUTOFF-HHMM
066500     ELSE
066600         MOVE 1300 TO WS-CUTOFF-HHMM
066700     END-IF.
066800*
066900     IF TRX-RUN-DATE OF TRXNREC-REC < RT-REG-WORK-DATE(REG-IDX)
067000         SET WS-FOUND TO TRUE
067100     ELSE
067200         IF TRX-RUN-DATE OF TRXNREC-REC > RT-REG-WORK-DATE(REG-IDX)
067300             SET WS-NOT-FOUND TO TRUE
067400         ELSE
067500             IF TRX-RUN-TIME OF TRXNREC-REC > WS-CUTOFF-HHMM
067600                 SET WS-NOT-FOUND TO TRUE
067700             ELSE
067800                 SET WS-FOUND TO TRUE
067900             END-IF
068000         END-IF
068100     END-IF.
068200 420-EXIT.
068300     EXIT.
068400*
068500 430-RESTORE-QUOTA.
068600     MOVE "430-RESTORE-QUOTA" TO PARA-NAME.
068700     SET WS-NOT-FOUND TO TRUE.
068800     SET SCH-IDX TO 1.
068900     SEARCH SCHD-TAB-ENTRY
069000         AT END
069100             SET WS-NOT-FOUND TO TRUE
069200         WHEN ST-SCH-ID(SCH-IDX) = RT-REG-SCH-ID(REG-IDX)
069300             ADD 1 TO ST-REMAIN-QUOTA(SCH-IDX)
069400     END-SEARCH.
069500 430-EXIT.
069600     EXIT.
069700*
069800****** FINISH(REG-ID) - REQ 7
069900 450-PROCESS-FINISH.
070000     MOVE "450-PROCESS-FINISH" TO PARA-NAME.
070100     SET WS-NOT-FOUND TO TRUE.
070200     PERFORM 410-FIND-REGISTRATION THRU 410-EXIT.
070300     IF WS-NOT-FOUND
070400         MOVE "REGISTRATION NOT FOUND" TO WS-REJECT-REASON
070500         PERFORM 510-LOG-REJECTED THRU 510-EXIT
070600         GO TO 450-EXIT
070700     END-IF.
070800*
070900     IF NOT RT-BOOKED(REG-IDX)
071000         MOVE "NOT IN BOOKED STATUS" TO WS-REJECT-REASON
071100         PERFORM 510-LOG-REJECTED THRU 510-EXIT
071200         GO TO 450-EXIT
071300     END-IF.
071400*
071500     SET RT-FINISHED(REG-IDX) TO TRUE.
071600     PERFORM 500-LOG-ACCEPTED THRU 500-EXIT.
071700 450-EXIT.
071800     EXIT.
071900*
072000 500-LOG-ACCEPTED.
072100     MOVE "500-LOG-ACCEPTED" TO PARA-NAME.
072200     ADD 1 TO TRX-ACCEPTED-CNT.
072300     MOVE SPACES TO WS-OUTPUT-LOG-REC.
072400     MOVE TRX-TYPE OF TRXNREC-REC TO LOG-TRX-TYPE-O.
072500     MOVE "ACCEPTED" TO LOG-RESULT-O.
072600     EVALUATE TRUE
072700         WHEN TRX-IS-BOOK
072800             MOVE RT-REG-NO(REG-IDX)      TO LOG-KEY1-O
072900             MOVE RT-REG-QUEUE-NO(REG-IDX) TO LOG-KEY2-O
073000             MOVE "REG-NO/QUEUE-NO SHOWN ABOVE" TO LOG-DETAIL-O
073100         WHEN OTHER
073200             MOVE RT-REG-ID(REG-IDX)      TO LOG-KEY1-O
073300             MOVE RT-REG-STATUS(REG-IDX)  TO LOG-DETAIL-O
073400     END-EVALUATE.
073500     WRITE SYSOUT-REC FROM WS-OUTPUT-LOG-REC.
073600 500-EXIT.
073700     EXIT.
073800*
073900 510-LOG-REJECTED.
074000     MOVE "510-LOG-REJECTED" TO PARA-NAME.
074100     ADD 1 TO TRX-REJECTED-CNT.
074200     MOVE SPACES TO WS-OUTPUT-LOG-REC.
074300     MOVE TRX-TYPE OF TRXNREC-REC TO LOG-TRX-TYPE-O.
074400     MOVE "REJECTED" TO LOG-RESULT-O.
074500     MOVE TRX-PAT-ID OF TRXNREC-REC TO LOG-KEY1-O.
074600     MOVE TRX-SCH-ID OF TRXNREC-REC TO LOG-KEY2-O.
074700     MOVE WS-REJECT-REASON        TO LOG-DETAIL-O.
074800     WRITE SYSOUT-REC FROM WS-OUTPUT-LOG-REC.
074900 510-EXIT.
075000     EXIT.
075100*
075200 600-WRITE-SCHEDULE-MASTER.
075300     MOVE "600-WRITE-SCHEDULE-MASTER" TO PARA-NAME.
075400     PERFORM 610-WRITE-ONE-SCHEDULE THRU 610-EXIT
075500         VARYING SCH-IDX FROM 1 BY 1
075600         UNTIL SCH-IDX > SCHD-TAB-CNT.
075700 600-EXIT.
075800     EXIT.
075900*
076000 610-WRITE-ONE-SCHEDULE.
076100     MOVE "610-WRITE-ONE-SCHEDULE" TO PARA-NAME.
076200     MOVE ST-SCH-ID(SCH-IDX)       TO WO-SCH-ID.
076300     MOVE ST-DOC-ID(SCH-IDX)       TO WO-DOC-ID.
076400     MOVE ST-WORK-DATE(SCH-IDX)    TO WO-WORK-DATE.
076500     MOVE ST-TIME-SLOT(SCH-IDX)    TO WO-TIME-SLOT.
076600     MOVE ST-TOTAL-QUOTA(SCH-IDX)  TO WO-TOTAL-QUOTA.
076700     MOVE ST-REMAIN-QUOTA(SCH-IDX) TO WO-REMAIN-QUOTA.
076800     MOVE ST-FEE(SCH-IDX)          TO WO-FEE.
076900     MOVE ST-STATUS(SCH-IDX)       TO WO-STATUS.
077000     WRITE SCHDMSTR-OUT-REC FROM WS-SCHD-OUT-REC.
077100 610-EXIT.
077200     EXIT.
077300*
077400 620-WRITE-REGISTRATION-FILE.
077500     MOVE "620-WRITE-REGISTRATION-FILE" TO PARA-NAME.
077600     PERFORM 630-WRITE-ONE-REGISTRATION THRU 630-EXIT
077700         VARYING REG-IDX FROM 1 BY 1
077800         UNTIL REG-IDX > REGI-TAB-CNT.
077900 620-EXIT.
078000     EXIT.
078100*
078200 630-WRITE-ONE-REGISTRATION.
078300     MOVE "630-WRITE-ONE-REGISTRATION" TO PARA-NAME.
078400     MOVE RT-REG-ID(REG-IDX)        TO WR-REG-ID.
078500     MOVE RT-REG-NO(REG-IDX)        TO WR-REG-NO.
078600     MOVE RT-REG-PAT-ID(REG-IDX)    TO WR-REG-PAT-ID.
078700     MOVE RT-REG-SCH-ID(REG-IDX)    TO WR-REG-SCH-ID.
078800     MOVE RT-REG-DOC-ID(REG-IDX)    TO WR-REG-DOC-ID.
078900     MOVE RT-REG-DEPT-ID(REG-IDX)   TO WR-REG-DEPT-ID.
079000     MOVE RT-REG-WORK-DATE(REG-IDX) TO WR-REG-WORK-DATE.
079100     MOVE RT-REG-TIME-SLOT(REG-IDX) TO WR-REG-TIME-SLOT.
079200     MOVE RT-REG-QUEUE-NO(REG-IDX)  TO WR-REG-QUEUE-NO.
079300     MOVE RT-REG-FEE(REG-IDX)       TO WR-REG-FEE.
079400     MOVE RT-REG-STATUS(REG-IDX)    TO WR-REG-STATUS.
079500     WRITE REGIMSTR-OUT-REC FROM WS-REGI-OUT-REC.
079600 630-EXIT.
079700     EXIT.
079800*
079900 700-CLOSE-FILES.
080000     MOVE "700-CLOSE-FILES" TO PARA-NAME.
080100     CLOSE TRXNFILE, SCHDMSTR-IN, SCHDMSTR-OUT,
080200           REGIMSTR-IN, REGIMSTR-OUT, DOCTMSTR, SYSOUT.
080300 700-EXIT.
080400     EXIT.
080500*
080600 900-CLEANUP.
080700     MOVE "900-CLEANUP" TO PARA-NAME.
080800     PERFORM 600-WRITE-SCHEDULE-MASTER THRU 600-EXIT.
080900     PERFORM 620-WRITE-REGISTRATION-FILE THRU 620-EXIT.
081000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
081100*
081200     DISPLAY "** TRANSACTIONS READ    **".
081300     DISPLAY RECORDS-READ.
081400     DISPLAY "** TRANSACTIONS ACCEPTED **".
081500     DISPLAY TRX-ACCEPTED-CNT.
081600     DISPLAY "** TRANSACTIONS REJECTED **".
081700     DISPLAY TRX-REJECTED-CNT.
081800     DISPLAY "******** NORMAL END OF JOB GRBUPDT ********".
081900 900-EXIT.
082000     EXIT.
082100*
082200 1000-ABEND-RTN.
082300     WRITE SYSOUT-REC FROM ABEND-REC.
082400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
082500     DISPLAY "*** ABNORMAL END OF JOB-GRBUPDT ***" UPON CONSOLE.
082600     DIVIDE ZERO-VAL INTO ONE-VAL.
