000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ADMNCHEK.
000400 AUTHOR. R T CHU.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/03/98.
000700 DATE-COMPILED. 05/03/98.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*    ADMINISTRATOR CREDENTIAL CHECK (REQ 18).  READS ONE LOGON
001100*    ATTEMPT PER RECORD FROM THE LOGON TRANSACTION FILE, EDITS
001200*    IT FOR A BLANK USERNAME OR PASSWORD THROUGH THE FLDCHEK
001300*    SUBROUTINE, THEN MATCHES IT EXACTLY AGAINST THE ADMIN
001400*    MASTER.  BUILT TO THE SAME FEEL AS THE OLD PCTPROC EDIT-
001500*    THEN-VERIFY TWO-STEP.
001600*
001700*    CHANGE LOG
001800*    ----------
001900*    05/03/98  RTC  ORIGINAL
002000*    03/11/99  RTC  Y2K REVIEW - NO DATE FIELDS, NO CHANGE MADE
002100*    07/07/03  MM   WIDENED USERID/PASSWORD TO 20 BYTES - REQ 6120
002200*    01/26/09  MM   NO-OP COMMENT PASS, NO LOGIC CHANGED
002300*    08/14/12  RTC  FLDCHEK CALLS WERE PASSING THE 20-BYTE LOGON
002400*                   FIELDS DIRECTLY - FLDCHEK ONLY KNOWS A 40-BYTE
002500*                   FIELD, SO THE USERID CALL WAS READING INTO
002600*                   LGN-PASSWORD AND THE PASSWORD CALL WAS READING
002700*                   OFF THE END OF LOGNTRXN-REC.  NOW STAGED INTO
002800*                   WS-FLDCHEK-STAGING BEFORE EACH CALL - REQ 6742
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT SYSOUT
003900     ASSIGN TO UT-S-SYSOUT
004000       ORGANIZATION IS SEQUENTIAL.
004100*
004200     SELECT LOGNTRXN
004300     ASSIGN TO UT-S-LOGNTRXN
004400       ACCESS MODE IS SEQUENTIAL
004500       FILE STATUS IS TFCODE.
004600*
004700     SELECT ADMNMSTR
004800     ASSIGN TO UT-S-ADMNMSTR
004900       ACCESS MODE IS SEQUENTIAL
005000       FILE STATUS IS AFCODE.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  SYSOUT
005500     RECORDING MODE IS F
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 132 CHARACTERS
005800     BLOCK CONTAINS 0 RECORDS
005900     DATA RECORD IS SYSOUT-REC.
006000 01  SYSOUT-REC  PIC X(132).
006100*
006200****** ONE LOGON ATTEMPT PER RECORD
006300 FD  LOGNTRXN
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 44 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS LOGNTRXN-REC.
006900 01  LOGNTRXN-REC.
007000     05  LGN-USERID              PIC X(20).
007100     05  LGN-PASSWORD            PIC X(20).
007200     05  FILLER                  PIC X(04).
007300*
007400****** WHOLE-RECORD VIEW - LETS THE LOGGING PARAGRAPHS MOVE THE
007500****** ENTIRE ATTEMPT IN ONE SHOT WHEN ECHOING IT TO THE ABEND
007600****** RECORD ON A DIVIDE-CHECK
007700 01  LOGNTRXN-FLAT-VIEW REDEFINES LOGNTRXN-REC.
007800     05  LFV-WHOLE-RECORD        PIC X(40).
007900*
008000****** ADMIN MASTER - SMALL, LOADED WHOLE, NEVER RESPILLED BY
008100****** THIS JOB (ADMIN LOGONS ARE READ-ONLY AGAINST IT)
008200 FD  ADMNMSTR
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 44 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS ADMNMSTR-REC.
008800 01  ADMNMSTR-REC.
008900     05  ADM-USERID               PIC X(20).
009000     05  ADM-PASSWORD             PIC X(20).
009100     05  FILLER                  PIC X(04).
009200*
009300****** KEY-ONLY VIEW - USED WHEN THE LOAD PARAGRAPH ONLY NEEDS
009400****** THE USERID HALF OF THE MASTER RECORD
009500 01  ADMNMSTR-KEY-VIEW REDEFINES ADMNMSTR-REC.
009600     05  AKV-USERID               PIC X(20).
009700     05  AKV-REST                 PIC X(20).
009800*
009900 WORKING-STORAGE SECTION.
010000 01  FILE-STATUS-CODES.
010100     05  TFCODE                  PIC X(2).
010200         88 NO-MORE-LOGNIN          VALUE "10".
010300     05  AFCODE                  PIC X(2).
010400         88 NO-MORE-ADMNIN          VALUE "10".
010500     05  FILLER                  PIC X(01).
010600*
010700 77  MORE-LOGN-SW                PIC X(1) VALUE "Y".
010800     88  NO-MORE-LOGN-RECS          VALUE "N".
010900*
011000 77  WS-USERID-LTH               PIC S9(4) COMP.
011100*
011200 77  WS-PASSWORD-LTH             PIC S9(4) COMP.
011300*
011400 77  WS-FOUND-SW                 PIC X(01).
011500     88  WS-FOUND                   VALUE "Y".
011600     88  WS-NOT-FOUND               VALUE "N".
011700*
011800 01  ADMN-TABLE.
011900     05  ADMN-TAB-CNT            PIC S9(4) COMP VALUE ZERO.
012000     05  FILLER                  PIC X(01).
012100     05  ADMN-TAB-ENTRY OCCURS 25 TIMES INDEXED BY ADM-IDX.
012200         10  AT-USERID           PIC X(20).
012300         10  AT-PASSWORD         PIC X(20).
012400         10  FILLER              PIC X(04).
012500*
012600*
012700 01  WS-OUTPUT-LOG-REC.
012800     05  FILLER                  PIC X(01) VALUE SPACE.
012900     05  LOG-USERID-O            PIC X(20).
013000     05  FILLER                  PIC X(02) VALUE SPACES.
013100     05  LOG-RESULT-O            PIC X(10).
013200     05  FILLER                  PIC X(02) VALUE SPACES.
013300     05  LOG-DETAIL-O            PIC X(30).
013400     05  FILLER                  PIC X(67) VALUE SPACES.
013500*
013600****** ONE-PIECE VIEW OF THE LOG LINE - USED WHEN THE ABEND
013700****** ROUTINE NEEDS TO ECHO THE LAST ATTEMPT AS A SINGLE FIELD
013800 01  WS-OUTPUT-LOG-FLAT-VIEW REDEFINES WS-OUTPUT-LOG-REC.
013900     05  OLFV-WHOLE-LINE         PIC X(132).
014000*
014100 01  COUNTERS-AND-ACCUMULATORS.
014200     05  RECORDS-READ            PIC S9(7) COMP.
014300     05  LOGN-ACCEPTED-CNT       PIC S9(7) COMP.
014400     05  LOGN-REJECTED-CNT       PIC S9(7) COMP.
014500     05  WS-REJECT-REASON        PIC X(30).
014600     05  FILLER                  PIC X(01).
014700*
014800****** FLDCHEK WAS BUILT AROUND THE 40-BYTE NAME FIELDS AND ONLY
014900****** KNOWS THAT ONE RECORD LAYOUT - STAGE THE 20-BYTE LOGON
015000****** FIELDS INTO SCRATCH COPIES THIS WIDE BEFORE THE CALL SO
015100****** THE SUBROUTINE NEVER READS ACROSS INTO THE FIELD NEXT TO
015200****** IT OR OFF THE END OF LOGNTRXN-REC (REQ 6742)
015300 01  WS-FLDCHEK-STAGING.
015400     05  WS-USERID-CHK-FLD       PIC X(40).
015500     05  WS-PASSWORD-CHK-FLD     PIC X(40).
015600     05  FILLER                  PIC X(01).
015700*
015800     COPY ABENDREC.
015900*
016000 PROCEDURE DIVISION.
016100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016200     PERFORM 200-MAINLINE THRU 200-EXIT
016300             UNTIL NO-MORE-LOGN-RECS.
016400     PERFORM 999-CLEANUP THRU 999-EXIT.
016500     MOVE ZERO TO RETURN-CODE.
016600     GOBACK.
016700*
016800 000-HOUSEKEEPING.
016900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017000     DISPLAY "******** BEGIN JOB ADMNCHEK ********".
017100     OPEN INPUT  LOGNTRXN, ADMNMSTR.
017200     OPEN OUTPUT SYSOUT.
017300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
017400     PERFORM 100-LOAD-ADMIN-TABLE THRU 100-EXIT.
017500     PERFORM 900-READ-LOGON THRU 900-EXIT.
017600 000-EXIT.
017700     EXIT.
017800*
017900 100-LOAD-ADMIN-TABLE.
018000     MOVE "100-LOAD-ADMIN-TABLE" TO PARA-NAME.
018100     PERFORM 110-LOAD-ONE-ADMIN THRU 110-EXIT
018200         UNTIL NO-MORE-ADMNIN.
018300 100-EXIT.
018400     EXIT.
018500*
018600 110-LOAD-ONE-ADMIN.
018700     MOVE "110-LOAD-ONE-ADMIN" TO PARA-NAME.
018800     READ ADMNMSTR
018900         AT END
019000         MOVE "10" TO AFCODE
019100     NOT AT END
019200         IF ADMN-TAB-CNT NOT LESS THAN 25
019300             MOVE "** ADMIN TABLE OVERFLOW" TO ABEND-REASON
019400             MOVE AKV-USERID TO ACTUAL-VAL
019500             GO TO 1000-ABEND-RTN
019600         END-IF
019700         ADD 1 TO ADMN-TAB-CNT
019800         SET ADM-IDX TO ADMN-TAB-CNT
019900         MOVE ADM-USERID   TO AT-USERID(ADM-IDX)
020000         MOVE ADM-PASSWORD TO AT-PASSWORD(ADM-IDX)
020100     END-READ.
020200 110-EXIT.
020300     EXIT.
020400*
020500 200-MAINLINE.
020600     MOVE "200-MAINLINE" TO PARA-NAME.
020700     PERFORM 200-EDIT-CREDENTIALS THRU 200-EDIT-EXIT.
020800     PERFORM 900-READ-LOGON THRU 900-EXIT.
020900 200-EXIT.
021000     EXIT.
021100*
021200****** EDIT - REJECT A BLANK USERNAME OR PASSWORD BEFORE EVEN
021300****** LOOKING AT THE ADMIN MASTER (REQ 18)
021400 200-EDIT-CREDENTIALS.
021500     MOVE "200-EDIT-CREDENTIALS" TO PARA-NAME.
021600     MOVE LGN-USERID   TO WS-USERID-CHK-FLD.
021700     MOVE LGN-PASSWORD TO WS-PASSWORD-CHK-FLD.
021800     CALL "FLDCHEK" USING WS-USERID-CHK-FLD, WS-USERID-LTH.
021900     CALL "FLDCHEK" USING WS-PASSWORD-CHK-FLD, WS-PASSWORD-LTH.
022000     IF WS-USERID-LTH = ZERO
022100         MOVE "USERNAME IS BLANK" TO WS-REJECT-REASON
022200         PERFORM 510-LOG-REJECTED THRU 510-EXIT
022300         GO TO 200-EDIT-EXIT
022400     END-IF.
022500     IF WS-PASSWORD-LTH = ZERO
022600         MOVE "PASSWORD IS BLANK" TO WS-REJECT-REASON
022700         PERFORM 510-LOG-REJECTED THRU 510-EXIT
022800         GO TO 200-EDIT-EXIT
022900     END-IF.
023000     PERFORM 300-VERIFY-CREDENTIALS THRU 300-EXIT.
023100 200-EDIT-EXIT.
023200     EXIT.
023300*
023400****** VERIFY - EXACT MATCH ON USERID AND PASSWORD (REQ 18)
023500 300-VERIFY-CREDENTIALS.
023600     MOVE "300-VERIFY-CREDENTIALS" TO PARA-NAME.
023700     SET WS-NOT-FOUND TO TRUE.
023800     PERFORM 310-CHECK-ONE-ADMIN THRU 310-EXIT
023900         VARYING ADM-IDX FROM 1 BY 1
024000         UNTIL ADM-IDX > ADMN-TAB-CNT.
024100     IF WS-FOUND
024200         MOVE "LOGON OK" TO WS-REJECT-REASON
024300         PERFORM 500-LOG-ACCEPTED THRU 500-EXIT
024400     ELSE
024500         MOVE "LOGON REJECTED" TO WS-REJECT-REASON
024600         PERFORM 510-LOG-REJECTED THRU 510-EXIT
024700     END-IF.
024800 300-EXIT.
024900     EXIT.
025000*
025100 310-CHECK-ONE-ADMIN.
025200     MOVE "310-CHECK-ONE-ADMIN" TO PARA-NAME.
025300     IF AT-USERID(ADM-IDX) = LGN-USERID
025400        AND AT-PASSWORD(ADM-IDX) = LGN-PASSWORD
025500         SET WS-FOUND TO TRUE
025600     END-IF.
025700 310-EXIT.
025800     EXIT.
025900*
026000 500-LOG-ACCEPTED.
026100     MOVE "500-LOG-ACCEPTED" TO PARA-NAME.
026200     ADD 1 TO LOGN-ACCEPTED-CNT.
026300     MOVE SPACES TO WS-OUTPUT-LOG-REC.
026400     MOVE LGN-USERID TO LOG-USERID-O.
026500     MOVE "ACCEPTED" TO LOG-RESULT-O.
026600     MOVE WS-REJECT-REASON TO LOG-DETAIL-O.
026700     WRITE SYSOUT-REC FROM WS-OUTPUT-LOG-REC.
026800 500-EXIT.
026900     EXIT.
027000*
027100 510-LOG-REJECTED.
027200     MOVE "510-LOG-REJECTED" TO PARA-NAME.
027300     ADD 1 TO LOGN-REJECTED-CNT.
027400     MOVE SPACES TO WS-OUTPUT-LOG-REC.
027500     MOVE LGN-USERID TO LOG-USERID-O.
027600     MOVE "REJECTED" TO LOG-RESULT-O.
027700     MOVE WS-REJECT-REASON TO LOG-DETAIL-O.
027800     WRITE SYSOUT-REC FROM WS-OUTPUT-LOG-REC.
027900 510-EXIT.
028000     EXIT.
028100*
028200 700-CLOSE-FILES.
028300     MOVE "700-CLOSE-FILES" TO PARA-NAME.
028400     CLOSE LOGNTRXN, ADMNMSTR, SYSOUT.
028500 700-EXIT.
028600     EXIT.
028700*
028800 900-READ-LOGON.
028900     MOVE "900-READ-LOGON" TO PARA-NAME.
029000     READ LOGNTRXN
029100         AT END
029200         MOVE "N" TO MORE-LOGN-SW
029300     NOT AT END
029400         ADD 1 TO RECORDS-READ
029500     END-READ.
029600 900-EXIT.
029700     EXIT.
029800*
029900 999-CLEANUP.
030000     MOVE "999-CLEANUP" TO PARA-NAME.
030100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
030200     DISPLAY "** LOGON RECORDS READ **".
030300     DISPLAY RECORDS-READ.
030400     DISPLAY "** LOGON ACCEPTED **".
030500     DISPLAY LOGN-ACCEPTED-CNT.
030600     DISPLAY "** LOGON REJECTED **".
030700     DISPLAY LOGN-REJECTED-CNT.
030800     DISPLAY "******** NORMAL END OF JOB ADMNCHEK ********".
030900 999-EXIT.
031000     EXIT.
031100*
031200 1000-ABEND-RTN.
031300     MOVE OLFV-WHOLE-LINE(1:20) TO EXPECTED-VAL.
031400     WRITE SYSOUT-REC FROM ABEND-REC.
031500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
031600     DISPLAY "*** ABNORMAL END OF JOB-ADMNCHEK ***" UPON CONSOLE.
031700     DIVIDE ZERO-VAL INTO ONE-VAL.
