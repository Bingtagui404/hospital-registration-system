000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SCHDUPDT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*    DOCTOR WORK SCHEDULE MAINTENANCE.  READS THE SCHEDULE MASTER
001100*    WHOLE INTO A TABLE, APPLIES ADD/UPDATE/DELETE/LIST-AVAILABLE
001200*    REQUESTS FROM THE SCHEDULE MAINTENANCE TRANSACTION FILE, AND
001300*    RESPILLS THE MASTER.  ONE OF FOUR SIBLING MAINTENANCE JOBS
001400*    BUILT ON THE SAME PATTERN AS PATMUPDT/DEPTUPDT/DOCTUPDT.
001500*
001600*    CHANGE LOG
001700*    ----------
001800*    01/01/08  JS   ORIGINAL - ADD/UPDATE/DELETE ONLY
001900*    04/02/08  JS   ADDED LIST-AVAILABLE REQUEST TYPE - REQ 5510
002000*    11/09/09  MM   NO-OP COMMENT PASS, NO LOGIC CHANGED
002100******************************************************************
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SOURCE-COMPUTER. IBM-390.
002500 OBJECT-COMPUTER. IBM-390.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000     SELECT SYSOUT
003100     ASSIGN TO UT-S-SYSOUT
003200       ORGANIZATION IS SEQUENTIAL.
003300*
003400     SELECT SCHMTRXN
003500     ASSIGN TO UT-S-SCHMTRXN
003600       ACCESS MODE IS SEQUENTIAL
003700       FILE STATUS IS MFCODE.
003800*
003900     SELECT SCHDMSTR-IN
004000     ASSIGN TO UT-S-SCHDIN
004100       ACCESS MODE IS SEQUENTIAL
004200       FILE STATUS IS SICODE.
004300*
004400     SELECT SCHDMSTR-OUT
004500     ASSIGN TO UT-S-SCHDOUT
004600       ACCESS MODE IS SEQUENTIAL
004700       FILE STATUS IS SOCODE.
004800*
004900     SELECT DOCTMSTR
005000     ASSIGN TO UT-S-DOCTMSTR
005100       ACCESS MODE IS SEQUENTIAL
005200       FILE STATUS IS DFCODE.
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  SYSOUT
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD
005900     RECORD CONTAINS 132 CHARACTERS
006000     BLOCK CONTAINS 0 RECORDS
006100     DATA RECORD IS SYSOUT-REC.
006200 01  SYSOUT-REC  PIC X(132).
006300*
006400****** SCHEDULE MAINTENANCE TRANSACTION - ONE ADD/UPDATE/DELETE/
006500****** LIST REQUEST PER RECORD.  FIELDS NOT NEEDED FOR A GIVEN
006600****** SCHM-CODE ARE LEFT ZERO/BLANK BY THE FEEDER JOB, SAME
006700****** CONVENTION AS TRXNREC ON THE REGISTRATION SIDE
006800 FD  SCHMTRXN
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 45 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS SCHMTRXN-REC.
007400 01  SCHMTRXN-REC.
007500     05  SCHM-CODE               PIC X(01).
007600         88  SCHM-IS-ADD            VALUE "A".
007700         88  SCHM-IS-UPDATE         VALUE "U".
007800         88  SCHM-IS-DELETE         VALUE "D".
007900         88  SCHM-IS-LIST           VALUE "L".
008000     05  SCHM-SCH-ID             PIC 9(07).
008100     05  SCHM-DOC-ID             PIC 9(05).
008200     05  SCHM-WORK-DATE          PIC 9(08).
008300     05  SCHM-TIME-SLOT          PIC X(02).
008400     05  SCHM-TOTAL-QUOTA        PIC 9(03).
008500     05  SCHM-REMAIN-QUOTA       PIC 9(03).
008600     05  SCHM-REMAIN-SUPPLIED-SW PIC X(01).
008700         88  SCHM-REMAIN-SUPPLIED   VALUE "Y".
008800     05  SCHM-FEE                PIC 9(05)V99.
008900     05  SCHM-LIST-DEPT-ID       PIC 9(05).
009000     05  FILLER                  PIC X(03).
009100*
009200****** SEARCH-KEY REDEFINES ON THE MAINTENANCE TRANSACTION -
009300****** 325-CHECK-ONE-SLOT COMPARES SKV-DOC-ID/SKV-WORK-DATE/
009400****** SKV-TIME-SLOT AGAINST THE TABLE FOR THE UNIQUENESS RULE
009500 01  SCHMTRXN-KEY-VIEW REDEFINES SCHMTRXN-REC.
009600     05  FILLER                  PIC X(08).
009700     05  SKV-DOC-ID              PIC 9(05).
009800     05  SKV-WORK-DATE           PIC 9(08).
009900     05  SKV-TIME-SLOT           PIC X(02).
010000     05  FILLER                  PIC X(22).
010100*
010200 FD  SCHDMSTR-IN
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 40 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS SCHDREC-REC.
010800     COPY SCHDREC.
010900*
011000 FD  SCHDMSTR-OUT
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 40 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS SCHDMSTR-OUT-REC.
011600 01  SCHDMSTR-OUT-REC          PIC X(40).
011700*
011800****** DOCTOR MASTER - READ WHOLE FOR THE DOC-ID/DOC-DEPT-ID
011900****** CROSS-REFERENCE NEEDED BY THE LIST-AVAILABLE REQUEST
012000 FD  DOCTMSTR
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 107 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS DOCTREC-REC.
012600     COPY DOCTREC.
012700*
012800 WORKING-STORAGE SECTION.
012900 01  FILE-STATUS-CODES.
013000     05  MFCODE                  PIC X(2).
013100         88 NO-MORE-MAINT           VALUE "10".
013200     05  SICODE                  PIC X(2).
013300         88 NO-MORE-SCHDIN          VALUE "10".
013400     05  SOCODE                  PIC X(2).
013500     05  DFCODE                  PIC X(2).
013600         88 NO-MORE-DOCTIN          VALUE "10".
013700     05  FILLER                  PIC X(01).
013800*
013900 77  MORE-MAINT-SW               PIC X(1) VALUE "Y".
014000     88  NO-MORE-MAINT-RECS         VALUE "N".
014100*
014200 77  WS-NEXT-SCH-ID              PIC 9(07).
014300*
014400 77  WS-FOUND-SW                 PIC X(01).
014500     88  WS-FOUND                   VALUE "Y".
014600     88  WS-NOT-FOUND               VALUE "N".
014700*
014800 77  WS-SUB                      PIC S9(4) COMP.
014900*
015000 01  SCHD-TABLE.
015100     05  SCHD-TAB-CNT            PIC S9(4) COMP VALUE ZERO.
015200     05  FILLER                  PIC X(01).
015300     05  SCHD-TAB-ENTRY OCCURS 500 TIMES INDEXED BY SCH-IDX.
015400         10  ST-SCH-ID           PIC 9(07).
015500         10  ST-DOC-ID           PIC 9(05).
015600         10  ST-WORK-DATE        PIC 9(08).
015700         10  ST-TIME-SLOT        PIC X(02).
015800         10  ST-TOTAL-QUOTA      PIC 9(03).
015900         10  ST-REMAIN-QUOTA     PIC 9(03).
016000         10  ST-FEE              PIC 9(05)V99.
016100         10  ST-STATUS           PIC 9(01).
016200             88  ST-OPEN             VALUE 1.
016300             88  ST-SUSPENDED        VALUE 0.
016400         10  FILLER              PIC X(04).
016500*
016600 01  DOCT-TABLE.
016700     05  DOCT-TAB-CNT            PIC S9(4) COMP VALUE ZERO.
016800     05  FILLER                  PIC X(01).
016900     05  DOCT-TAB-ENTRY OCCURS 300 TIMES INDEXED BY DOC-IDX.
017000         10  DT-DOC-ID           PIC 9(05).
017100         10  DT-DEPT-ID          PIC 9(05).
017200         10  FILLER              PIC X(04).
017300*
017400 01  WS-SCHD-OUT-REC.
017500     05  WO-SCH-ID               PIC 9(07).
017600     05  WO-DOC-ID               PIC 9(05).
017700     05  WO-WORK-DATE            PIC 9(08).
017800     05  WO-TIME-SLOT            PIC X(02).
017900     05  WO-TOTAL-QUOTA          PIC 9(03).
018000     05  WO-REMAIN-QUOTA         PIC 9(03).
018100     05  WO-FEE                  PIC 9(05)V99.
018200     05  WO-STATUS               PIC 9(01).
018300     05  FILLER                  PIC X(04).
018400*
018500 01  WS-OUTPUT-LOG-REC.
018600     05  FILLER                  PIC X(01) VALUE SPACE.
018700     05  LOG-CODE-O              PIC X(01).
018800     05  FILLER                  PIC X(02) VALUE SPACES.
018900     05  LOG-SCH-ID-O            PIC 9(07).
019000     05  FILLER                  PIC X(02) VALUE SPACES.
019100     05  LOG-RESULT-O            PIC X(10).
019200     05  FILLER                  PIC X(02) VALUE SPACES.
019300     05  LOG-DETAIL-O            PIC X(40).
019400     05  FILLER                  PIC X(67) VALUE SPACES.
019500*
019600 01  WS-AVAIL-DETAIL-LINE.
019700     05  FILLER                  PIC X(01) VALUE SPACE.
019800     05  AVAIL-SCH-ID-O          PIC 9(07).
019900     05  FILLER                  PIC X(02) VALUE SPACES.
020000     05  AVAIL-DOC-ID-O          PIC 9(05).
020100     05  FILLER                  PIC X(02) VALUE SPACES.
020200     05  AVAIL-WORK-DATE-O       PIC 9(08).
020300     05  FILLER                  PIC X(02) VALUE SPACES.
020400     05  AVAIL-TIME-SLOT-O       PIC X(02).
020500     05  FILLER                  PIC X(02) VALUE SPACES.
020600     05  AVAIL-REMAIN-QUOTA-O    PIC ZZ9.
020700     05  FILLER                  PIC X(02) VALUE SPACES.
020800     05  AVAIL-FEE-O             PIC ZZ,ZZ9.99.
020900     05  FILLER                  PIC X(83) VALUE SPACES.
021000*
021100 01  COUNTERS-AND-ACCUMULATORS.
021200     05  RECORDS-READ            PIC S9(7) COMP.
021300     05  MAINT-ACCEPTED-CNT      PIC S9(7) COMP.
021400     05  MAINT-REJECTED-CNT      PIC S9(7) COMP.
021500     05  WS-REJECT-REASON        PIC X(40).
021600     05  FILLER                  PIC X(01).
021700*
021800     COPY ABENDREC.
021900*
022000 PROCEDURE DIVISION.
022100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022200     PERFORM 200-MAINLINE THRU 200-EXIT
022300             UNTIL NO-MORE-MAINT-RECS.
022400     PERFORM 999-CLEANUP THRU 999-EXIT.
022500     MOVE ZERO TO RETURN-CODE.
022600     GOBACK.
022700*
022800 000-HOUSEKEEPING.
022900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023000     DISPLAY "******** BEGIN JOB SCHDUPDT ********".
023100     OPEN INPUT  SCHMTRXN, SCHDMSTR-IN, DOCTMSTR.
023200     OPEN OUTPUT SCHDMSTR-OUT, SYSOUT.
023300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
023400     PERFORM 100-LOAD-SCHEDULE-TABLE THRU 100-EXIT.
023500     PERFORM 150-LOAD-DOCTOR-TABLE   THRU 150-EXIT.
023600     PERFORM 900-READ-MAINT THRU 900-EXIT.
023700 000-EXIT.
023800     EXIT.
023900*
024000 100-LOAD-SCHEDULE-TABLE.
024100     MOVE "100-LOAD-SCHEDULE-TABLE" TO PARA-NAME.
024200     MOVE ZERO TO WS-NEXT-SCH-ID.
024300     PERFORM 110-LOAD-ONE-SCHEDULE THRU 110-EXIT
024400         UNTIL NO-MORE-SCHDIN.
024500     ADD 1 TO WS-NEXT-SCH-ID.
024600 100-EXIT.
024700     EXIT.
024800*
024900 110-LOAD-ONE-SCHEDULE.
025000     MOVE "110-LOAD-ONE-SCHEDULE" TO PARA-NAME.
025100     READ SCHDMSTR-IN
025200         AT END
025300         MOVE "10" TO SICODE
025400     NOT AT END
025500         ADD 1 TO SCHD-TAB-CNT
025600         SET SCH-IDX TO SCHD-TAB-CNT
025700         MOVE SSK-SCH-ID      TO ST-SCH-ID(SCH-IDX)
025800         MOVE SSK-DOC-ID      TO ST-DOC-ID(SCH-IDX)
025900         MOVE SSK-WORK-DATE   TO ST-WORK-DATE(SCH-IDX)
026000         MOVE SSK-TIME-SLOT   TO ST-TIME-SLOT(SCH-IDX)
026100         MOVE SCH-TOTAL-QUOTA TO ST-TOTAL-QUOTA(SCH-IDX)
026200         MOVE SCH-REMAIN-QUOTA TO ST-REMAIN-QUOTA(SCH-IDX)
026300         MOVE SCH-FEE         TO ST-FEE(SCH-IDX)
026400         MOVE SCH-STATUS      TO ST-STATUS(SCH-IDX)
026500         IF SCH-ID > WS-NEXT-SCH-ID
026600             MOVE SCH-ID TO WS-NEXT-SCH-ID
026700         END-IF
026800     END-READ.
026900 110-EXIT.
027000     EXIT.
027100*
027200 150-LOAD-DOCTOR-TABLE.
027300     MOVE "150-LOAD-DOCTOR-TABLE" TO PARA-NAME.
027400     PERFORM 155-LOAD-ONE-DOCTOR THRU 155-EXIT
027500         UNTIL NO-MORE-DOCTIN.
027600 150-EXIT.
027700     EXIT.
027800*
027900 155-LOAD-ONE-DOCTOR.
028000     MOVE "155-LOAD-ONE-DOCTOR" TO PARA-NAME.
028100     READ DOCTMSTR
028200         AT END
028300         MOVE "10" TO DFCODE
028400     NOT AT END
028500         ADD 1 TO DOCT-TAB-CNT
028600         SET DOC-IDX TO DOCT-TAB-CNT
028700         MOVE DOC-ID          TO DT-DOC-ID(DOC-IDX)
028800         MOVE DOC-DEPT-ID     TO DT-DEPT-ID(DOC-IDX)
028900     END-READ.
029000 155-EXIT.
029100     EXIT.
029200*
029300 200-MAINLINE.
029400     MOVE "200-MAINLINE" TO PARA-NAME.
029500     PERFORM 210-DISPATCH-MAINT THRU 210-EXIT.
029600     PERFORM 900-READ-MAINT THRU 900-EXIT.
029700 200-EXIT.
029800     EXIT.
029900*
030000 210-DISPATCH-MAINT.
030100     MOVE "210-DISPATCH-MAINT" TO PARA-NAME.
030200     EVALUATE TRUE
030300         WHEN SCHM-IS-ADD
030400             PERFORM 300-PROCESS-ADD THRU 300-EXIT
030500         WHEN SCHM-IS-UPDATE
030600             PERFORM 400-PROCESS-UPDATE THRU 400-EXIT
030700         WHEN SCHM-IS-DELETE
030800             PERFORM 500-PROCESS-DELETE THRU 500-EXIT
030900         WHEN SCHM-IS-LIST
031000             PERFORM 700-LIST-AVAILABLE-SCHEDULES THRU 700-EXIT
031100         WHEN OTHER
031200             MOVE "UNKNOWN MAINTENANCE CODE" TO WS-REJECT-REASON
031300             PERFORM 510-LOG-REJECTED THRU 510-EXIT
031400     END-EVALUATE.
031500 210-EXIT.
031600     EXIT.
031700*
031800****** ADD - DEFAULT STATUS OPEN, DEFAULT REMAIN-QUOTA TO TOTAL
031900****** QUOTA WHEN NOT SUPPLIED, REJECT ON DOCTOR/DATE/SLOT
032000****** COLLISION AGAINST AN ACTIVE SCHEDULE (REQ 9, 10)
032100 300-PROCESS-ADD.
032200     MOVE "300-PROCESS-ADD" TO PARA-NAME.
032300     MOVE ZERO TO WS-SUB.
032400     PERFORM 320-CHECK-SLOT-UNIQUE THRU 320-EXIT.
032500     IF WS-FOUND
032600         MOVE "DOCTOR/DATE/SLOT ALREADY SCHEDULED"
032700                                  TO WS-REJECT-REASON
032800         PERFORM 510-LOG-REJECTED THRU 510-EXIT
032900         GO TO 300-EXIT
033000     END-IF.
033100*
033200     IF SCHD-TAB-CNT NOT LESS THAN 500
033300         MOVE "** SCHEDULE TABLE OVERFLOW" TO ABEND-REASON
033400         MOVE SKV-DOC-ID              TO ACTUAL-VAL
033500         GO TO 1000-ABEND-RTN
033600     END-IF.
033700     ADD 1 TO SCHD-TAB-CNT.
033800     SET SCH-IDX TO SCHD-TAB-CNT.
033900     MOVE WS-NEXT-SCH-ID       TO ST-SCH-ID(SCH-IDX).
034000     ADD 1 TO WS-NEXT-SCH-ID.
034100     MOVE SCHM-DOC-ID          TO ST-DOC-ID(SCH-IDX).
034200     MOVE SCHM-WORK-DATE       TO ST-WORK-DATE(SCH-IDX).
034300     MOVE SCHM-TIME-SLOT       TO ST-TIME-SLOT(SCH-IDX).
034400     MOVE SCHM-TOTAL-QUOTA     TO ST-TOTAL-QUOTA(SCH-IDX).
034500     IF SCHM-REMAIN-SUPPLIED
034600         MOVE SCHM-REMAIN-QUOTA TO ST-REMAIN-QUOTA(SCH-IDX)
034700     ELSE
034800         MOVE SCHM-TOTAL-QUOTA  TO ST-REMAIN-QUOTA(SCH-IDX)
034900     END-IF.
035000     MOVE SCHM-FEE             TO ST-FEE(SCH-IDX).
035100     SET ST-OPEN(SCH-IDX)      TO TRUE.
035200     MOVE "SCHEDULE ADDED" TO WS-REJECT-REASON.
035300     PERFORM 520-LOG-ACCEPTED THRU 520-EXIT.
035400 300-EXIT.
035500     EXIT.
035600*
035700****** SHARED BY ADD AND UPDATE - WS-SUB CARRIES THE INDEX OF
035800****** THE RECORD BEING UPDATED SO IT DOES NOT COLLIDE WITH
035900****** ITSELF (ZERO ON AN ADD, WHERE THERE IS NO OWN RECORD YET)
036000 320-CHECK-SLOT-UNIQUE.
036100     MOVE "320-CHECK-SLOT-UNIQUE" TO PARA-NAME.
036200     SET WS-NOT-FOUND TO TRUE.
036300     IF SCHD-TAB-CNT = ZERO
036400         GO TO 320-EXIT
036500     END-IF.
036600     PERFORM 325-CHECK-ONE-SLOT THRU 325-EXIT
036700         VARYING SCH-IDX FROM 1 BY 1
036800         UNTIL SCH-IDX > SCHD-TAB-CNT.
036900 320-EXIT.
037000     EXIT.
037100*
037200 325-CHECK-ONE-SLOT.
037300     MOVE "325-CHECK-ONE-SLOT" TO PARA-NAME.
037400     IF SCH-IDX NOT EQUAL TO WS-SUB
037500        AND ST-OPEN(SCH-IDX)
037600        AND ST-DOC-ID(SCH-IDX) = SKV-DOC-ID
037700        AND ST-WORK-DATE(SCH-IDX) = SKV-WORK-DATE
037800        AND ST-TIME-SLOT(SCH-IDX) = SKV-TIME-SLOT
037900         SET WS-FOUND TO TRUE
038000     END-IF.
038100 325-EXIT.
038200     EXIT.
038300*
038400****** UPDATE - RECORD MUST EXIST, NEW DOCTOR/DATE/SLOT MUST NOT
038500****** COLLIDE WITH A DIFFERENT SCHEDULE (REQ 10)
038600 400-PROCESS-UPDATE.
038700     MOVE "400-PROCESS-UPDATE" TO PARA-NAME.
038800     PERFORM 410-FIND-SCHEDULE THRU 410-EXIT.
038900     IF WS-NOT-FOUND
039000         MOVE "SCHEDULE NOT FOUND" TO WS-REJECT-REASON
039100         PERFORM 510-LOG-REJECTED THRU 510-EXIT
039200         GO TO 400-EXIT
039300     END-IF.
039400*
039500     MOVE SCH-IDX TO WS-SUB.
039600     PERFORM 320-CHECK-SLOT-UNIQUE THRU 320-EXIT.
039700     IF WS-FOUND
039800         MOVE "DOCTOR/DATE/SLOT ALREADY SCHEDULED"
039900                                  TO WS-REJECT-REASON
040000         PERFORM 510-LOG-REJECTED THRU 510-EXIT
040100         GO TO 400-EXIT
040200     END-IF.
040300*
040400     SET SCH-IDX TO WS-SUB.
040500     MOVE SCHM-DOC-ID          TO ST-DOC-ID(SCH-IDX).
040600     MOVE SCHM-WORK-DATE       TO ST-WORK-DATE(SCH-IDX).
040700     MOVE SCHM-TIME-SLOT       TO ST-TIME-SLOT(SCH-IDX).
040800     MOVE SCHM-TOTAL-QUOTA     TO ST-TOTAL-QUOTA(SCH-IDX).
040900     IF SCHM-REMAIN-SUPPLIED
041000         MOVE SCHM-REMAIN-QUOTA TO ST-REMAIN-QUOTA(SCH-IDX)
041100     END-IF.
041200     MOVE SCHM-FEE             TO ST-FEE(SCH-IDX).
041300     MOVE "SCHEDULE UPDATED" TO WS-REJECT-REASON.
041400     PERFORM 520-LOG-ACCEPTED THRU 520-EXIT.
041500 400-EXIT.
041600     EXIT.
041700*
041800 410-FIND-SCHEDULE.
041900     MOVE "410-FIND-SCHEDULE" TO PARA-NAME.
042000     SET WS-NOT-FOUND TO TRUE.
042100     IF SCHD-TAB-CNT = ZERO
042200         GO TO 410-EXIT
042300     END-IF.
042400     SET SCH-IDX TO 1.
042500     SEARCH SCHD-TAB-ENTRY
042600         AT END
042700             SET WS-NOT-FOUND TO TRUE
042800         WHEN ST-SCH-ID(SCH-IDX) = SCHM-SCH-ID
042900             SET WS-FOUND TO TRUE
043000     END-SEARCH.
043100 410-EXIT.
043200     EXIT.
043300*
043400****** DELETE IS LOGICAL - STATUS SET TO ZERO (REQ 11)
043500 500-PROCESS-DELETE.
043600     MOVE "500-PROCESS-DELETE" TO PARA-NAME.
043700     PERFORM 410-FIND-SCHEDULE THRU 410-EXIT.
043800     IF WS-NOT-FOUND
043900         MOVE "SCHEDULE NOT FOUND" TO WS-REJECT-REASON
044000         PERFORM 510-LOG-REJECTED THRU 510-EXIT
044100         GO TO 500-EXIT
044200     END-IF.
044300     SET ST-SUSPENDED(SCH-IDX) TO TRUE.
044400     MOVE "SCHEDULE DELETED" TO WS-REJECT-REASON.
044500     PERFORM 520-LOG-ACCEPTED THRU 520-EXIT.
044600 500-EXIT.
044700     EXIT.
044800*
044900 520-LOG-ACCEPTED.
045000     MOVE "520-LOG-ACCEPTED" TO PARA-NAME.
045100     ADD 1 TO MAINT-ACCEPTED-CNT.
045200     MOVE SPACES TO WS-OUTPUT-LOG-REC.
045300     MOVE SCHM-CODE TO LOG-CODE-O.
045400     MOVE ST-SCH-ID(SCH-IDX) TO LOG-SCH-ID-O.
045500     MOVE "ACCEPTED" TO LOG-RESULT-O.
045600     MOVE WS-REJECT-REASON TO LOG-DETAIL-O.
045700     WRITE SYSOUT-REC FROM WS-OUTPUT-LOG-REC.
045800 520-EXIT.
045900     EXIT.
046000*
046100 510-LOG-REJECTED.
046200     MOVE "510-LOG-REJECTED" TO PARA-NAME.
046300     ADD 1 TO MAINT-REJECTED-CNT.
046400     MOVE SPACES TO WS-OUTPUT-LOG-REC.
046500     MOVE SCHM-CODE TO LOG-CODE-O.
046600     MOVE SCHM-SCH-ID TO LOG-SCH-ID-O.
046700     MOVE "REJECTED" TO LOG-RESULT-O.
046800     MOVE WS-REJECT-REASON TO LOG-DETAIL-O.
046900     WRITE SYSOUT-REC FROM WS-OUTPUT-LOG-REC.
047000 510-EXIT.
047100     EXIT.
047200*
047300****** AVAILABLE = ACTIVE, REMAIN-QUOTA > 0, FOR THE REQUESTED
047400****** DEPARTMENT AND WORK DATE, ORDERED BY TIME SLOT (AM
047500****** BEFORE PM) - TWO PASSES OVER THE TABLE ACHIEVES THE
047600****** ORDERING WITHOUT A SEPARATE SORT STEP
047700 700-LIST-AVAILABLE-SCHEDULES.
047800     MOVE "700-LIST-AVAILABLE-SCHEDULES" TO PARA-NAME.
047900     PERFORM 710-PRINT-BY-SLOT THRU 710-EXIT.
048000 700-EXIT.
048100     EXIT.
048200*
048300 710-PRINT-BY-SLOT.
048400     MOVE "710-PRINT-BY-SLOT" TO PARA-NAME.
048500     PERFORM 715-CHECK-ONE-AM-SLOT THRU 715-EXIT
048600         VARYING SCH-IDX FROM 1 BY 1
048700         UNTIL SCH-IDX > SCHD-TAB-CNT.
048800     PERFORM 717-CHECK-ONE-PM-SLOT THRU 717-EXIT
048900         VARYING SCH-IDX FROM 1 BY 1
049000         UNTIL SCH-IDX > SCHD-TAB-CNT.
049100 710-EXIT.
049200     EXIT.
049300*
049400 715-CHECK-ONE-AM-SLOT.
049500     MOVE "715-CHECK-ONE-AM-SLOT" TO PARA-NAME.
049600     IF ST-OPEN(SCH-IDX)
049700        AND ST-REMAIN-QUOTA(SCH-IDX) > ZERO
049800        AND ST-WORK-DATE(SCH-IDX) = SCHM-WORK-DATE
049900        AND ST-TIME-SLOT(SCH-IDX) = "AM"
050000         PERFORM 720-LOOKUP-DEPT-AND-PRINT THRU 720-EXIT
050100     END-IF.
050200 715-EXIT.
050300     EXIT.
050400*
050500 717-CHECK-ONE-PM-SLOT.
050600     MOVE "717-CHECK-ONE-PM-SLOT" TO PARA-NAME.
050700     IF ST-OPEN(SCH-IDX)
050800        AND ST-REMAIN-QUOTA(SCH-IDX) > ZERO
050900        AND ST-WORK-DATE(SCH-IDX) = SCHM-WORK-DATE
051000        AND ST-TIME-SLOT(SCH-IDX) = "PM"
051100         PERFORM 720-LOOKUP-DEPT-AND-PRINT THRU 720-EXIT
051200     END-IF.
051300 717-EXIT.
051400     EXIT.
051500*
051600 720-LOOKUP-DEPT-AND-PRINT.
051700     MOVE "720-LOOKUP-DEPT-AND-PRINT" TO PARA-NAME.
051800     SET WS-NOT-FOUND TO TRUE.
051900     SET DOC-IDX TO 1.
052000     SEARCH DOCT-TAB-ENTRY
052100         AT END
052200             SET WS-NOT-FOUND TO TRUE
052300         WHEN DT-DOC-ID(DOC-IDX) = ST-DOC-ID(SCH-IDX)
052400             SET WS-FOUND TO TRUE
052500     END-SEARCH.
052600     IF WS-FOUND AND DT-DEPT-ID(DOC-IDX) = SCHM-LIST-DEPT-ID
052700         MOVE ST-SCH-ID(SCH-IDX)       TO AVAIL-SCH-ID-O
052800         MOVE ST-DOC-ID(SCH-IDX)       TO AVAIL-DOC-ID-O
052900         MOVE ST-WORK-DATE(SCH-IDX)    TO AVAIL-WORK-DATE-O
053000         MOVE ST-TIME-SLOT(SCH-IDX)    TO AVAIL-TIME-SLOT-O
053100         MOVE ST-REMAIN-QUOTA(SCH-IDX) TO AVAIL-REMAIN-QUOTA-O
053200         MOVE ST-FEE(SCH-IDX)          TO AVAIL-FEE-O
053300         WRITE SYSOUT-REC FROM WS-AVAIL-DETAIL-LINE
053400     END-IF.
053500 720-EXIT.
053600     EXIT.
053700*
053800 600-WRITE-SCHEDULE-MASTER.
053900     MOVE "600-WRITE-SCHEDULE-MASTER" TO PARA-NAME.
054000     PERFORM 610-WRITE-ONE-SCHEDULE THRU 610-EXIT
054100         VARYING SCH-IDX FROM 1 BY 1
054200         UNTIL SCH-IDX > SCHD-TAB-CNT.
054300 600-EXIT.
054400     EXIT.
054500*
054600 610-WRITE-ONE-SCHEDULE.
054700     MOVE "610-WRITE-ONE-SCHEDULE" TO PARA-NAME.
054800     MOVE ST-SCH-ID(SCH-IDX)       TO WO-SCH-ID.
054900     MOVE ST-DOC-ID(SCH-IDX)       TO WO-DOC-ID.
055000     MOVE ST-WORK-DATE(SCH-IDX)    TO WO-WORK-DATE.
055100     MOVE ST-TIME-SLOT(SCH-IDX)    TO WO-TIME-SLOT.
055200     MOVE ST-TOTAL-QUOTA(SCH-IDX)  TO WO-TOTAL-QUOTA.
055300     MOVE ST-REMAIN-QUOTA(SCH-IDX) TO WO-REMAIN-QUOTA.
055400     MOVE ST-FEE(SCH-IDX)          TO WO-FEE.
055500     MOVE ST-STATUS(SCH-IDX)       TO WO-STATUS.
055600     WRITE SCHDMSTR-OUT-REC FROM WS-SCHD-OUT-REC.
055700 610-EXIT.
055800     EXIT.
055900*
056000 950-CLOSE-FILES.
056100     MOVE "950-CLOSE-FILES" TO PARA-NAME.
056200     CLOSE SCHMTRXN, SCHDMSTR-IN, SCHDMSTR-OUT, DOCTMSTR, SYSOUT.
056300 950-EXIT.
056400     EXIT.
056500*
056600 900-READ-MAINT.
056700     MOVE "900-READ-MAINT" TO PARA-NAME.
056800     READ SCHMTRXN
056900         AT END
057000         MOVE "N" TO MORE-MAINT-SW
057100     NOT AT END
057200         ADD 1 TO RECORDS-READ
057300     END-READ.
057400 900-EXIT.
057500     EXIT.
057600*
057700 999-CLEANUP.
057800     MOVE "999-CLEANUP" TO PARA-NAME.
057900     PERFORM 600-WRITE-SCHEDULE-MASTER THRU 600-EXIT.
058000     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
058100     DISPLAY "** MAINTENANCE RECORDS READ **".
058200     DISPLAY RECORDS-READ.
058300     DISPLAY "** MAINTENANCE ACCEPTED **".
058400     DISPLAY MAINT-ACCEPTED-CNT.
058500     DISPLAY "** MAINTENANCE REJECTED **".
058600     DISPLAY MAINT-REJECTED-CNT.
058700     DISPLAY "******** NORMAL END OF JOB SCHDUPDT ********".
058800 999-EXIT.
058900     EXIT.
059000*
059100 1000-ABEND-RTN.
059200     WRITE SYSOUT-REC FROM ABEND-REC.
059300     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
059400     DISPLAY "*** ABNORMAL END OF JOB-SCHDUPDT ***" UPON CONSOLE.
059500     DIVIDE ZERO-VAL INTO ONE-VAL.
