000100******************************************************************
000200*    REGIREC  -  OUTPATIENT REGISTRATION DETAIL RECORD LAYOUT    *
000300*    FIXED SEQUENTIAL FILE, APPEND ORDER (ASCENDING REG-ID).     *
000400*    WRITTEN BY GRBUPDT ONE RECORD PER ACCEPTED BOOKING; STATUS  *
000500*    IS FLIPPED IN PLACE (IN THE IN-MEMORY TABLE, THEN RE-        *
000600*    SPILLED) BY CANCEL/FINISH TRANSACTIONS.  READ WHOLE BY      *
000700*    GRBLIST TO BUILD THE STATISTICS REPORT.                     *
000800*                                                                *
000900*    11/16/93  JS   ORIGINAL LAYOUT                              *
001000*    09/02/96  JS   ADDED REG-QUEUE-NO - REQ 3987 (QUEUE TICKET) *
001100*    06/18/97  JS   ADDED REG-DEPT-ID SO GRBLIST DOES NOT HAVE   *
001200*                   TO RE-DERIVE DEPARTMENT FROM DOC-ID EVERY RUN
001300*    02/09/99  RTC  Y2K REVIEW - REG-WORK-DATE ALREADY 4-DIGIT   *
001400******************************************************************
001500 01  REGIREC-REC.
001600     05  REG-ID                  PIC 9(07).
001700     05  REG-NO                  PIC X(16).
001800     05  REG-PAT-ID              PIC 9(07).
001900     05  REG-SCH-ID              PIC 9(07).
002000     05  REG-DOC-ID              PIC 9(05).
002100     05  REG-DEPT-ID             PIC 9(05).
002200     05  REG-WORK-DATE           PIC 9(08).
002300     05  REG-TIME-SLOT           PIC X(02).
002400     05  REG-QUEUE-NO            PIC 9(03).
002500     05  REG-FEE                 PIC 9(05)V99.
002600     05  REG-STATUS              PIC X(09).
002700         88  REG-BOOKED             VALUE "BOOKED   ".
002800         88  REG-CANCELLED          VALUE "CANCELLED".
002900         88  REG-FINISHED           VALUE "FINISHED ".
003000     05  FILLER                  PIC X(04).
003100
003200*----------------------------------------------------------------
003300* ALTERNATE VIEW - REG-NO BROKEN OUT INTO ITS PREFIX/DATE/DAY-
003400* SEQUENCE PIECES.  GRBUPDT MOVES RNV-REG-NO-DATE/RNV-REG-NO-SEQ
003500* INTO THE REGISTRATION TABLE AS EACH ROW IS LOADED SO THE HIGH-
003600* SEQUENCE-TODAY SCAN (330/335) COMPARES PRE-SPLIT FIELDS
003700* INSTEAD OF REFERENCE-MODIFYING THE RAW REG-NO STRING (REQ 2)
003800*----------------------------------------------------------------
003900 01  REGIREC-REGNO-VIEW REDEFINES REGIREC-REC.
004000     05  RNV-FRONT               PIC X(07).
004100     05  RNV-REG-NO-PFX          PIC X(02).
004200     05  RNV-REG-NO-DATE         PIC 9(08).
004300     05  RNV-REG-NO-SEQ          PIC 9(06).
004400     05  RNV-REST                PIC X(53).
004500
004600*----------------------------------------------------------------
004700* ALTERNATE VIEW - DEPARTMENT/STATUS AREA, USED BY GRBLIST WHEN
004800* ACCUMULATING THE PER-DEPARTMENT SUMMARY (REQ 8) - 225/230/235
004900* KEY AND STAMP THE SUMMARY TABLE OFF RDV-DEPT-ID RATHER THAN
005000* RE-DECLARING THE SAME FIVE BYTES A SECOND TIME UNDER A NEW NAME
005100*----------------------------------------------------------------
005200 01  REGIREC-DEPT-VIEW REDEFINES REGIREC-REC.
005300     05  RDV-FRONT               PIC X(42).
005400     05  RDV-DEPT-ID             PIC 9(05).
005500     05  RDV-MIDDLE              PIC X(20).
005600     05  RDV-STATUS              PIC X(09).
