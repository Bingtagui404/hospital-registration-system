000100******************************************************************
000200*    DOCTREC  -  OUTPATIENT DOCTOR MASTER RECORD LAYOUT          *
000300*    FIXED SEQUENTIAL FILE, ONE RECORD PER DOCTOR, ASCENDING     *
000400*    DOC-ID.  MAINTAINED BY DOCTUPDT.  DOC-DEPT-ID TIES BACK TO  *
000500*    DEPTREC.  SCHDUPDT READS THIS TABLE TO STAMP DOC-DEPT-ID    *
000600*    ONTO A SCHEDULE WHEN VALIDATING A BOOKING.                  *
000700*                                                                *
000800*    11/02/93  JS   ORIGINAL LAYOUT                              *
000900*    07/22/95  JS   ADDED DOC-TITLE/DOC-SPECIALTY - REQ 3120     *
001000*    06/18/97  JS   ADDED DOC-STATUS FOR LOGICAL DELETE - REQ 4471
001100*    02/09/99  RTC  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD   *
001200******************************************************************
001300 01  DOCTREC-REC.
001400     05  DOC-ID                  PIC 9(05).
001500     05  DOC-DEPT-ID             PIC 9(05).
001600     05  DOC-NAME                PIC X(20).
001700     05  DOC-GENDER              PIC X(01).
001800         88  DOC-MALE               VALUE "M".
001900         88  DOC-FEMALE             VALUE "F".
002000     05  DOC-TITLE               PIC X(20).
002100     05  DOC-SPECIALTY           PIC X(40).
002200     05  DOC-PHONE               PIC X(11).
002300     05  DOC-STATUS              PIC 9(01).
002400         88  DOC-ACTIVE             VALUE 1.
002500         88  DOC-INACTIVE           VALUE 0.
002600     05  FILLER                  PIC X(04).
002700
002800*----------------------------------------------------------------
002900* ALTERNATE VIEW - KEY AREA ONLY.  DOCTUPDT 110-LOAD-ONE-DOCTOR
003000* STAMPS DT-DOC-ID/DT-DEPT-ID OFF DKV-DOC-ID/DKV-DOC-DEPT-ID AS
003100* EACH MASTER RECORD IS READ INTO THE IN-MEMORY DOCTOR TABLE
003200*----------------------------------------------------------------
003300 01  DOCTREC-KEY-VIEW REDEFINES DOCTREC-REC.
003400     05  DKV-DOC-ID              PIC 9(05).
003500     05  DKV-DOC-DEPT-ID         PIC 9(05).
003600     05  DKV-REST                PIC X(93).
