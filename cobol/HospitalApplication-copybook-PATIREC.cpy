000100******************************************************************
000200*    PATIREC  -  OUTPATIENT PATIENT MASTER RECORD LAYOUT         *
000300*    FIXED SEQUENTIAL FILE, ONE RECORD PER ENROLLED PATIENT,     *
000400*    ASCENDING PAT-ID.  MAINTAINED BY PATMUPDT.  PAT-ID-CARD AND *
000500*    PAT-PHONE ARE UNIQUE ACROSS THE FILE (REQ 12/13).  PAT-PHONE
000600*    DOUBLES AS THE LOGIN CREDENTIAL, MATCHED AGAINST PAT-PASSWORD.
000700*                                                                *
000800*    11/02/93  JS   ORIGINAL LAYOUT                              *
000900*    07/22/95  JS   ADDED PAT-HISTORY - REQ 3121                 *
001000*    05/03/98  JS   ADDED PAT-PASSWORD FOR SELF-SERVICE LOGON    *
001100*    02/09/99  RTC  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD   *
001200******************************************************************
001300 01  PATIREC-REC.
001400     05  PAT-ID                  PIC 9(07).
001500     05  PAT-NAME                PIC X(20).
001600     05  PAT-ID-CARD             PIC X(18).
001700     05  PAT-PHONE               PIC X(11).
001800     05  PAT-GENDER              PIC X(01).
001900         88  PAT-MALE               VALUE "M".
002000         88  PAT-FEMALE             VALUE "F".
002100     05  PAT-AGE                 PIC 9(03).
002200     05  PAT-ADDRESS             PIC X(50).
002300     05  PAT-HISTORY             PIC X(60).
002400     05  PAT-PASSWORD            PIC X(20).
002500     05  FILLER                  PIC X(04).
002600*
002700*----------------------------------------------------------------
002800* ALTERNATE VIEW - LOGIN CREDENTIAL AREA ONLY.  PATMUPDT
002900* 110-LOAD-ONE-PATIENT STAMPS PT-PHONE/PT-PASSWORD OFF
003000* PCV-PHONE/PCV-PASSWORD AS EACH MASTER RECORD IS READ
003100*----------------------------------------------------------------
003200 01  PATIREC-CREDENTIAL-VIEW REDEFINES PATIREC-REC.
003300     05  PCV-FRONT               PIC X(45).
003400     05  PCV-PHONE               PIC X(11).
003500     05  PCV-MIDDLE              PIC X(114).
003600     05  PCV-PASSWORD            PIC X(20).
