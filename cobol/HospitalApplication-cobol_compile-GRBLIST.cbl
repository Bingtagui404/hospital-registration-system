000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GRBLIST.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/22/93.
000700 DATE-COMPILED. 11/22/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*    STATISTICS REPORT - RUNS AFTER GRBUPDT HAS RESPILLED THE
001100*    REGISTRATION DETAIL FILE.  READS THE WHOLE FILE ONE PASS,
001200*    ACCUMULATES STATUS COUNTS AND A TOTAL-FEE OVER EVERY NON-
001300*    CANCELLED REGISTRATION (REQ 8), BUILDS A PER-DEPARTMENT
001400*    SUMMARY TABLE, SORTS IT DESCENDING BY COUNT, THEN PRINTS.
001500*
001600*    CHANGE LOG
001700*    ----------
001800*    11/22/93  JS   ORIGINAL - STATUS COUNTS AND TOTAL FEE ONLY
001900*    07/22/95  JS   ADDED PER-DEPARTMENT SUMMARY SECTION - REQ 3122
002000*    06/18/97  JS   DEPARTMENT NAME NOW FROM DEPTMSTR, NOT KEYED
002100*                   ON THE REGISTRATION RECORD - REQ 4471
002200*    03/11/99  RTC  Y2K REVIEW - RUN-DATE HEADER ALREADY 4-DIGIT
002300*    01/26/09  MM   NO-OP COMMENT PASS, NO LOGIC CHANGED
002400*    08/14/12  RTC  GRAND TOTAL WAS PICKING UP CANCELLED-CNT -
002500*                   REQ 6688 (TOTAL MUST FOOT TO THE DEPARTMENT
002600*                   SUMMARY, WHICH IS NON-CANCELLED ONLY)
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT SYSOUT
003700     ASSIGN TO UT-S-SYSOUT
003800       ORGANIZATION IS SEQUENTIAL.
003900*
004000     SELECT REGIMSTR-IN
004100     ASSIGN TO UT-S-REGIIN
004200       ACCESS MODE IS SEQUENTIAL
004300       FILE STATUS IS RICODE.
004400*
004500     SELECT DEPTMSTR
004600     ASSIGN TO UT-S-DEPTMSTR
004700       ACCESS MODE IS SEQUENTIAL
004800       FILE STATUS IS DFCODE.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  SYSOUT
005300     RECORDING MODE IS F
005400     LABEL RECORDS ARE STANDARD
005500     RECORD CONTAINS 132 CHARACTERS
005600     BLOCK CONTAINS 0 RECORDS
005700     DATA RECORD IS SYSOUT-REC.
005800 01  SYSOUT-REC  PIC X(132).
005900*
006000 FD  REGIMSTR-IN
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 80 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS REGIREC-REC.
006600     COPY REGIREC.
006700*
006800 FD  DEPTMSTR
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 90 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS DEPTREC-REC.
007400     COPY DEPTREC.
007500*
007600 WORKING-STORAGE SECTION.
007700 01  FILE-STATUS-CODES.
007800     05  RICODE                  PIC X(2).
007900         88 NO-MORE-REGIIN          VALUE "10".
008000     05  DFCODE                  PIC X(2).
008100         88 NO-MORE-DEPTIN          VALUE "10".
008200     05  FILLER                  PIC X(01).
008300*
008400 01  WS-RUN-DATE-TIME.
008500     05  WS-RUN-DATE             PIC 9(8).
008600     05  FILLER                  PIC X(01).
008700*
008800****** PER-DEPARTMENT SUMMARY TABLE - GROWN AS NEW DEPARTMENT
008900****** IDS ARE ENCOUNTERED, THEN BUBBLE-SORTED DESCENDING BY
009000****** COUNT BEFORE PRINTING (REQ 8)
009100 01  DEPT-SUMMARY-TABLE.
009200     05  DEPT-SUMM-CNT           PIC S9(4) COMP VALUE ZERO.
009300     05  FILLER                  PIC X(01).
009400     05  DEPT-SUMM-ENTRY OCCURS 50 TIMES INDEXED BY DS-IDX.
009500         10  DS-DEPT-ID          PIC 9(05).
009600         10  DS-DEPT-NAME        PIC X(30).
009700         10  DS-REG-COUNT        PIC S9(7) COMP.
009800         10  FILLER              PIC X(04).
009900*
010000****** DEPARTMENT NAME TABLE - LOADED WHOLE FROM DEPTMSTR SO THE
010100****** SUMMARY TABLE CAN CARRY A PRINTABLE NAME
010200 01  DEPT-NAME-TABLE.
010300     05  DEPT-NAME-TAB-CNT       PIC S9(4) COMP VALUE ZERO.
010400     05  FILLER                  PIC X(01).
010500     05  DEPT-NAME-TAB-ENTRY OCCURS 200 TIMES INDEXED BY DN-IDX.
010600         10  DN-DEPT-ID          PIC 9(05).
010700         10  DN-DEPT-NAME        PIC X(30).
010800         10  FILLER              PIC X(04).
010900*
011000 77  WS-SUB                      PIC S9(4) COMP.
011100*
011200 77  WS-SWAPPED-SW               PIC X(01).
011300     88  WS-SWAPPED-THIS-PASS       VALUE "Y".
011400*
011500 01  COUNTERS-AND-ACCUMULATORS.
011600     05  RECORDS-READ            PIC S9(7) COMP.
011700     05  BOOKED-CNT              PIC 9(5).
011800     05  CANCELLED-CNT           PIC 9(5).
011900     05  FINISHED-CNT            PIC 9(5).
012000     05  TOTAL-FEE-ACCUM         PIC 9(7)V99.
012100     05  WS-HOLD-ENTRY.
012200         10  WS-HOLD-DEPT-ID     PIC 9(05).
012300         10  WS-HOLD-DEPT-NAME   PIC X(30).
012400         10  WS-HOLD-REG-COUNT   PIC S9(7) COMP.
012500     05  FILLER                  PIC X(01).
012600*
012700 01  WS-RPT-HDR-LINE.
012800     05  FILLER                  PIC X(01) VALUE SPACE.
012900     05  FILLER                  PIC X(40)
013000         VALUE "OUTPATIENT REGISTRATION STATISTICS RPT".
013100     05  FILLER                  PIC X(10) VALUE "RUN DATE: ".
013200     05  HDR-RUN-DATE-O          PIC 9(8).
013300     05  FILLER                  PIC X(73) VALUE SPACES.
013400*
013500 01  WS-STATUS-CNT-LINE.
013600     05  FILLER                  PIC X(01) VALUE SPACE.
013700     05  FILLER                  PIC X(10) VALUE "BOOKED".
013800     05  STATUS-BOOKED-O         PIC ZZZZ9.
013900     05  FILLER                  PIC X(05) VALUE SPACES.
014000     05  FILLER                  PIC X(10) VALUE "CANCELLED".
014100     05  STATUS-CANCEL-O         PIC ZZZZ9.
014200     05  FILLER                  PIC X(05) VALUE SPACES.
014300     05  FILLER                  PIC X(10) VALUE "FINISHED".
014400     05  STATUS-FINISH-O         PIC ZZZZ9.
014500     05  FILLER                  PIC X(72) VALUE SPACES.
014600*
014700 01  WS-TOTAL-FEE-LINE.
014800     05  FILLER                  PIC X(01) VALUE SPACE.
014900     05  FILLER                  PIC X(12) VALUE "TOTAL FEES".
015000     05  TOTAL-FEE-O             PIC ZZZ,ZZ9.99.
015100     05  FILLER                  PIC X(109) VALUE SPACES.
015200*
015300 01  WS-DEPT-HDR-LINE.
015400     05  FILLER                  PIC X(01) VALUE SPACE.
015500     05  FILLER                  PIC X(15) VALUE "DEPT ID".
015600     05  FILLER                  PIC X(30) VALUE "DEPARTMENT NAME".
015700     05  FILLER                  PIC X(10) VALUE "COUNT".
015800     05  FILLER                  PIC X(76) VALUE SPACES.
015900*
016000 01  WS-DEPT-DETAIL-LINE.
016100     05  FILLER                  PIC X(01) VALUE SPACE.
016200     05  DEPT-ID-O               PIC 9(05).
016300     05  FILLER                  PIC X(10) VALUE SPACES.
016400     05  DEPT-NAME-O             PIC X(30).
016500     05  DEPT-COUNT-O            PIC ZZ,ZZ9.
016600     05  FILLER                  PIC X(80) VALUE SPACES.
016700*
016800 01  WS-GRAND-TOTAL-LINE.
016900     05  FILLER                  PIC X(01) VALUE SPACE.
017000     05  FILLER                  PIC X(15) VALUE "GRAND TOTAL".
017100     05  GRAND-TOTAL-O           PIC ZZ,ZZ9.
017200     05  FILLER                  PIC X(110) VALUE SPACES.
017300*
017400     COPY ABENDREC.
017500*
017600 PROCEDURE DIVISION.
017700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017800     PERFORM 200-MAINLINE THRU 200-EXIT
017900             UNTIL NO-MORE-REGIIN.
018000     PERFORM 260-SORT-DEPT-SUMMARY THRU 260-EXIT.
018100     PERFORM 300-PRINT-STATISTICS-REPORT THRU 300-EXIT.
018200     PERFORM 999-CLEANUP THRU 999-EXIT.
018300     MOVE ZERO TO RETURN-CODE.
018400     GOBACK.
018500*
018600 000-HOUSEKEEPING.
018700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018800     DISPLAY "******** BEGIN JOB GRBLIST ********".
018900     ACCEPT WS-RUN-DATE FROM DATE.
019000     OPEN INPUT REGIMSTR-IN, DEPTMSTR.
019100     OPEN OUTPUT SYSOUT.
019200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
019300     PERFORM 100-LOAD-DEPARTMENT-TABLE THRU 100-EXIT.
019400     PERFORM 900-READ-REGISTRATION THRU 900-EXIT.
019500 000-EXIT.
019600     EXIT.
019700*
019800 100-LOAD-DEPARTMENT-TABLE.
019900     MOVE "100-LOAD-DEPARTMENT-TABLE" TO PARA-NAME.
020000     PERFORM 110-LOAD-ONE-DEPT-NAME THRU 110-EXIT
020100         UNTIL NO-MORE-DEPTIN.
020200 100-EXIT.
020300     EXIT.
020400*
020500 110-LOAD-ONE-DEPT-NAME.
020600     MOVE "110-LOAD-ONE-DEPT-NAME" TO PARA-NAME.
020700     READ DEPTMSTR
020800         AT END
020900         MOVE "10" TO DFCODE
021000     NOT AT END
021100         ADD 1 TO DEPT-NAME-TAB-CNT
021200         SET DN-IDX TO DEPT-NAME-TAB-CNT
021300         MOVE DEPT-ID   TO DN-DEPT-ID(DN-IDX)
021400         MOVE DEPT-NAME TO DN-DEPT-NAME(DN-IDX)
021500     END-READ.
021600 110-EXIT.
021700     EXIT.
021800*
021900 200-MAINLINE.
022000     MOVE "200-MAINLINE" TO PARA-NAME.
022100     PERFORM 210-ACCUMULATE-STATS THRU 210-EXIT.
022200     PERFORM 900-READ-REGISTRATION THRU 900-EXIT.
022300 200-EXIT.
022400     EXIT.
022500*
022600****** STATUS COUNTS AND TOTAL-FEE OVER EVERY NON-CANCELLED
022700****** REGISTRATION (REQ 8)
022800 210-ACCUMULATE-STATS.
022900     MOVE "210-ACCUMULATE-STATS" TO PARA-NAME.
023000     EVALUATE TRUE
023100         WHEN REG-BOOKED
023200             ADD 1 TO BOOKED-CNT
023300         WHEN REG-CANCELLED
023400             ADD 1 TO CANCELLED-CNT
023500         WHEN REG-FINISHED
023600             ADD 1 TO FINISHED-CNT
023700     END-EVALUATE.
023800*
023900     IF NOT REG-CANCELLED
024000         ADD REG-FEE TO TOTAL-FEE-ACCUM
024100         PERFORM 220-ACCUM-DEPT-SUMMARY THRU 220-EXIT
024200     END-IF.
024300 210-EXIT.
024400     EXIT.
024500*
024600 220-ACCUM-DEPT-SUMMARY.
024700     MOVE "220-ACCUM-DEPT-SUMMARY" TO PARA-NAME.
024800     SET WS-SUB TO ZERO.
024900     PERFORM 225-FIND-DEPT-SUMM-ENTRY THRU 225-EXIT
025000         VARYING DS-IDX FROM 1 BY 1
025100         UNTIL DS-IDX > DEPT-SUMM-CNT.
025200*
025300     IF WS-SUB > ZERO
025400         SET DS-IDX TO WS-SUB
025500         ADD 1 TO DS-REG-COUNT(DS-IDX)
025600     ELSE
025700         PERFORM 230-ADD-DEPT-ENTRY THRU 230-EXIT
025800     END-IF.
025900 220-EXIT.
026000     EXIT.
026100*
026200 225-FIND-DEPT-SUMM-ENTRY.
026300     MOVE "225-FIND-DEPT-SUMM-ENTRY" TO PARA-NAME.
026400     IF DS-DEPT-ID(DS-IDX) = RDV-DEPT-ID
026500         SET WS-SUB TO DS-IDX
026600     END-IF.
026700 225-EXIT.
026800     EXIT.
026900*
027000 230-ADD-DEPT-ENTRY.
027100     MOVE "230-ADD-DEPT-ENTRY" TO PARA-NAME.
027200     IF DEPT-SUMM-CNT NOT LESS THAN 50
027300         MOVE "** DEPARTMENT SUMMARY TABLE OVERFLOW"
027400                                  TO ABEND-REASON
027500         GO TO 1000-ABEND-RTN
027600     END-IF.
027700     ADD 1 TO DEPT-SUMM-CNT.
027800     SET DS-IDX TO DEPT-SUMM-CNT.
027900     MOVE RDV-DEPT-ID   TO DS-DEPT-ID(DS-IDX).
028000     MOVE 1             TO DS-REG-COUNT(DS-IDX).
028100     MOVE SPACES        TO DS-DEPT-NAME(DS-IDX).
028200     PERFORM 235-FIND-ONE-DEPT-NAME THRU 235-EXIT
028300         VARYING DN-IDX FROM 1 BY 1
028400         UNTIL DN-IDX > DEPT-NAME-TAB-CNT.
028500 230-EXIT.
028600     EXIT.
028700*
028800 235-FIND-ONE-DEPT-NAME.
028900     MOVE "235-FIND-ONE-DEPT-NAME" TO PARA-NAME.
029000     IF DN-DEPT-ID(DN-IDX) = RDV-DEPT-ID
029100         MOVE DN-DEPT-NAME(DN-IDX) TO DS-DEPT-NAME(DS-IDX)
029200     END-IF.
029300 235-EXIT.
029400     EXIT.
029500*
029600****** DESCENDING BUBBLE SORT ON DS-REG-COUNT - THE TABLE NEVER
029700****** HOLDS MORE THAN 50 DEPARTMENTS SO A SIMPLE PASS SORT IS
029800****** CHEAP ENOUGH, NO NEED FOR THE SORT VERB (REQ 8)
029900 260-SORT-DEPT-SUMMARY.
030000     MOVE "260-SORT-DEPT-SUMMARY" TO PARA-NAME.
030100     IF DEPT-SUMM-CNT < 2
030200         GO TO 260-EXIT
030300     END-IF.
030400     MOVE "Y" TO WS-SWAPPED-SW.
030500     PERFORM 265-SORT-PASS THRU 265-EXIT
030600             UNTIL NOT WS-SWAPPED-THIS-PASS.
030700 260-EXIT.
030800     EXIT.
030900*
031000 265-SORT-PASS.
031100     MOVE "265-SORT-PASS" TO PARA-NAME.
031200     MOVE "N" TO WS-SWAPPED-SW.
031300     PERFORM 267-COMPARE-AND-SWAP THRU 267-EXIT
031400         VARYING DS-IDX FROM 1 BY 1
031500         UNTIL DS-IDX > DEPT-SUMM-CNT - 1.
031600 265-EXIT.
031700     EXIT.
031800*
031900 267-COMPARE-AND-SWAP.
032000     MOVE "267-COMPARE-AND-SWAP" TO PARA-NAME.
032100     IF DS-REG-COUNT(DS-IDX) < DS-REG-COUNT(DS-IDX + 1)
032200         MOVE DEPT-SUMM-ENTRY(DS-IDX)     TO WS-HOLD-ENTRY
032300         MOVE DEPT-SUMM-ENTRY(DS-IDX + 1) TO
032400              DEPT-SUMM-ENTRY(DS-IDX)
032500         MOVE WS-HOLD-ENTRY               TO
032600              DEPT-SUMM-ENTRY(DS-IDX + 1)
032700         MOVE "Y" TO WS-SWAPPED-SW
032800     END-IF.
032900 267-EXIT.
033000     EXIT.
033100*
033200 300-PRINT-STATISTICS-REPORT.
033300     MOVE "300-PRINT-STATISTICS-REPORT" TO PARA-NAME.
033400     PERFORM 310-PRINT-HEADER        THRU 310-EXIT.
033500     PERFORM 320-PRINT-STATUS-COUNTS THRU 320-EXIT.
033600     PERFORM 330-PRINT-DEPT-SUMMARY  THRU 330-EXIT.
033700     PERFORM 340-PRINT-GRAND-TOTAL   THRU 340-EXIT.
033800 300-EXIT.
033900     EXIT.
034000*
034100 310-PRINT-HEADER.
034200     MOVE "310-PRINT-HEADER" TO PARA-NAME.
034300     MOVE WS-RUN-DATE TO HDR-RUN-DATE-O.
034400     WRITE SYSOUT-REC FROM WS-RPT-HDR-LINE.
034500 310-EXIT.
034600     EXIT.
034700*
034800 320-PRINT-STATUS-COUNTS.
034900     MOVE "320-PRINT-STATUS-COUNTS" TO PARA-NAME.
035000     MOVE BOOKED-CNT    TO STATUS-BOOKED-O.
035100     MOVE CANCELLED-CNT TO STATUS-CANCEL-O.
035200     MOVE FINISHED-CNT  TO STATUS-FINISH-O.
035300     WRITE SYSOUT-REC FROM WS-STATUS-CNT-LINE.
035400     MOVE TOTAL-FEE-ACCUM TO TOTAL-FEE-O.
035500     WRITE SYSOUT-REC FROM WS-TOTAL-FEE-LINE.
035600 320-EXIT.
035700     EXIT.
035800*
035900 330-PRINT-DEPT-SUMMARY.
036000     MOVE "330-PRINT-DEPT-SUMMARY" TO PARA-NAME.
036100     WRITE SYSOUT-REC FROM WS-DEPT-HDR-LINE.
036200     PERFORM 335-PRINT-ONE-DEPT-SUMMARY THRU 335-EXIT
036300         VARYING DS-IDX FROM 1 BY 1
036400         UNTIL DS-IDX > DEPT-SUMM-CNT.
036500 330-EXIT.
036600     EXIT.
036700*
036800 335-PRINT-ONE-DEPT-SUMMARY.
036900     MOVE "335-PRINT-ONE-DEPT-SUMMARY" TO PARA-NAME.
037000     MOVE DS-DEPT-ID(DS-IDX)   TO DEPT-ID-O.
037100     MOVE DS-DEPT-NAME(DS-IDX) TO DEPT-NAME-O.
037200     MOVE DS-REG-COUNT(DS-IDX) TO DEPT-COUNT-O.
037300     WRITE SYSOUT-REC FROM WS-DEPT-DETAIL-LINE.
037400 335-EXIT.
037500     EXIT.
037600*
037700 340-PRINT-GRAND-TOTAL.
037800     MOVE "340-PRINT-GRAND-TOTAL" TO PARA-NAME.
037900     COMPUTE GRAND-TOTAL-O = BOOKED-CNT + FINISHED-CNT.
038000     WRITE SYSOUT-REC FROM WS-GRAND-TOTAL-LINE.
038100 340-EXIT.
038200     EXIT.
038300*
038400 900-READ-REGISTRATION.
038500     MOVE "900-READ-REGISTRATION" TO PARA-NAME.
038600     READ REGIMSTR-IN
038700         AT END
038800         MOVE "10" TO RICODE
038900     NOT AT END
039000         ADD 1 TO RECORDS-READ
039100     END-READ.
039200 900-EXIT.
039300     EXIT.
039400*
039500 950-CLOSE-FILES.
039600     MOVE "950-CLOSE-FILES" TO PARA-NAME.
039700     CLOSE REGIMSTR-IN, DEPTMSTR, SYSOUT.
039800 950-EXIT.
039900     EXIT.
040000*
040100 999-CLEANUP.
040200     MOVE "999-CLEANUP" TO PARA-NAME.
040300     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
040400     DISPLAY "** REGISTRATIONS READ **".
040500     DISPLAY RECORDS-READ.
040600     DISPLAY "******** NORMAL END OF JOB GRBLIST ********".
040700 999-EXIT.
040800     EXIT.
040900*
041000 1000-ABEND-RTN.
041100     WRITE SYSOUT-REC FROM ABEND-REC.
041200     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
041300     DISPLAY "*** ABNORMAL END OF JOB-GRBLIST ***" UPON CONSOLE.
041400     DIVIDE ZERO-VAL INTO ONE-VAL.
