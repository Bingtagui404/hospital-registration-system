000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FLDCHEK.
000400 AUTHOR. R T CHU.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/03/98.
000700 DATE-COMPILED. 05/03/98.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*    RETURNS THE SIGNIFICANT (NON-BLANK) LENGTH OF A FIELD -
001100*    LIFTED OUT OF THE OLD STRLTH SUBROUTINE AND RENAMED WHEN
001200*    ADMNCHEK NEEDED A WAY TO TELL A BLANK USERNAME OR PASSWORD
001300*    FROM A REAL ONE (REQ 18).  A RETURNED LENGTH OF ZERO MEANS
001400*    THE FIELD IS ALL SPACES.  SAME ALGORITHM AS STRLTH - REVERSE
001500*    THE FIELD, COUNT THE LEADING SPACES ON THE REVERSED COPY,
001600*    THAT IS THE COUNT OF TRAILING SPACES ON THE ORIGINAL.
001700*
001800*    CHANGE LOG
001900*    ----------
002000*    05/03/98  RTC  ORIGINAL - SPLIT OFF STRLTH FOR ADMNCHEK
002100*    03/11/99  RTC  Y2K REVIEW - NO DATE FIELDS, NO CHANGE MADE
002200*    07/07/03  MM   WIDENED FIELD-IN TO 40 BYTES - REQ 6120,
002300*                   PATIENT/DOCTOR NAME FIELDS OUTGREW 30 BYTES
002400*    01/26/09  MM   NO-OP COMMENT PASS, NO LOGIC CHANGED
002500******************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 INPUT-OUTPUT SECTION.
003100*
003200 DATA DIVISION.
003300 FILE SECTION.
003400*
003500 WORKING-STORAGE SECTION.
003600 77  TRAILING-SPACE-CNT         PIC S9(4) COMP.
003700*
003800 77  TEMP-FIELD-REV             PIC X(40).
003900*
004000 LINKAGE SECTION.
004100 01  FIELD-IN                   PIC X(40).
004200 01  FIELD-SIGNIF-LTH           PIC S9(4).
004300*
004400 PROCEDURE DIVISION USING FIELD-IN, FIELD-SIGNIF-LTH.
004500     MOVE 0 TO TRAILING-SPACE-CNT.
004600     MOVE FUNCTION REVERSE(FIELD-IN) TO TEMP-FIELD-REV.
004700     INSPECT TEMP-FIELD-REV                                     050398RTC
004800               REPLACING ALL LOW-VALUES BY SPACES.
004900     INSPECT TEMP-FIELD-REV
005000                    TALLYING TRAILING-SPACE-CNT
005100                             FOR LEADING SPACES.
005200     COMPUTE FIELD-SIGNIF-LTH =                                 070703MM
005300         LENGTH OF FIELD-IN - TRAILING-SPACE-CNT.
005400     GOBACK.
